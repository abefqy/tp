000100******************************************************************
000200*    CPREUNIO                                                    *
000300*    LAYOUT TABLA DE TRABAJO - AGENDA DE REUNIONES CON CLIENTES  *
000400*    USADA POR PGMMADD / PGMMDEL / PGMMLST / PGMMFOR             *
000500*    LARGO ELEMENTO DE TABLA = 138 BYTES                         *
000600******************************************************************
000700*    1997-08-19 HCV TCK-1212 ALTA INICIAL DE LA TABLA            *
000800*    1999-01-06 RJM TCK-1405 DESDOBLE DE FECHA Y HORAS           *
000900*    1999-03-22 RJM TCK-1405 AJUSTE Y2K - FECHA A 4 DIGITOS      *
001000*    2002-06-11 HCV TCK-1690 VISTA CRUDA PARA COPIAS EN BLOQUE   *
001050*    2006-11-14 RJM TCK-1844 CRUDO ANGOSTO TRUNCABA REUNION CON  *
001060*                            HASTA AL MAXIMO; SE AMPLIA A 138    *
001100******************************************************************
001200 01  WS-TABLA-REUNIONES.
001300     03  WS-REU-CANT           PIC S9(4)  COMP       VALUE ZERO.
001400     03  WS-REU-ELEMENTO OCCURS 300 TIMES
001500                         INDEXED BY WS-REU-IX.
001600         05  TREU-TITULO       PIC X(50)             VALUE SPACES.
001700         05  TREU-CLIENTE      PIC X(50)             VALUE SPACES.
001800         05  TREU-FECHA        PIC X(10)             VALUE SPACES.
001900         05  TREU-FECHA-R  REDEFINES TREU-FECHA.
002000             07  TREU-FEC-DD   PIC X(02).
002100             07  TREU-FEC-SEP1 PIC X(01).
002200             07  TREU-FEC-MM   PIC X(02).
002300             07  TREU-FEC-SEP2 PIC X(01).
002400             07  TREU-FEC-AAAA PIC X(04).
002500         05  TREU-DESDE        PIC X(05)             VALUE SPACES.
002600         05  TREU-DESDE-R  REDEFINES TREU-DESDE.
002700             07  TREU-DESDE-HH PIC X(02).
002800             07  TREU-DESDE-SP PIC X(01).
002900             07  TREU-DESDE-MI PIC X(02).
003000         05  TREU-HASTA        PIC X(05)             VALUE SPACES.
003100         05  TREU-HASTA-R  REDEFINES TREU-HASTA.
003200             07  TREU-HASTA-HH PIC X(02).
003300             07  TREU-HASTA-SP PIC X(01).
003400             07  TREU-HASTA-MI PIC X(02).
003500         05  TREU-IND-HASTA    PIC X(01)             VALUE 'N'.
003600             88  TREU-TIENE-HASTA             VALUE 'S'.
003700             88  TREU-SIN-HASTA               VALUE 'N'.
003800         05  FILLER            PIC X(17)             VALUE SPACES.
003900     03  WS-REU-ELEMENTO-CRUDO REDEFINES WS-REU-ELEMENTO
004000                         OCCURS 300 TIMES.
004100         05  TREU-CRUDO        PIC X(138).
004200     03  FILLER                PIC X(04)             VALUE SPACES.
004300*-----------------------------------------------------------------
004400*    BUFFER DE PARSEO DE UNA LINEA "t/.. c/.. d/.. from/.. to/.."
004500 01  WS-REUNION-LINEA-CAMPOS.
004600     03  WSR-TITULO            PIC X(50)             VALUE SPACES.
004700     03  WSR-CLIENTE           PIC X(50)             VALUE SPACES.
004800     03  WSR-FECHA             PIC X(10)             VALUE SPACES.
004900     03  WSR-DESDE             PIC X(05)             VALUE SPACES.
005000     03  WSR-HASTA             PIC X(05)             VALUE SPACES.
005100     03  WSR-IND-HASTA         PIC X(01)             VALUE 'N'.
005200         88  WSR-TIENE-HASTA              VALUE 'S'.
005300         88  WSR-SIN-HASTA                VALUE 'N'.
005400     03  FILLER                PIC X(04)             VALUE SPACES.
005500*-----------------------------------------------------------------
