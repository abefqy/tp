000100******************************************************************
000200*    CPARCHIV                                                    *
000300*    LAYOUT TABLA DE TRABAJO - ROSTER DE CLIENTES ARCHIVADOS     *
000400*    USADA POR PGMCARC / PGMCRES / PGMCLST                       *
000500*    LARGO ELEMENTO DE TABLA = 94 BYTES                          *
000600******************************************************************
000700*    1996-04-02 RJM TCK-1144 ALTA INICIAL DE LA TABLA            *
000800*    1998-11-09 HCV TCK-1377 INDICADOR Y FECHA DE MOVIMIENTO     *
000900*    2001-02-14 RJM TCK-1588 VISTA CRUDA PARA COPIAS EN BLOQUE   *
001000******************************************************************
001100 01  WS-TABLA-ARCHIVO.
001200     03  WS-ARC-CANT           PIC S9(4)  COMP       VALUE ZERO.
001300     03  WS-ARC-ELEMENTO OCCURS 500 TIMES
001400                         INDEXED BY WS-ARC-IX.
001500         05  TARC-NOMBRE       PIC X(50)             VALUE SPACES.
001600         05  TARC-CONTACTO     PIC X(20)             VALUE SPACES.
001700         05  TARC-NRIC         PIC X(09)             VALUE SPACES.
001800         05  TARC-ESTADO       PIC X(01)             VALUE 'R'.
001900             88  TARC-EST-ARCHIVADO           VALUE 'R'.
002000         05  TARC-FEC-MOVIM    PIC 9(08)             VALUE ZEROES.
002100         05  TARC-FEC-MOVIM-R  REDEFINES TARC-FEC-MOVIM.
002200             07  TARC-FM-AAAA  PIC 9(04).
002300             07  TARC-FM-MM    PIC 9(02).
002400             07  TARC-FM-DD    PIC 9(02).
002500         05  FILLER            PIC X(07)             VALUE SPACES.
002600     03  WS-ARC-ELEMENTO-CRUDO REDEFINES WS-ARC-ELEMENTO
002700                         OCCURS 500 TIMES.
002800         05  TARC-CRUDO        PIC X(94).
002900     03  FILLER                PIC X(04)             VALUE SPACES.
003000*-----------------------------------------------------------------
