000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMCBUS.
000300 AUTHOR.        H. CASTRO VIDAL.
000400 INSTALLATION.  FINANCEPROPLUS - SECTOR AGENTES.
000500 DATE-WRITTEN.  1985-04-16.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO SOLAMENTE.
000800******************************************************************
000900*    PGMCBUS - COMANDO SEARCH (BUSQUEDA POR NRIC)                *
001000*    ===============================================            *
001100*    - LEE EL ROSTER DE CLIENTES ACTIVOS (DDACTIV).              *
001200*    - TOMA DE LA TARJETA DE CONTROL (DDPARM) EL NRIC A BUSCAR.  *
001300*    - BUSCA COINCIDENCIA EXACTA CONTRA EL ROSTER ACTIVO.        *
001400*      LOS CLIENTES ARCHIVADOS NO SE BUSCAN EN ESTE PROGRAMA.    *
001500******************************************************************
001600*    HISTORIAL DE CAMBIOS                                       *
001700*    --------------------                                       *
001800*    1985-04-16 RJM TCK-1146 ALTA INICIAL DEL PROGRAMA           *
001900*    1997-02-18 HCV TCK-1210 MENSAJE DE ARGUMENTO EN BLANCO      *
002000*    1999-01-06 RJM TCK-1405 ESQUEMA DE FECHA A 4 DIGITOS (Y2K)  *
002100*    2003-05-08 RJM TCK-1700 REVISION GENERAL DE COMENTARIOS     *
002200*    2003-11-21 HCV TCK-1852 AGREGA SWITCH UPSI-0 PARA TRAZA     *
002300*                            DE DEPURACION POR CONSOLA           *
002400*    2004-04-09 RJM TCK-1863 VALIDA ROSTER ACTIVO VACIO ANTES    *
002500*                            DE ABRIR LA TARJETA DE CONTROL      *
002600*    2004-10-04 HCV TCK-1877 ESTANDARIZA EL USO DE FS-xxx EN     *
002700*                            TODOS LOS OPEN DEL PROGRAMA         *
002800*    2005-03-22 RJM TCK-1890 AJUSTA ANCHO DEL MENSAJE DE         *
002900*                            ARGUMENTO EN BLANCO (SE TRUNCABA)   *
003000*    2005-10-13 HCV TCK-1904 REVISA REDACCION DE COMENTARIOS DE  *
003100*                            LOS PARRAFOS DE CARGA DE ARCHIVO    *
003200*    2006-11-14 RJM TCK-1849 RECORTA BLANCOS A LA IZQUIERDA DEL  *
003300*                            NRIC DE BUSQUEDA ANTES DE COMPARAR  *
003400******************************************************************
003500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS NUMERICO-NRIC  IS '0' THRU '9'
004100     UPSI-0 ON  STATUS IS WS-SW-TRAZA-ON
004200            OFF STATUS IS WS-SW-TRAZA-OFF.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600
004700     SELECT ACTIVOS  ASSIGN DDACTIV
004800     ORGANIZATION IS LINE SEQUENTIAL
004900     FILE STATUS IS FS-ACTIVOS.
005000
005100     SELECT TARJETA  ASSIGN DDPARM
005200     ORGANIZATION IS LINE SEQUENTIAL
005300     FILE STATUS IS FS-TARJETA.
005400
005500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005600 DATA DIVISION.
005700 FILE SECTION.
005800
005900 FD  ACTIVOS
006000     RECORDING MODE IS F.
006100 01  REG-ACTIVOS.
006200     03  REG-ACTIVOS-DATO      PIC X(200).
006300     03  FILLER                PIC X(001).
006400
006500 FD  TARJETA
006600     RECORDING MODE IS F.
006700 01  REG-TARJETA.
006800     03  REG-TARJETA-DATO      PIC X(060).
006900     03  FILLER                PIC X(001).
007000
007100 WORKING-STORAGE SECTION.
007200*========================*
007300 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
007400
007500 77  WS-SW-TRAZA           PIC X          VALUE 'N'.
007600     88  WS-SW-TRAZA-ON                   VALUE 'S'.
007700     88  WS-SW-TRAZA-OFF                  VALUE 'N'.
007800
007900 77  FS-ACTIVOS            PIC XX         VALUE SPACES.
008000 77  FS-TARJETA            PIC XX         VALUE SPACES.
008100
008200 77  WS-STATUS-ACT         PIC X.
008300     88  WS-FIN-ACT                       VALUE 'Y'.
008400     88  WS-NO-FIN-ACT                    VALUE 'N'.
008500
008600*---------- NRIC PEDIDO EN LA TARJETA DE CONTROL -----------------
008700 01  WS-NRIC-TARJETA.
008800     03  WS-NRIC-TEXTO     PIC X(09)      VALUE SPACES.
008900     03  FILLER            PIC X(51)      VALUE SPACES.
009000 01  WS-NRIC-TARJETA-R REDEFINES WS-NRIC-TARJETA.
009100     03  WS-NRIC-CRUDO     PIC X(60).
009200
009300 77  WS-NRIC-LARGO         PIC 9(02) COMP  VALUE ZERO.
009400 77  WS-SW-VACIO           PIC X           VALUE 'S'.
009500     88  WS-NRIC-ES-VACIO                  VALUE 'S'.
009600     88  WS-NRIC-NO-VACIO                  VALUE 'N'.
009700 77  WS-SW-ENCONTRADO      PIC X           VALUE 'N'.
009800     88  WS-CLI-ENCONTRADO                 VALUE 'S'.
009900     88  WS-CLI-NO-ENCONTRADO               VALUE 'N'.
010000 77  WS-ACT-IX-HALLADO     PIC S9(5) COMP   VALUE ZERO.
010100*---------- RECORTE DE BLANCOS A LA IZQUIERDA DEL NRIC -----------
010200 77  WS-NRIC-POS           PIC 9(02) COMP   VALUE ZERO.
010300 77  WS-NRIC-POS-MAX       PIC 9(02) COMP   VALUE 52.
010400
010500 COPY CPCLIENT.
010600 COPY CPTAGPAR.
010700*---------- LITERALES DE ETIQUETA DEL RENGLON DE CLIENTE --------
010800 01  WS-CLIENTE-ETQ-N       PIC X(06) VALUE 'n/'.
010900 01  WS-CLIENTE-ETQ-C       PIC X(06) VALUE 'c/'.
011000 01  WS-CLIENTE-ETQ-ID      PIC X(06) VALUE 'id/'.
011100
011200*---------- MENSAJES FIJOS --------------------------------------
011300 01  WS-MSG-SIN-ARGUMENTO  PIC X(45) VALUE
011400            'Please provide a client NRIC to search for.'.
011500 01  WS-MSG-ENCONTRADO     PIC X(14) VALUE 'Client found:'.
011600 01  WS-MSG-NO-ENCONTRADO  PIC X(60) VALUE SPACES.
011700
011800 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
011900*-----------------------------------------------------------------
012000 PROCEDURE DIVISION.
012100
012200 MAIN-PROGRAM-I.
012300
012400*    FLUJO FIJO: CARGA EL ROSTER ACTIVO EN TABLA, LEE EL NRIC DE
012500*    BUSQUEDA DESDE LA TARJETA DE CONTROL Y RESUELVE LA BUSQUEDA.
012600     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
012700     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F.
012800     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
012900
013000 MAIN-PROGRAM-F. GOBACK.
013100
013200*-----------------------------------------------------------------
013300 1000-INICIO-I.
013400
013500*    PONE EL CONTADOR DE ACTIVOS EN CERO ANTES DE EMPEZAR LA CARGA.
013600     SET WS-NO-FIN-ACT TO TRUE
013700     MOVE ZERO TO WS-ACT-CANT
013800
013900*    EL ROSTER ACTIVO SE LEE COMPLETO A TABLA PARA QUE LA BUSQUEDA
014000*    PUEDA RECORRERLO SIN VOLVER A ABRIR EL ARCHIVO.
014100     OPEN INPUT  ACTIVOS
014200     IF FS-ACTIVOS IS NOT EQUAL '00'
014300        DISPLAY '* ERROR EN OPEN ACTIVOS = ' FS-ACTIVOS
014400        MOVE 9999 TO RETURN-CODE
014500        SET WS-FIN-ACT TO TRUE
014600     END-IF
014700
014800*    CARGA CLIENTE POR CLIENTE HASTA FIN DE ARCHIVO.
014900     PERFORM 1100-CARGAR-ACTIVOS-I THRU 1100-CARGAR-ACTIVOS-F
015000        UNTIL WS-FIN-ACT
015100     CLOSE ACTIVOS
015200
015300*    LA TARJETA DE CONTROL TRAE UNICAMENTE EL NRIC A BUSCAR; SI NO
015400*    ABRE, SE SIGUE CON EL CAMPO EN BLANCOS Y SE AVISA MAS ADELANTE.
015500     OPEN INPUT TARJETA
015600     IF FS-TARJETA IS NOT EQUAL '00'
015700        DISPLAY '* ERROR EN OPEN TARJETA = ' FS-TARJETA
015800        MOVE 9999 TO RETURN-CODE
015900     ELSE
016000        READ TARJETA INTO WS-NRIC-CRUDO
016100        CLOSE TARJETA
016200     END-IF.
016300
016400 1000-INICIO-F. EXIT.
016500
016600*-----------------------------------------------------------------
016700 1100-CARGAR-ACTIVOS-I.
016800
016900*    LEE UN RENGLON DEL ROSTER ACTIVO Y, SI NO ES FIN DE ARCHIVO,
017000*    LO DESARMA Y LO AGREGA A LA TABLA DE TRABAJO.
017100     READ ACTIVOS
017200        AT END SET WS-FIN-ACT TO TRUE
017300     END-READ
017400
017500*    SOLO SE AGREGA A LA TABLA CUANDO REALMENTE SE LEYO UN RENGLON.
017600     IF NOT WS-FIN-ACT
017700        MOVE REG-ACTIVOS TO WS-TP-LINEA
017800        PERFORM 1150-DESARMAR-CLIENTE-I THRU 1150-DESARMAR-CLIENTE-F
017900        ADD 1 TO WS-ACT-CANT
018000        SET WS-ACT-IX TO WS-ACT-CANT
018100        MOVE WS-TP-VALOR (1) TO TACT-NOMBRE   (WS-ACT-IX)
018200        MOVE WS-TP-VALOR (2) TO TACT-CONTACTO (WS-ACT-IX)
018300        MOVE WS-TP-VALOR (3) TO TACT-NRIC     (WS-ACT-IX)
018400        SET TACT-EST-ACTIVO (WS-ACT-IX) TO TRUE
018500     END-IF.
018600
018700 1100-CARGAR-ACTIVOS-F. EXIT.
018800
018900*---- DESARMA EL RENGLON "n/.. c/.. id/.." RECIEN LEIDO ---------
019000 1150-DESARMAR-CLIENTE-I.
019100
019200*    ARMA LAS ETIQUETAS n/, c/, id/ Y DELEGA EL DESARMADO A LA
019300*    RUTINA GENERICA PGMTAGPR (BUSINESS RULE 1).
019400     MOVE 3                  TO WS-TP-CANT-TAGS
019500     MOVE WS-CLIENTE-ETQ-N   TO WS-TP-TEXTO (1)
019600     MOVE 2                  TO WS-TP-LARGO (1)
019700     MOVE WS-CLIENTE-ETQ-C   TO WS-TP-TEXTO (2)
019800     MOVE 2                  TO WS-TP-LARGO (2)
019900     MOVE WS-CLIENTE-ETQ-ID  TO WS-TP-TEXTO (3)
020000     MOVE 3                  TO WS-TP-LARGO (3)
020100     CALL 'PGMTAGPR' USING WS-TAGPR-PARM.
020200
020300 1150-DESARMAR-CLIENTE-F. EXIT.
020400
020500*-----------------------------------------------------------------
020600 2000-PROCESO-I.
020700
020800*    RECORTA LOS BLANCOS DE RELLENO DE LA TARJETA ANTES DE COMPARAR
020900*    (RULE 16-17: EL NRIC DEBE COINCIDIR EXACTO, NO SOLO EN SUSTANCIA).
021000     PERFORM 2010-NORMALIZAR-NRIC-I THRU 2010-NORMALIZAR-NRIC-F
021100     SET WS-NRIC-NO-VACIO TO TRUE
021200*    UN ARGUMENTO COMPLETAMENTE EN BLANCO SE TRATA COMO AUSENTE.
021300     IF WS-NRIC-TEXTO = SPACES
021400        SET WS-NRIC-ES-VACIO TO TRUE
021500     END-IF
021600
021700*    SIN NRIC NO HAY NADA QUE BUSCAR; SE AVISA Y SE TERMINA AQUI.
021800     IF WS-NRIC-ES-VACIO
021900        DISPLAY WS-MSG-SIN-ARGUMENTO
022000     ELSE
022100*    RECORRE LA TABLA DE ACTIVOS HASTA ENCONTRAR EL NRIC O AGOTARLA.
022200        SET WS-CLI-NO-ENCONTRADO TO TRUE
022300        PERFORM 2100-BUSCAR-NRIC-I THRU 2100-BUSCAR-NRIC-F
022400           VARYING WS-ACT-IX FROM 1 BY 1
022500           UNTIL WS-ACT-IX > WS-ACT-CANT
022600              OR WS-CLI-ENCONTRADO
022700*    SI LO ENCONTRO, MUESTRA EL CLIENTE; SI NO, ARMA UN MENSAJE CON
022800*    EL NRIC BUSCADO PARA QUE EL OPERADOR SEPA QUE SE RECHAZO.
022900        IF WS-CLI-ENCONTRADO
023000           SET WS-ACT-IX TO WS-ACT-IX-HALLADO
023100           DISPLAY WS-MSG-ENCONTRADO
023200           DISPLAY 'Name: '    TACT-NOMBRE   (WS-ACT-IX)
023300                   ', Contact: ' TACT-CONTACTO (WS-ACT-IX)
023400                   ', NRIC: '  TACT-NRIC     (WS-ACT-IX)
023500        ELSE
023600           STRING 'No client found with NRIC: ' DELIMITED BY SIZE
023700                  WS-NRIC-TEXTO                 DELIMITED BY SIZE
023800             INTO WS-MSG-NO-ENCONTRADO
023900           END-STRING
024000           DISPLAY WS-MSG-NO-ENCONTRADO
024100        END-IF
024200     END-IF.
024300
024400 2000-PROCESO-F. EXIT.
024500
024600*---- RECORTA BLANCOS A LA IZQUIERDA DEL NRIC DE LA TARJETA -------
024700*---- (LA TARJETA PUEDE LLEGAR CON EL NRIC CENTRADO O CON         *
024800*----  ESPACIOS DE RELLENO A LA IZQUIERDA) ------------------------
024900 2010-NORMALIZAR-NRIC-I.
025000
025100*    BUSCA LA PRIMERA POSICION NO-BLANCO DESDE EL INICIO DEL CAMPO
025200*    CRUDO; SI TODO EL CAMPO ES BLANCO, WS-NRIC-POS QUEDA FUERA DE
025300*    RANGO Y SE DEVUELVE EL NRIC EN BLANCOS.
025400     MOVE 1 TO WS-NRIC-POS
025500     PERFORM 2020-BUSCAR-INICIO-I THRU 2020-BUSCAR-INICIO-F
025600        VARYING WS-NRIC-POS FROM 1 BY 1
025700        UNTIL WS-NRIC-POS > WS-NRIC-POS-MAX
025800           OR WS-NRIC-CRUDO (WS-NRIC-POS:1) NOT = SPACE
025900*    EL PARRAFO 2020 ES UN NO-OP: SOLO SIRVE COMO BLANCO DEL VARYING
026000*    (EL MISMO IDIOMA QUE USA 2070-CALC-UN-PASO EN PGMCLST).
026100     IF WS-NRIC-POS > WS-NRIC-POS-MAX
026200        MOVE SPACES TO WS-NRIC-TEXTO
026300     ELSE
026400        MOVE WS-NRIC-CRUDO (WS-NRIC-POS:9) TO WS-NRIC-TEXTO
026500     END-IF.
026600
026700 2010-NORMALIZAR-NRIC-F. EXIT.
026800
026900 2020-BUSCAR-INICIO-I.
027000 2020-BUSCAR-INICIO-F. EXIT.
027100
027200*-----------------------------------------------------------------
027300*---- COMPARA UN ELEMENTO DEL ROSTER CONTRA EL NRIC PEDIDO ------
027400 2100-BUSCAR-NRIC-I.
027500
027600*    COMPARACION EXACTA CONTRA EL NRIC YA RECORTADO DE LA TARJETA.
027700     IF TACT-NRIC (WS-ACT-IX) = WS-NRIC-TEXTO
027800        SET WS-ACT-IX-HALLADO TO WS-ACT-IX
027900        SET WS-CLI-ENCONTRADO TO TRUE
028000     END-IF.
028100
028200 2100-BUSCAR-NRIC-F. EXIT.
028300
028400*-----------------------------------------------------------------
028500 9999-FINAL-I.
028600
028700*    TRAZA OPCIONAL (UPSI-0) CON LA CANTIDAD DE ACTIVOS CARGADOS,
028800*    PARA CONFIRMAR POR CONSOLA QUE EL ROSTER SE LEYO COMPLETO.
028900     IF WS-SW-TRAZA-ON
029000        DISPLAY 'PGMCBUS - ACTIVOS=' WS-ACT-CANT
029100     END-IF.
029200
029300 9999-FINAL-F. EXIT.
