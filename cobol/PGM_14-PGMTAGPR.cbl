000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMTAGPR.
000300 AUTHOR.        H. CASTRO VIDAL.
000400 INSTALLATION.  FINANCEPROPLUS - SECTOR AGENTES.
000500 DATE-WRITTEN.  1985-05-21.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO SOLAMENTE.
000800******************************************************************
000900*    RUTINA GENERICA DE DESARMADO DE LINEA CON ETIQUETAS         *
001000*    =================================================          *
001100*    RECIBE UNA LINEA DE STORAGE/TARJETA CON CAMPOS ETIQUETADOS  *
001200*    DEL TIPO "n/VALOR c/VALOR id/VALOR" O SIMILAR, DONDE LAS    *
001300*    ETIQUETAS PUEDEN VENIR EN CUALQUIER ORDEN.  EL CORTE DE UN  *
001400*    CAMPO OCURRE EN EL PRIMER BLANCO QUE PRECEDE INMEDIATAMENTE *
001500*    A OTRA ETIQUETA CONOCIDA, NO EN CUALQUIER BLANCO (PARA NO   *
001600*    ROMPER VALORES QUE CONTIENEN ESPACIOS, P.EJ. UN TITULO).    *
001700*    ES INVOCADA POR CALL DINAMICO DESDE LOS PROGRAMAS QUE LEEN  *
001800*    LINEAS DE CLIENTE O DE REUNION.                             *
001900******************************************************************
002000*    HISTORIAL DE CAMBIOS                                       *
002100*    --------------------                                       *
002200*    1985-05-21 HCV TCK-1150 ALTA INICIAL DE LA RUTINA           *
002300*    1997-09-03 RJM TCK-1230 PERMITE ETIQUETAS FUERA DE ORDEN    *
002400*    1999-01-06 HCV TCK-1405 ESQUEMA DE FECHA A 4 DIGITOS (Y2K)  *
002500*    2002-06-18 RJM TCK-1650 SUBE LARGO DE LINEA A 200 POSICIONES*
002600*    2003-05-08 HCV TCK-1701 REVISION GENERAL DE COMENTARIOS     *
002700*    2003-12-09 RJM TCK-1857 AGREGA TRAZA POR CONSOLA DE LAS      *
002800*                            ETIQUETAS RECONOCIDAS               *
002900*    2004-04-27 HCV TCK-1868 CORRIGE CORTE DE CAMPO CUANDO LA     *
003000*                            ETIQUETA SIGUIENTE VIENE PEGADA      *
003100*                            SIN BLANCO DE SEPARACION            *
003200*    2004-10-22 RJM TCK-1882 PERMITE ETIQUETAS DE DOS Y TRES      *
003300*                            CARACTERES EN LA MISMA LLAMADA       *
003400*    2005-04-11 HCV TCK-1895 AJUSTA EL LARGO MAXIMO DEVUELTO POR  *
003500*                            CAMPO PARA EVITAR TRUNCAMIENTOS      *
003600*    2005-11-02 RJM TCK-1911 REVISA REDACCION DE COMENTARIOS DE   *
003700*                            LOS PARRAFOS DE BUSQUEDA DE ETIQUETA*
003800*    2006-11-14 HCV TCK-1912 ESTANDARIZA INICIALIZACION DE LOS    *
003900*                            CONTADORES COMP AL INICIO DE LA      *
004000*                            RUTINA                               *
004100******************************************************************
004200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     UPSI-0 ON  STATUS IS WS-SW-TRAZA-ON
004700            OFF STATUS IS WS-SW-TRAZA-OFF.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005100 DATA DIVISION.
005200 FILE SECTION.
005300
005400 WORKING-STORAGE SECTION.
005500*========================*
005600 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
005700
005800 77  WS-SW-TRAZA           PIC X          VALUE 'N'.
005900     88  WS-SW-TRAZA-ON                   VALUE 'S'.
006000     88  WS-SW-TRAZA-OFF                  VALUE 'N'.
006100
006200*---------- POSICIONES DE INICIO DE CADA ETIQUETA ---------------
006300 01  WS-TABLA-POSICIONES.
006400     03  WS-POS-ETQ OCCURS 6 TIMES INDEXED BY WS-POS-IX
006500                    PIC 9(03)      VALUE ZERO.
006600     03  FILLER                PIC X(01).
006700 01  WS-POSICIONES-R REDEFINES WS-TABLA-POSICIONES.
006800     03  FILLER                PIC X(19).
006900
007000 77  WS-IX1                PIC 9(02)  COMP    VALUE ZERO.
007100 77  WS-IX2                PIC 9(02)  COMP    VALUE ZERO.
007200 77  WS-CUR-POS            PIC 9(03)  COMP    VALUE ZERO.
007300 77  WS-CUR-LARGO          PIC 9(02)  COMP    VALUE ZERO.
007400 77  WS-SCAN-POS           PIC 9(03)  COMP    VALUE ZERO.
007500 77  WS-LARGO-LINEA        PIC 9(03)  COMP    VALUE ZERO.
007600*---------- CIERRE DE VALOR DE UNA ETIQUETA (INICIO/MEJOR-FIN) ---
007700 01  WS-AREA-CIERRE-VALOR.
007800     03  WS-FIN-VALOR      PIC 9(03)  COMP    VALUE ZERO.
007900     03  WS-MEJOR-FIN      PIC 9(03)  COMP    VALUE ZERO.
008000     03  FILLER            PIC X(01).
008100 01  WS-CIERRE-VALOR-R REDEFINES WS-AREA-CIERRE-VALOR.
008200     03  FILLER            PIC X(05).
008300 77  WS-SW-HALLADO         PIC X            VALUE 'N'.
008400     88  WS-ETQ-HALLADA                   VALUE 'S'.
008500     88  WS-ETQ-NO-HALLADA                VALUE 'N'.
008600
008700 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
008800*-----------------------------------------------------------------
008900 LINKAGE SECTION.
009000*================*
009100 01  LK-TAGPR-PARM.
009200     03  LK-TP-LINEA           PIC X(200).
009300     03  LK-TP-CANT-TAGS       PIC 9(02)  COMP.
009400     03  LK-TP-TAGS OCCURS 6 TIMES INDEXED BY LK-TP-IX.
009500         05  LK-TP-TEXTO       PIC X(06).
009600         05  LK-TP-LARGO       PIC 9(02)  COMP.
009700         05  LK-TP-VALOR       PIC X(50).
009800         05  LK-TP-PRESENTE    PIC X.
009900             88  LK-TP-ENCONTRADO       VALUE 'S'.
010000             88  LK-TP-NO-ENCONTRADO    VALUE 'N'.
010100     03  LK-TP-COD-RETORNO     PIC X(01).
010200         88  LK-TP-OK                  VALUE '0'.
010300         88  LK-TP-FALTA-ETIQUETA      VALUE '1'.
010400     03  FILLER                PIC X(08).
010500*---- VISTA CRUDA DEL AREA DE PARAMETROS, PARA VOLCADO DE TRAZA --
010600 01  LK-TAGPR-DUMP REDEFINES LK-TAGPR-PARM.
010700     03  LK-TP-DUMP            PIC X(564).
010800     03  FILLER                PIC X(01).
010900*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011000 PROCEDURE DIVISION USING LK-TAGPR-PARM.
011100
011200 MAIN-PROGRAM-I.
011300
011400*    FLUJO FIJO: PONE EN CERO LAS POSICIONES, UBICA CADA ETIQUETA
011500*    EN LA LINEA Y LUEGO EXTRAE EL VALOR QUE LE CORRESPONDE A CADA UNA.
011600     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F.
011700     PERFORM 2000-UBICAR-I   THRU 2000-UBICAR-F.
011800     PERFORM 3000-EXTRAER-I  THRU 3000-EXTRAER-F.
011900     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.
012000
012100 MAIN-PROGRAM-F. GOBACK.
012200
012300*-----------------------------------------------------------------
012400 1000-INICIO-I.
012500
012600*    LIMPIA LA TABLA DE POSICIONES ENTRE UNA LLAMADA Y LA SIGUIENTE;
012700*    SIN ESTO UNA ETIQUETA AUSENTE PODRIA CONSERVAR LA POSICION
012800*    DE UNA LLAMADA ANTERIOR DEL MISMO PROGRAMA.
012900     MOVE ZERO TO WS-POS-ETQ (1) WS-POS-ETQ (2) WS-POS-ETQ (3)
013000                  WS-POS-ETQ (4) WS-POS-ETQ (5) WS-POS-ETQ (6)
013100     SET LK-TP-OK TO TRUE
013200     MOVE 200 TO WS-LARGO-LINEA
013300
013400*    LIMPIA EL VALOR DE SALIDA Y EL INDICADOR DE CADA ETIQUETA ANTES
013500*    DE SALIR A BUSCARLAS EN LA LINEA.
013600     PERFORM 1100-LIMPIAR-UNA-I THRU 1100-LIMPIAR-UNA-F
013700        VARYING LK-TP-IX FROM 1 BY 1
013800        UNTIL LK-TP-IX > LK-TP-CANT-TAGS.
013900
014000 1000-INICIO-F. EXIT.
014100
014200*---- LIMPIA EL VALOR Y EL INDICADOR DE UNA ETIQUETA ANTES DE -----
014300*---- INICIAR LA BUSQUEDA DE SU POSICION EN LA LINEA. -------------
014400 1100-LIMPIAR-UNA-I.
014500
014600*    EL VALOR Y EL INDICADOR SE DEJAN EN BLANCO/NO-ENCONTRADO PARA
014700*    QUE UNA ETIQUETA AUSENTE EN ESTA LLAMADA DEVUELVA VACIO Y NO
014800*    UN VALOR RESIDUAL DE LA ETIQUETA ANTERIOR EN LA MISMA TABLA.
014900     MOVE SPACES TO LK-TP-VALOR (LK-TP-IX)
015000     SET LK-TP-NO-ENCONTRADO (LK-TP-IX) TO TRUE.
015100
015200 1100-LIMPIAR-UNA-F. EXIT.
015300
015400*---- BUSCA LA POSICION DE INICIO DE CADA ETIQUETA ESPERADA -----
015500 2000-UBICAR-I.
015600
015700*    RECORRE CADA ETIQUETA ESPERADA (EN EL ORDEN QUE LA LLAMO EL
015800*    PROGRAMA INVOCANTE, NO EN EL ORDEN EN QUE APARECE EN LA LINEA).
015900     PERFORM 2050-UBICAR-UNA-ETQ-I THRU 2050-UBICAR-UNA-ETQ-F
016000        VARYING WS-IX1 FROM 1 BY 1
016100        UNTIL WS-IX1 > LK-TP-CANT-TAGS.
016200
016300 2000-UBICAR-F. EXIT.
016400
016500*---- UBICA LA POSICION DE INICIO DE UNA SOLA ETIQUETA -----------
016600 2050-UBICAR-UNA-ETQ-I.
016700
016800*    LA ETIQUETA SE DA POR NO HALLADA HASTA QUE EL SCAN LA ENCUENTRE.
016900     MOVE WS-IX1 TO LK-TP-IX
017000     MOVE LK-TP-LARGO (LK-TP-IX) TO WS-CUR-LARGO
017100     SET WS-ETQ-NO-HALLADA TO TRUE
017200
017300*    RECORRE CADA POSICION POSIBLE DE INICIO HASTA ENCONTRAR LA
017400*    ETIQUETA O AGOTAR EL LARGO DE LA LINEA.
017500     PERFORM 2100-BUSCAR-UNA-I THRU 2100-BUSCAR-UNA-F
017600        VARYING WS-SCAN-POS FROM 1 BY 1
017700        UNTIL WS-SCAN-POS > WS-LARGO-LINEA - WS-CUR-LARGO + 1
017800           OR WS-ETQ-HALLADA.
017900
018000 2050-UBICAR-UNA-ETQ-F. EXIT.
018100
018200*---- PRUEBA UNA POSICION DE SCAN PARA LA ETIQUETA EN CURSO -----
018300 2100-BUSCAR-UNA-I.
018400
018500*    UNA ETIQUETA SOLO CUENTA SI EMPIEZA AL PRINCIPIO DE LA LINEA O
018600*    INMEDIATAMENTE DESPUES DE UN BLANCO (PARA NO CONFUNDIR "c/" CON
018700*    LAS ULTIMAS DOS LETRAS DE OTRA PALABRA) Y SU TEXTO COINCIDE
018800*    EXACTO EN ESA POSICION.
018900     IF (WS-SCAN-POS = 1 OR
019000         LK-TP-LINEA (WS-SCAN-POS - 1:1) = SPACE)
019100        AND LK-TP-LINEA (WS-SCAN-POS:WS-CUR-LARGO) =
019200            LK-TP-TEXTO (LK-TP-IX) (1:WS-CUR-LARGO)
019300        MOVE WS-SCAN-POS TO WS-POS-ETQ (WS-IX1)
019400        SET WS-ETQ-HALLADA TO TRUE
019500        SET LK-TP-ENCONTRADO (LK-TP-IX) TO TRUE
019600     END-IF.
019700
019800 2100-BUSCAR-UNA-F. EXIT.
019900
020000*---- EXTRAE EL VALOR DE CADA ETIQUETA HALLADA -------------------
020100 3000-EXTRAER-I.
020200
020300*    UNA VEZ UBICADAS TODAS LAS ETIQUETAS, EXTRAE EL VALOR DE CADA
020400*    UNA POR SEPARADO.
020500     PERFORM 3050-EXTRAER-UNA-I THRU 3050-EXTRAER-UNA-F
020600        VARYING WS-IX1 FROM 1 BY 1
020700        UNTIL WS-IX1 > LK-TP-CANT-TAGS.
020800
020900 3000-EXTRAER-F. EXIT.
021000
021100*---- EXTRAE EL VALOR DE UNA SOLA ETIQUETA YA UBICADA -------------
021200 3050-EXTRAER-UNA-I.
021300
021400*    SI NO SE LE UBICO POSICION, LA ETIQUETA NO VINO EN LA LINEA:
021500*    SE MARCA EL CODIGO DE RETORNO Y NO SE INTENTA EXTRAER NADA.
021600     MOVE WS-IX1 TO LK-TP-IX
021700     IF WS-POS-ETQ (WS-IX1) NOT = ZERO
021800        PERFORM 3100-FIN-DE-VALOR-I THRU 3100-FIN-DE-VALOR-F
021900        PERFORM 3200-MOVER-VALOR-I  THRU 3200-MOVER-VALOR-F
022000     ELSE
022100        SET LK-TP-FALTA-ETIQUETA TO TRUE
022200     END-IF.
022300
022400 3050-EXTRAER-UNA-F. EXIT.
022500
022600*---- CALCULA DONDE TERMINA EL VALOR: UNA POSICION ANTES DE LA  -
022700*---- ETIQUETA MAS CERCANA QUE EMPIECE DESPUES DE LA ACTUAL,    -
022800*---- O EL FINAL DE LA LINEA SI NO HAY NINGUNA DESPUES.         -
022900 3100-FIN-DE-VALOR-I.
023000
023100*    POR DEFECTO EL VALOR LLEGA HASTA EL FINAL DE LA LINEA; SOLO SE
023200*    ACORTA SI HAY OTRA ETIQUETA MAS ADELANTE.
023300     MOVE WS-LARGO-LINEA TO WS-MEJOR-FIN
023400
023500*    COMPARA CONTRA CADA UNA DE LAS OTRAS ETIQUETAS DE LA LLAMADA
023600*    PARA QUEDARSE CON LA QUE EMPIEZA MAS CERCA, SIN IMPORTAR EL
023700*    ORDEN EN QUE VENGAN DECLARADAS.
023800     PERFORM 3150-COMPARAR-UNA-I THRU 3150-COMPARAR-UNA-F
023900        VARYING WS-IX2 FROM 1 BY 1
024000        UNTIL WS-IX2 > LK-TP-CANT-TAGS.
024100
024200 3100-FIN-DE-VALOR-F. EXIT.
024300
024400*---- COMPARA UNA ETIQUETA CANDIDATA CONTRA EL MEJOR FIN HALLADO --
024500 3150-COMPARAR-UNA-I.
024600
024700*    SOLO CUENTAN LAS ETIQUETAS QUE EMPIEZAN DESPUES DE LA ACTUAL Y
024800*    QUE ACORTAN EL MEJOR FIN YA CALCULADO.
024900     IF WS-POS-ETQ (WS-IX2) > WS-POS-ETQ (WS-IX1)
025000        AND WS-POS-ETQ (WS-IX2) - 1 < WS-MEJOR-FIN
025100        MOVE WS-POS-ETQ (WS-IX2) TO WS-MEJOR-FIN
025200        SUBTRACT 1 FROM WS-MEJOR-FIN
025300     END-IF.
025400
025500 3150-COMPARAR-UNA-F. EXIT.
025600
025700*---- MUEVE EL VALOR YA RECORTADO DE BLANCOS AL CAMPO DE SALIDA -
025800 3200-MOVER-VALOR-I.
025900
026000*    EL VALOR EMPIEZA JUSTO DESPUES DEL TEXTO DE LA ETIQUETA (POSICION
026100*    + LARGO DE LA ETIQUETA) Y TERMINA EN EL MEJOR FIN YA CALCULADO.
026200     MOVE WS-POS-ETQ (WS-IX1) TO WS-CUR-POS
026300     MOVE LK-TP-LARGO (LK-TP-IX) TO WS-CUR-LARGO
026400     ADD  WS-CUR-LARGO TO WS-CUR-POS
026500
026600*    SI LA ETIQUETA VIENE PEGADA AL FINAL DE LA LINEA, PUEDE NO
026700*    HABER NADA QUE MOVER; SE DEJA EL VALOR EN BLANCOS.
026800     IF WS-CUR-POS <= WS-MEJOR-FIN
026900        MOVE LK-TP-LINEA (WS-CUR-POS:WS-MEJOR-FIN - WS-CUR-POS + 1)
027000             TO LK-TP-VALOR (LK-TP-IX)
027100     END-IF.
027200
027300 3200-MOVER-VALOR-F. EXIT.
027400
027500*-----------------------------------------------------------------
027600 9999-FINAL-I.
027700
027800*    TRAZA OPCIONAL (UPSI-0) CON EL CODIGO DE RETORNO FINAL, PARA
027900*    DEPURAR LLAMADAS DESDE LOS PROGRAMAS LECTORES DE LINEA.
028000     IF WS-SW-TRAZA-ON
028100        DISPLAY 'PGMTAGPR - COD-RETORNO=' LK-TP-COD-RETORNO
028200     END-IF.
028300
028400 9999-FINAL-F. EXIT.
