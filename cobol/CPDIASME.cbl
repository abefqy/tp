000100******************************************************************
000200*    CPDIASME                                                    *
000300*    TABLA DE CANTIDAD DE DIAS POR MES (PARA VALIDAR FECHAS)     *
000400*    USADA POR PGMFECVL / PGMMFOR                                *
000500******************************************************************
000600*    2000-05-03 HCV TCK-1511 ALTA INICIAL - BASE NO BISIESTO     *
000700******************************************************************
000800 01  WS-GRUPO-DIAS-MES.
000900     03  WS-DIAS-MES-INIC      PIC X(24)
001000                               VALUE '312831303130313130313031'.
001100     03  FILLER                PIC X(04)             VALUE SPACES.
001200 01  WS-TABLA-DIAS-MES REDEFINES WS-GRUPO-DIAS-MES.
001300     03  WS-DIAS-MES  OCCURS 12 TIMES   PIC 9(02).
001400     03  FILLER                PIC X(04).
001500*-----------------------------------------------------------------
