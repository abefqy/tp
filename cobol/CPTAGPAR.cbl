000100******************************************************************
000200*    CPTAGPAR                                                    *
000300*    AREA DE PARAMETROS PARA LA RUTINA PGMTAGPR (DESARMADO DE    *
000400*    LINEAS CON ETIQUETAS).  DEBE COINCIDIR BYTE A BYTE CON EL   *
000500*    LINKAGE SECTION DE PGMTAGPR.                                *
000600*    USADA POR PGMCARC / PGMCRES / PGMCBUS / PGMCLST / PGMMADD / *
000700*    PGMMDEL / PGMMLST / PGMMFOR                                 *
000800******************************************************************
000900*    1996-05-21 HCV TCK-1150 ALTA INICIAL DEL AREA                *
001000*    2002-06-18 RJM TCK-1650 SUBE LARGO DE LINEA A 200 POSICIONES*
001100******************************************************************
001200 01  WS-TAGPR-PARM.
001300     03  WS-TP-LINEA           PIC X(200).
001400     03  WS-TP-CANT-TAGS       PIC 9(02)  COMP.
001500     03  WS-TP-TAGS OCCURS 6 TIMES INDEXED BY WS-TP-IX.
001600         05  WS-TP-TEXTO       PIC X(06).
001700         05  WS-TP-LARGO       PIC 9(02)  COMP.
001800         05  WS-TP-VALOR       PIC X(50).
001900         05  WS-TP-PRESENTE    PIC X.
002000             88  WS-TP-ENCONTRADO       VALUE 'S'.
002100             88  WS-TP-NO-ENCONTRADO    VALUE 'N'.
002200     03  WS-TP-COD-RETORNO     PIC X(01).
002300         88  WS-TP-OK                  VALUE '0'.
002400         88  WS-TP-FALTA-ETIQUETA      VALUE '1'.
002500     03  FILLER                PIC X(08).
002600*-----------------------------------------------------------------
