000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMCARC.
000300 AUTHOR.        H. CASTRO VIDAL.
000400 INSTALLATION.  FINANCEPROPLUS - SECTOR AGENTES.
000500 DATE-WRITTEN.  1985-04-02.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO SOLAMENTE.
000800******************************************************************
000900*    PGMCARC - COMANDO ARCHIVE                                  *
001000*    ========================                                  *
001100*    - LEE EL ROSTER DE CLIENTES ACTIVOS (DDACTIV) Y EL DE      *
001200*      CLIENTES ARCHIVADOS (DDARCLI).                          *
001300*    - TOMA DE LA TARJETA DE CONTROL (DDPARM) EL INDICE (BASE 1)*
001400*      DEL CLIENTE ACTIVO A ARCHIVAR.                          *
001500*    - SACA ESE CLIENTE DEL ROSTER ACTIVO Y LO AGREGA AL FINAL  *
001600*      DEL ROSTER DE ARCHIVADOS.                                *
001700*    - REGRABA AMBOS ARCHIVOS Y EMITE LA CONFIRMACION.          *
001800******************************************************************
001900*    HISTORIAL DE CAMBIOS                                      *
002000*    --------------------                                       *
002100*    1985-04-02 RJM TCK-1144 ALTA INICIAL DEL PROGRAMA           *
002200*    1997-02-11 HCV TCK-1208 AGREGADA VALIDACION DE INDICE       *
002300*    1999-01-06 RJM TCK-1405 ESQUEMA DE FECHA A 4 DIGITOS (Y2K)  *
002400*    2000-10-19 HCV TCK-1498 MENSAJE "NO CLIENTS TO ARCHIVE"     *
002500*    2003-05-08 RJM TCK-1700 REVISION GENERAL DE COMENTARIOS     *
002600*    2003-11-14 HCV TCK-1850 AGREGA SWITCH UPSI-0 PARA TRAZA     *
002700*                            DE DEPURACION POR CONSOLA           *
002800*    2004-04-02 RJM TCK-1861 VALIDA ROSTER ACTIVO VACIO ANTES DE *
002900*                            ABRIR LA TARJETA DE CONTROL         *
003000*    2004-09-27 HCV TCK-1875 CORRIGE REGRABADO DEL ARCHIVO ACTIVO*
003100*                            QUE OMITIA EL ULTIMO CLIENTE        *
003200*    2005-03-15 RJM TCK-1888 AJUSTA ANCHO DE MENSAJES DE ERROR   *
003300*                            DE INDICE                           *
003400*    2005-10-06 HCV TCK-1902 ESTANDARIZA EL USO DE FS-xxx EN     *
003500*                            TODOS LOS OPEN DEL PROGRAMA         *
003600*    2006-11-14 RJM TCK-1848 CORRIGE TEXTO DEL MENSAJE DE INDICE *
003700*                            A "valid archived client index"    *
003800******************************************************************
003900*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS NUMERICO-NRIC  IS '0' THRU '9'
004500     UPSI-0 ON  STATUS IS WS-SW-TRAZA-ON
004600            OFF STATUS IS WS-SW-TRAZA-OFF.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000
005100     SELECT ACTIVOS  ASSIGN DDACTIV
005200     ORGANIZATION IS LINE SEQUENTIAL
005300     FILE STATUS IS FS-ACTIVOS.
005400
005500     SELECT ARCHIVO  ASSIGN DDARCLI
005600     ORGANIZATION IS LINE SEQUENTIAL
005700     FILE STATUS IS FS-ARCHIVO.
005800
005900     SELECT TARJETA  ASSIGN DDPARM
006000     ORGANIZATION IS LINE SEQUENTIAL
006100     FILE STATUS IS FS-TARJETA.
006200
006300*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006400 DATA DIVISION.
006500 FILE SECTION.
006600
006700 FD  ACTIVOS
006800     RECORDING MODE IS F.
006900 01  REG-ACTIVOS.
007000     03  REG-ACTIVOS-DATO      PIC X(200).
007100     03  FILLER                PIC X(001).
007200
007300 FD  ARCHIVO
007400     RECORDING MODE IS F.
007500 01  REG-ARCHIVO.
007600     03  REG-ARCHIVO-DATO      PIC X(200).
007700     03  FILLER                PIC X(001).
007800
007900 FD  TARJETA
008000     RECORDING MODE IS F.
008100 01  REG-TARJETA.
008200     03  REG-TARJETA-DATO      PIC X(010).
008300     03  FILLER                PIC X(001).
008400
008500 WORKING-STORAGE SECTION.
008600*========================*
008700 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
008800
008900 77  WS-SW-TRAZA           PIC X          VALUE 'N'.
009000     88  WS-SW-TRAZA-ON                   VALUE 'S'.
009100     88  WS-SW-TRAZA-OFF                  VALUE 'N'.
009200
009300*---------- STATUS ARCHIVOS -------------------------------------
009400 77  FS-ACTIVOS            PIC XX         VALUE SPACES.
009500 77  FS-ARCHIVO            PIC XX         VALUE SPACES.
009600 77  FS-TARJETA            PIC XX         VALUE SPACES.
009700
009800 77  WS-STATUS-ACT         PIC X.
009900     88  WS-FIN-ACT                       VALUE 'Y'.
010000     88  WS-NO-FIN-ACT                    VALUE 'N'.
010100
010200 77  WS-STATUS-ARC         PIC X.
010300     88  WS-FIN-ARC                       VALUE 'Y'.
010400     88  WS-NO-FIN-ARC                    VALUE 'N'.
010500
010600*---------- INDICE PEDIDO / VALIDACION --------------------------
010700 01  WS-INDICE-TEXTO.
010800     03  WS-IND-SIGNO      PIC X(01)      VALUE SPACE.
010900     03  WS-IND-DIGITOS    PIC X(09)      VALUE SPACES.
011000     03  FILLER            PIC X(01).
011100 01  WS-INDICE-NUMERICO REDEFINES WS-INDICE-TEXTO.
011200     03  FILLER            PIC X(01).
011300     03  WS-IND-VALOR      PIC 9(09).
011400     03  FILLER            PIC X(01).
011500
011600 77  WS-INDICE-BASE0        PIC S9(5) COMP   VALUE ZERO.
011700 77  WS-IND-VALIDO          PIC X            VALUE 'N'.
011800     88  WS-IND-ES-VALIDO                    VALUE 'S'.
011900     88  WS-IND-NO-VALIDO                    VALUE 'N'.
012000 77  WS-IND-ERROR-TEXTO     PIC X(02)         VALUE SPACES.
012100     88  WS-IND-ERR-FORMATO                  VALUE 'FO'.
012200     88  WS-IND-ERR-RANGO                    VALUE 'RA'.
012300
012400 COPY CPCLIENT.
012500 COPY CPARCHIV.
012600 COPY CPTAGPAR.
012700*---------- LITERALES DE ETIQUETA DEL RENGLON DE CLIENTE --------
012800 01  WS-CLIENTE-ETQ-N       PIC X(06) VALUE 'n/'.
012900 01  WS-CLIENTE-ETQ-C       PIC X(06) VALUE 'c/'.
013000 01  WS-CLIENTE-ETQ-ID      PIC X(06) VALUE 'id/'.
013100*---------- AREA DE RECORTE DE BLANCOS A LA DERECHA -------------
013200 77  WS-TRIM-CAMPO          PIC X(50) VALUE SPACES.
013300 77  WS-TRIM-LARGO          PIC 9(02) COMP  VALUE ZERO.
013400 77  WS-TRIM-L1             PIC 9(02) COMP  VALUE ZERO.
013500 77  WS-TRIM-L2             PIC 9(02) COMP  VALUE ZERO.
013600 77  WS-TRIM-L3             PIC 9(02) COMP  VALUE ZERO.
013700
013800*---------- MENSAJES FIJOS --------------------------------------
013900 01  WS-MSG-VACIO          PIC X(26) VALUE
014000                                     'No clients to archive.'.
014100 01  WS-MSG-CONFIRMA       PIC X(35) VALUE
014200                                'Client archived successfully:'.
014300 01  WS-MSG-FORMATO        PIC X(64) VALUE
014400     'Invalid input. Please provide a valid archived client index.'.
014500 01  WS-MSG-RANGO          PIC X(64) VALUE
014600     'Invalid index. Please provide a valid archived client index.'.
014700
014800 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
014900*-----------------------------------------------------------------
015000 PROCEDURE DIVISION.
015100
015200 MAIN-PROGRAM-I.
015300
015400*    FLUJO FIJO: CARGA AMBOS ROSTERS EN TABLA, TOMA EL INDICE A
015500*    ARCHIVAR DE LA TARJETA DE CONTROL Y, SI ES VALIDO, MUEVE EL
015600*    CLIENTE Y REGRABA LOS DOS ARCHIVOS.
015700     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
015800     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F.
015900     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
016000
016100 MAIN-PROGRAM-F. GOBACK.
016200
016300*-----------------------------------------------------------------
016400 1000-INICIO-I.
016500
016600*    PONE AMBOS CONTADORES EN CERO ANTES DE CARGAR LOS DOS ROSTERS.
016700     SET WS-NO-FIN-ACT TO TRUE
016800     SET WS-NO-FIN-ARC TO TRUE
016900     MOVE ZERO TO WS-ACT-CANT WS-ARC-CANT
017000
017100     OPEN INPUT  ACTIVOS
017200     IF FS-ACTIVOS IS NOT EQUAL '00'
017300        DISPLAY '* ERROR EN OPEN ACTIVOS = ' FS-ACTIVOS
017400        MOVE 9999 TO RETURN-CODE
017500        SET WS-FIN-ACT TO TRUE
017600     END-IF
017700
017800*    EL ROSTER ACTIVO Y EL ARCHIVADO SE CARGAN POR SEPARADO, CADA
017900*    UNO A SU PROPIA TABLA DE TRABAJO.
018000     OPEN INPUT  ARCHIVO
018100     IF FS-ARCHIVO IS NOT EQUAL '00'
018200        DISPLAY '* ERROR EN OPEN ARCHIVO = ' FS-ARCHIVO
018300        MOVE 9999 TO RETURN-CODE
018400        SET WS-FIN-ARC TO TRUE
018500     END-IF
018600
018700*    CARGA PRIMERO EL ROSTER ACTIVO Y LUEGO EL ARCHIVADO, CADA UNO
018800*    HASTA SU PROPIO FIN DE ARCHIVO.
018900     PERFORM 1100-CARGAR-ACTIVOS-I THRU 1100-CARGAR-ACTIVOS-F
019000        UNTIL WS-FIN-ACT
019100     PERFORM 1200-CARGAR-ARCHIVO-I THRU 1200-CARGAR-ARCHIVO-F
019200        UNTIL WS-FIN-ARC
019300
019400     CLOSE ACTIVOS ARCHIVO
019500
019600*    LA TARJETA DE CONTROL TRAE UNICAMENTE EL INDICE 1-BASE DEL
019700*    CLIENTE ACTIVO A ARCHIVAR.
019800     OPEN INPUT TARJETA
019900     IF FS-TARJETA IS NOT EQUAL '00'
020000        DISPLAY '* ERROR EN OPEN TARJETA = ' FS-TARJETA
020100        MOVE 9999 TO RETURN-CODE
020200     ELSE
020300        READ TARJETA INTO WS-INDICE-TEXTO
020400        CLOSE TARJETA
020500     END-IF.
020600
020700 1000-INICIO-F. EXIT.
020800
020900*-----------------------------------------------------------------
021000 1100-CARGAR-ACTIVOS-I.
021100
021200*    CADA RENGLON DEL ROSTER ACTIVO SE DESARMA Y SE AGREGA A LA
021300*    TABLA DE TRABAJO, MARCADO CON SU 88-LEVEL DE ESTADO.
021400     READ ACTIVOS
021500        AT END SET WS-FIN-ACT TO TRUE
021600     END-READ
021700
021800     IF NOT WS-FIN-ACT
021900        MOVE REG-ACTIVOS TO WS-TP-LINEA
022000        PERFORM 1150-DESARMAR-CLIENTE-I THRU 1150-DESARMAR-CLIENTE-F
022100        ADD 1 TO WS-ACT-CANT
022200        SET WS-ACT-IX TO WS-ACT-CANT
022300        MOVE WS-TP-VALOR (1) TO TACT-NOMBRE   (WS-ACT-IX)
022400        MOVE WS-TP-VALOR (2) TO TACT-CONTACTO (WS-ACT-IX)
022500        MOVE WS-TP-VALOR (3) TO TACT-NRIC     (WS-ACT-IX)
022600        SET TACT-EST-ACTIVO (WS-ACT-IX) TO TRUE
022700     END-IF.
022800
022900 1100-CARGAR-ACTIVOS-F. EXIT.
023000
023100*---- DESARMA EL RENGLON "n/.. c/.. id/.." RECIEN LEIDO ---------
023200 1150-DESARMAR-CLIENTE-I.
023300
023400*    ARMA LAS ETIQUETAS n/, c/, id/ Y DELEGA EL DESARMADO A LA
023500*    RUTINA GENERICA PGMTAGPR (BUSINESS RULE 1); LA MISMA RUTINA
023600*    SIRVE PARA DESARMAR TANTO EL ROSTER ACTIVO COMO EL ARCHIVADO.
023700     MOVE 3                  TO WS-TP-CANT-TAGS
023800     MOVE WS-CLIENTE-ETQ-N   TO WS-TP-TEXTO (1)
023900     MOVE 2                  TO WS-TP-LARGO (1)
024000     MOVE WS-CLIENTE-ETQ-C   TO WS-TP-TEXTO (2)
024100     MOVE 2                  TO WS-TP-LARGO (2)
024200     MOVE WS-CLIENTE-ETQ-ID  TO WS-TP-TEXTO (3)
024300     MOVE 3                  TO WS-TP-LARGO (3)
024400     CALL 'PGMTAGPR' USING WS-TAGPR-PARM.
024500
024600 1150-DESARMAR-CLIENTE-F. EXIT.
024700
024800*-----------------------------------------------------------------
024900 1200-CARGAR-ARCHIVO-I.
025000
025100*    MISMO DESARMADO QUE EL ROSTER ACTIVO, PERO HACIA LA TABLA DE
025200*    ARCHIVADOS Y MARCADO COMO "ARCHIVADO".
025300     READ ARCHIVO
025400        AT END SET WS-FIN-ARC TO TRUE
025500     END-READ
025600
025700     IF NOT WS-FIN-ARC
025800        MOVE REG-ARCHIVO TO WS-TP-LINEA
025900        PERFORM 1150-DESARMAR-CLIENTE-I THRU 1150-DESARMAR-CLIENTE-F
026000*    COPIA LOS DATOS DEL CLIENTE AL FINAL DE LA TABLA DE ARCHIVADOS,
026100*    MARCANDOLO CON SU NUEVO ESTADO.
026200        ADD 1 TO WS-ARC-CANT
026300        SET WS-ARC-IX TO WS-ARC-CANT
026400        MOVE WS-TP-VALOR (1) TO TARC-NOMBRE   (WS-ARC-IX)
026500        MOVE WS-TP-VALOR (2) TO TARC-CONTACTO (WS-ARC-IX)
026600        MOVE WS-TP-VALOR (3) TO TARC-NRIC     (WS-ARC-IX)
026700        SET TARC-EST-ARCHIVADO (WS-ARC-IX) TO TRUE
026800     END-IF.
026900
027000 1200-CARGAR-ARCHIVO-F. EXIT.
027100
027200*-----------------------------------------------------------------
027300 2000-PROCESO-I.
027400
027500*    SIN CLIENTES ACTIVOS NO HAY NADA QUE ARCHIVAR.
027600     IF WS-ACT-CANT = ZERO
027700        DISPLAY WS-MSG-VACIO
027800     ELSE
027900*    EL INDICE DEBE SER NUMERICO Y CAER DENTRO DE LA CANTIDAD ACTUAL
028000*    DE ACTIVOS ANTES DE MOVER NADA DE UNA TABLA A LA OTRA.
028100        PERFORM 2100-VALIDAR-INDICE-I THRU 2100-VALIDAR-INDICE-F
028200*    SOLO SE MUEVE Y REGRABA SI EL INDICE RESULTO VALIDO.
028300        IF WS-IND-ES-VALIDO
028400           PERFORM 2200-MOVER-CLIENTE-I THRU 2200-MOVER-CLIENTE-F
028500           PERFORM 3000-REGRABAR-I      THRU 3000-REGRABAR-F
028600        END-IF
028700     END-IF.
028800
028900 2000-PROCESO-F. EXIT.
029000
029100*---- VALIDA EL INDICE DE LA TARJETA DE CONTROL -----------------
029200 2100-VALIDAR-INDICE-I.
029300
029400*    POR DEFECTO EL INDICE SE DA POR INVALIDO; SOLO SE ACEPTA SI
029500*    PASA LAS DOS VALIDACIONES SIGUIENTES.
029600     SET WS-IND-NO-VALIDO TO TRUE
029700
029800*    EL CAMPO DEBE SER TODO DIGITOS ANTES DE CONVERTIRLO A NUMERO.
029900     IF WS-IND-DIGITOS IS NOT NUMERIC
030000        SET WS-IND-ERR-FORMATO TO TRUE
030100        DISPLAY WS-MSG-FORMATO
030200     ELSE
030300        MOVE WS-IND-VALOR TO WS-INDICE-BASE0
030400        SUBTRACT 1 FROM WS-INDICE-BASE0
030500        IF WS-INDICE-BASE0 < ZERO
030600           OR WS-INDICE-BASE0 >= WS-ACT-CANT
030700           SET WS-IND-ERR-RANGO TO TRUE
030800           DISPLAY WS-MSG-RANGO
030900        ELSE
031000           SET WS-IND-ES-VALIDO TO TRUE
031100        END-IF
031200     END-IF.
031300
031400 2100-VALIDAR-INDICE-F. EXIT.
031500
031600*---- RETIRA EL CLIENTE DEL ROSTER ACTIVO Y LO ARCHIVA ----------
031700 2200-MOVER-CLIENTE-I.
031800
031900*    RESTABLECE EL INDICE A 1-BASE PARA LOCALIZAR EL CLIENTE EN LA
032000*    TABLA DE ACTIVOS.
032100     ADD 1 TO WS-INDICE-BASE0
032200     SET WS-ACT-IX TO WS-INDICE-BASE0
032300
032400     ADD 1 TO WS-ARC-CANT
032500     SET WS-ARC-IX TO WS-ARC-CANT
032600     MOVE TACT-NOMBRE   (WS-ACT-IX) TO TARC-NOMBRE   (WS-ARC-IX)
032700     MOVE TACT-CONTACTO (WS-ACT-IX) TO TARC-CONTACTO (WS-ARC-IX)
032800     MOVE TACT-NRIC     (WS-ACT-IX) TO TARC-NRIC     (WS-ARC-IX)
032900     SET  TARC-EST-ARCHIVADO (WS-ARC-IX) TO TRUE
033000     MOVE WS-ACT-IX TO WS-INDICE-BASE0
033100
033200*    CONFIRMA POR CONSOLA EL CLIENTE QUE SE ACABA DE ARCHIVAR.
033300     DISPLAY WS-MSG-CONFIRMA
033400     DISPLAY 'Name: ' TARC-NOMBRE (WS-ARC-IX)
033500
033600*    DESPLAZA HACIA ARRIBA LOS ELEMENTOS SIGUIENTES DEL ACTIVO
033700     PERFORM 2300-DESPLAZAR-I THRU 2300-DESPLAZAR-F
033800        VARYING WS-ACT-IX FROM WS-INDICE-BASE0 BY 1
033900        UNTIL WS-ACT-IX >= WS-ACT-CANT
034000
034100*    LA CANTIDAD DE ACTIVOS BAJA EN UNO UNA VEZ CERRADO EL HUECO
034200*    DEJADO POR EL CLIENTE YA ARCHIVADO.
034300     SUBTRACT 1 FROM WS-ACT-CANT.
034400
034500 2200-MOVER-CLIENTE-F. EXIT.
034600
034700*---------------------------------------------------------------
034800 2300-DESPLAZAR-I.
034900
035000*    DESPLAZA EL SIGUIENTE ELEMENTO UN LUGAR HACIA ARRIBA PARA
035100*    CERRAR EL HUECO DEJADO POR EL CLIENTE YA ARCHIVADO.
035200     MOVE WS-ACT-ELEMENTO (WS-ACT-IX + 1) TO
035300          WS-ACT-ELEMENTO (WS-ACT-IX).
035400
035500 2300-DESPLAZAR-F. EXIT.
035600
035700*---- REGRABA AMBOS ARCHIVOS CON EL ESTADO ACTUALIZADO ---------
035800 3000-REGRABAR-I.
035900
036000*    REGRABA LOS DOS ARCHIVOS COMPLETOS DESDE LAS TABLAS YA
036100*    ACTUALIZADAS; CADA UNO SE TRUNCA AL REABRIRLO EN OUTPUT.
036200     OPEN OUTPUT ACTIVOS
036300     PERFORM 3100-ESCRIBIR-ACTIVO-I THRU 3100-ESCRIBIR-ACTIVO-F
036400        VARYING WS-ACT-IX FROM 1 BY 1
036500        UNTIL WS-ACT-IX > WS-ACT-CANT
036600     CLOSE ACTIVOS
036700
036800*    IDEM PARA EL ARCHIVO DE CLIENTES ARCHIVADOS, YA CON EL NUEVO
036900*    CLIENTE AGREGADO AL FINAL DE SU TABLA.
037000     OPEN OUTPUT ARCHIVO
037100     PERFORM 3200-ESCRIBIR-ARCHIVO-I THRU 3200-ESCRIBIR-ARCHIVO-F
037200        VARYING WS-ARC-IX FROM 1 BY 1
037300        UNTIL WS-ARC-IX > WS-ARC-CANT
037400     CLOSE ARCHIVO.
037500
037600 3000-REGRABAR-F. EXIT.
037700
037800*-----------------------------------------------------------------
037900 3100-ESCRIBIR-ACTIVO-I.
038000
038100*    RECORTA NOMBRE/CONTACTO/NRIC ANTES DE ARMAR EL RENGLON, PARA
038200*    NO DEJAR UN RASTRO DE BLANCOS DE RELLENO EN EL ARCHIVO.
038300     MOVE TACT-NOMBRE (WS-ACT-IX)   TO WS-TRIM-CAMPO
038400     PERFORM 3050-CALC-LARGO-I THRU 3050-CALC-LARGO-F
038500     MOVE WS-TRIM-LARGO TO WS-TRIM-L1
038600     MOVE TACT-CONTACTO (WS-ACT-IX) TO WS-TRIM-CAMPO
038700     PERFORM 3050-CALC-LARGO-I THRU 3050-CALC-LARGO-F
038800     MOVE WS-TRIM-LARGO TO WS-TRIM-L2
038900     MOVE TACT-NRIC (WS-ACT-IX)     TO WS-TRIM-CAMPO
039000     PERFORM 3050-CALC-LARGO-I THRU 3050-CALC-LARGO-F
039100     MOVE WS-TRIM-LARGO TO WS-TRIM-L3
039200     MOVE SPACES TO REG-ACTIVOS
039300     STRING 'n/'                                   DELIMITED BY SIZE
039400            TACT-NOMBRE (WS-ACT-IX) (1:WS-TRIM-L1)  DELIMITED BY SIZE
039500            ' c/'                                   DELIMITED BY SIZE
039600            TACT-CONTACTO (WS-ACT-IX) (1:WS-TRIM-L2) DELIMITED BY SIZE
039700            ' id/'                                  DELIMITED BY SIZE
039800            TACT-NRIC (WS-ACT-IX) (1:WS-TRIM-L3)    DELIMITED BY SIZE
039900       INTO REG-ACTIVOS
040000     END-STRING
040100     WRITE REG-ACTIVOS.
040200
040300 3100-ESCRIBIR-ACTIVO-F. EXIT.
040400
040500*---- CALCULA EL LARGO REAL DE WS-TRIM-CAMPO SIN BLANCOS FINALES -
040600 3050-CALC-LARGO-I.
040700
040800*    RECORRE DESDE EL FINAL DEL CAMPO HACIA ATRAS HASTA HALLAR UN
040900*    BYTE NO BLANCO; EL PARRAFO 3060 ES UN NO-OP USADO SOLO COMO
041000*    BLANCO DEL VARYING.
041100     PERFORM 3060-CALC-UN-PASO-I THRU 3060-CALC-UN-PASO-F
041200        VARYING WS-TRIM-LARGO FROM 50 BY -1
041300        UNTIL WS-TRIM-LARGO = 0
041400           OR WS-TRIM-CAMPO (WS-TRIM-LARGO:1) NOT = SPACE.
041500
041600 3050-CALC-LARGO-F. EXIT.
041700
041800 3060-CALC-UN-PASO-I.
041900 3060-CALC-UN-PASO-F. EXIT.
042000*-----------------------------------------------------------------
042100 3200-ESCRIBIR-ARCHIVO-I.
042200
042300*    MISMO RECORTE Y ARMADO DE RENGLON QUE EN EL ROSTER ACTIVO,
042400*    PERO HACIA EL ARCHIVO DE CLIENTES ARCHIVADOS.
042500     MOVE TARC-NOMBRE (WS-ARC-IX)   TO WS-TRIM-CAMPO
042600     PERFORM 3050-CALC-LARGO-I THRU 3050-CALC-LARGO-F
042700     MOVE WS-TRIM-LARGO TO WS-TRIM-L1
042800     MOVE TARC-CONTACTO (WS-ARC-IX) TO WS-TRIM-CAMPO
042900     PERFORM 3050-CALC-LARGO-I THRU 3050-CALC-LARGO-F
043000     MOVE WS-TRIM-LARGO TO WS-TRIM-L2
043100     MOVE TARC-NRIC (WS-ARC-IX)     TO WS-TRIM-CAMPO
043200     PERFORM 3050-CALC-LARGO-I THRU 3050-CALC-LARGO-F
043300     MOVE WS-TRIM-LARGO TO WS-TRIM-L3
043400     MOVE SPACES TO REG-ARCHIVO
043500     STRING 'n/'                                   DELIMITED BY SIZE
043600            TARC-NOMBRE (WS-ARC-IX) (1:WS-TRIM-L1)  DELIMITED BY SIZE
043700            ' c/'                                   DELIMITED BY SIZE
043800            TARC-CONTACTO (WS-ARC-IX) (1:WS-TRIM-L2) DELIMITED BY SIZE
043900            ' id/'                                  DELIMITED BY SIZE
044000            TARC-NRIC (WS-ARC-IX) (1:WS-TRIM-L3)    DELIMITED BY SIZE
044100       INTO REG-ARCHIVO
044200     END-STRING
044300     WRITE REG-ARCHIVO.
044400
044500 3200-ESCRIBIR-ARCHIVO-F. EXIT.
044600
044700*-----------------------------------------------------------------
044800 9999-FINAL-I.
044900
045000*    TRAZA OPCIONAL (UPSI-0) CON LAS CANTIDADES FINALES DE ACTIVOS
045100*    Y ARCHIVADOS, PARA CONFIRMAR QUE CUADRAN.
045200     IF WS-SW-TRAZA-ON
045300        DISPLAY 'PGMCARC - ACTIVOS=' WS-ACT-CANT
045400                ' ARCHIVADOS=' WS-ARC-CANT
045500     END-IF.
045600
045700 9999-FINAL-F. EXIT.
