000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMMADD.
000300 AUTHOR.        H. CASTRO VIDAL.
000400 INSTALLATION.  FINANCEPROPLUS - SECTOR AGENTES.
000500 DATE-WRITTEN.  1986-08-26.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO SOLAMENTE.
000800******************************************************************
000900*    PGMMADD - COMANDO ADD DE LA AGENDA DE REUNIONES             *
001000*    =====================================================       *
001100*    - LEE LA AGENDA ACTUAL (DDMEET).                            *
001200*    - TOMA DE LA TARJETA DE CONTROL (DDPARM) EL RENGLON CRUDO   *
001300*      CON LOS CAMPOS ETIQUETADOS DE LA NUEVA REUNION.           *
001400*    - VALIDA CAMPOS OBLIGATORIOS, FECHA, HORAS Y SU ORDEN.      *
001500*    - AGREGA LA REUNION AL FINAL DE LA AGENDA Y LA REGRABA.      *
001600******************************************************************
001700*    HISTORIAL DE CAMBIOS                                       *
001800*    --------------------                                       *
001900*    1986-08-26 HCV TCK-1213 ALTA INICIAL DEL PROGRAMA           *
002000*    1997-11-09 RJM TCK-1250 LLAMADA A PGMFECVL PARA FECHA/HORA  *
002100*    1999-01-06 HCV TCK-1405 ESQUEMA DE FECHA A 4 DIGITOS (Y2K)  *
002200*    2001-07-18 RJM TCK-1561 VALIDA ORDEN DESDE/HASTA            *
002300*    2003-05-08 HCV TCK-1700 REVISION GENERAL DE COMENTARIOS     *
002400*    2003-11-28 RJM TCK-1854 AGREGA SWITCH UPSI-0 PARA TRAZA     *
002500*                            DE DEPURACION POR CONSOLA           *
002600*    2004-04-16 HCV TCK-1865 VALIDA QUE LA AGENDA NO QUEDE CON   *
002700*                            MAS REUNIONES QUE EL MAXIMO (300)  *
002800*    2004-10-11 RJM TCK-1879 ESTANDARIZA EL USO DE FS-xxx EN     *
002900*                            TODOS LOS OPEN DEL PROGRAMA         *
003000*    2005-03-29 HCV TCK-1892 CORRIGE ANCHO DE LOS MENSAJES DE    *
003100*                            FORMATO DE FECHA/HORA QUE SE        *
003200*                            TRUNCABAN CONTRA SU PROPIO LITERAL  *
003300*    2005-10-20 RJM TCK-1906 REVISA REDACCION DE COMENTARIOS DE  *
003400*                            LOS PARRAFOS DE VALIDACION          *
003500******************************************************************
003600*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     UPSI-0 ON  STATUS IS WS-SW-TRAZA-ON
004200            OFF STATUS IS WS-SW-TRAZA-OFF.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600
004700     SELECT REUNION  ASSIGN DDMEET
004800     ORGANIZATION IS LINE SEQUENTIAL
004900     FILE STATUS IS FS-REUNION.
005000
005100     SELECT TARJETA  ASSIGN DDPARM
005200     ORGANIZATION IS LINE SEQUENTIAL
005300     FILE STATUS IS FS-TARJETA.
005400
005500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005600 DATA DIVISION.
005700 FILE SECTION.
005800
005900 FD  REUNION
006000     RECORDING MODE IS F.
006100 01  REG-REUNION.
006200     03  REG-REUNION-DATO      PIC X(200).
006300     03  FILLER                PIC X(001).
006400
006500 FD  TARJETA
006600     RECORDING MODE IS F.
006700 01  REG-TARJETA.
006800     03  REG-TARJETA-DATO      PIC X(200).
006900     03  FILLER                PIC X(001).
007000
007100 WORKING-STORAGE SECTION.
007200*========================*
007300 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
007400
007500 77  WS-SW-TRAZA           PIC X          VALUE 'N'.
007600     88  WS-SW-TRAZA-ON                   VALUE 'S'.
007700     88  WS-SW-TRAZA-OFF                  VALUE 'N'.
007800
007900 77  FS-REUNION            PIC XX         VALUE SPACES.
008000 77  FS-TARJETA            PIC XX         VALUE SPACES.
008100
008200 77  WS-STATUS-REU         PIC X.
008300     88  WS-FIN-REU                       VALUE 'Y'.
008400     88  WS-NO-FIN-REU                    VALUE 'N'.
008500
008600 77  WS-SW-VALIDO          PIC X          VALUE 'S'.
008700     88  WS-REU-ES-VALIDA                 VALUE 'S'.
008800     88  WS-REU-NO-ES-VALIDA               VALUE 'N'.
008900
009000 COPY CPREUNIO.
009100 COPY CPTAGPAR.
009200*---------- LITERALES DE ETIQUETA DEL RENGLON DE REUNION --------
009300 01  WS-REUNION-ETQ-T       PIC X(06) VALUE 't/'.
009400 01  WS-REUNION-ETQ-C       PIC X(06) VALUE 'c/'.
009500 01  WS-REUNION-ETQ-D       PIC X(06) VALUE 'd/'.
009600 01  WS-REUNION-ETQ-FROM    PIC X(06) VALUE 'from/'.
009700 01  WS-REUNION-ETQ-TO      PIC X(06) VALUE 'to/'.
009800
009900*---------- PARAMETRO PARA LA RUTINA DE VALIDACION FECVL --------
010000 01  LK-FECVL-AREA.
010100     03  WS-FV-FUNCION      PIC X(01).
010200     03  WS-FV-VALOR        PIC X(10).
010300     03  WS-FV-COD-RETORNO  PIC X(01).
010400         88  WS-FV-ES-VALIDO           VALUE '0'.
010500         88  WS-FV-FORMATO-MAL         VALUE '1'.
010600         88  WS-FV-VALOR-MAL           VALUE '2'.
010700     03  FILLER             PIC X(10).
010800
010900*---------- AREA DE RECORTE DE BLANCOS A LA DERECHA -------------
011000 77  WS-TRIM-CAMPO          PIC X(50) VALUE SPACES.
011100 77  WS-TRIM-LARGO          PIC 9(02) COMP  VALUE ZERO.
011200 77  WS-TRIM-L1             PIC 9(02) COMP  VALUE ZERO.
011300 77  WS-TRIM-L2             PIC 9(02) COMP  VALUE ZERO.
011400 77  WS-TRIM-L3             PIC 9(02) COMP  VALUE ZERO.
011500
011600*---------- MENSAJES FIJOS --------------------------------------
011700 01  WS-MSG-FALTAN         PIC X(100) VALUE
011800     'Invalid meeting details. Please provide all required fields:
011900-    ' t/TITLE c/CLIENT d/DATE from/START_TIME'.
012000 01  WS-MSG-FECHA-FORMATO  PIC X(61) VALUE
012100       'Invalid date format. Please use dd-MM-yyyy (e.g., 24-10-2025)'.
012200 01  WS-MSG-FECHA-VALOR    PIC X(60) VALUE SPACES.
012300 01  WS-MSG-HORA-FORMATO   PIC X(51) VALUE
012400               'Invalid time format. Please use HH:mm (e.g., 14:30)'.
012500 01  WS-MSG-HORA-VALOR     PIC X(60) VALUE SPACES.
012600 01  WS-MSG-ORDEN          PIC X(60) VALUE SPACES.
012700 01  WS-MSG-CONFIRMA       PIC X(28) VALUE
012800                                'Meeting added successfully:'.
012900
013000 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
013100*-----------------------------------------------------------------
013200 PROCEDURE DIVISION.
013300
013400 MAIN-PROGRAM-I.
013500
013600*    FLUJO FIJO: CARGA LA AGENDA ACTUAL, DESARMA Y VALIDA LA NUEVA
013700*    REUNION DE LA TARJETA DE CONTROL Y, SI TODO CUADRA, LA AGREGA
013800*    Y REGRABA LA AGENDA COMPLETA.
013900     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
014000     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F.
014100     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
014200
014300 MAIN-PROGRAM-F. GOBACK.
014400
014500*-----------------------------------------------------------------
014600 1000-INICIO-I.
014700
014800*    PONE EL CONTADOR DE REUNIONES EN CERO ANTES DE CARGAR LA
014900*    AGENDA VIGENTE.
015000     SET WS-NO-FIN-REU TO TRUE
015100     MOVE ZERO TO WS-REU-CANT
015200
015300     OPEN INPUT REUNION
015400     IF FS-REUNION IS NOT EQUAL '00'
015500        DISPLAY '* ERROR EN OPEN REUNION = ' FS-REUNION
015600        MOVE 9999 TO RETURN-CODE
015700        SET WS-FIN-REU TO TRUE
015800     END-IF
015900
016000*    CARGA TODAS LAS REUNIONES EXISTENTES A LA TABLA DE TRABAJO
016100*    ANTES DE LEER LA NUEVA DESDE LA TARJETA.
016200     PERFORM 1100-CARGAR-REUNION-I THRU 1100-CARGAR-REUNION-F
016300        UNTIL WS-FIN-REU
016400     CLOSE REUNION
016500
016600*    LA TARJETA DE CONTROL TRAE EL RENGLON COMPLETO DE LA NUEVA
016700*    REUNION EN FORMATO "t/.. c/.. d/.. from/.. [to/..]".
016800     OPEN INPUT TARJETA
016900     IF FS-TARJETA IS NOT EQUAL '00'
017000        DISPLAY '* ERROR EN OPEN TARJETA = ' FS-TARJETA
017100        MOVE 9999 TO RETURN-CODE
017200     ELSE
017300        READ TARJETA INTO WS-TP-LINEA
017400        CLOSE TARJETA
017500     END-IF.
017600
017700 1000-INICIO-F. EXIT.
017800
017900*-----------------------------------------------------------------
018000 1100-CARGAR-REUNION-I.
018100
018200*    CADA RENGLON DE LA AGENDA SE DESARMA Y SE AGREGA A LA TABLA
018300*    DE TRABAJO, CON SU 88-LEVEL DE HASTA PRESENTE/AUSENTE.
018400     READ REUNION
018500        AT END SET WS-FIN-REU TO TRUE
018600     END-READ
018700
018800     IF NOT WS-FIN-REU
018900        MOVE REG-REUNION TO WS-TP-LINEA
019000        PERFORM 1150-DESARMAR-REUNION-I THRU 1150-DESARMAR-REUNION-F
019100*    LA REUNION VALIDADA SE AGREGA AL FINAL DE LA TABLA; EL
019200*    88-LEVEL DE HASTA PRESENTE/AUSENTE SE FIJA SEGUN CORRESPONDA.
019300        ADD 1 TO WS-REU-CANT
019400        SET WS-REU-IX TO WS-REU-CANT
019500        MOVE WS-TP-VALOR (1) TO TREU-TITULO  (WS-REU-IX)
019600        MOVE WS-TP-VALOR (2) TO TREU-CLIENTE (WS-REU-IX)
019700        MOVE WS-TP-VALOR (3) TO TREU-FECHA   (WS-REU-IX)
019800        MOVE WS-TP-VALOR (4) (1:5) TO TREU-DESDE (WS-REU-IX)
019900        IF WS-TP-PRESENTE (5) = 'S'
020000           MOVE WS-TP-VALOR (5) (1:5) TO TREU-HASTA (WS-REU-IX)
020100           SET TREU-TIENE-HASTA (WS-REU-IX) TO TRUE
020200        ELSE
020300           SET TREU-SIN-HASTA (WS-REU-IX) TO TRUE
020400        END-IF
020500     END-IF.
020600
020700 1100-CARGAR-REUNION-F. EXIT.
020800
020900*---- DESARMA UN RENGLON "t/.. c/.. d/.. from/.. [to/..]" -------
021000 1150-DESARMAR-REUNION-I.
021100
021200*    ARMA LAS ETIQUETAS t/, c/, d/, from/, to/ Y DELEGA EL
021300*    DESARMADO A LA RUTINA GENERICA PGMTAGPR (BUSINESS RULE 1).
021400     MOVE 5                   TO WS-TP-CANT-TAGS
021500     MOVE WS-REUNION-ETQ-T    TO WS-TP-TEXTO (1)
021600     MOVE 2                   TO WS-TP-LARGO (1)
021700     MOVE WS-REUNION-ETQ-C    TO WS-TP-TEXTO (2)
021800     MOVE 2                   TO WS-TP-LARGO (2)
021900     MOVE WS-REUNION-ETQ-D    TO WS-TP-TEXTO (3)
022000     MOVE 2                   TO WS-TP-LARGO (3)
022100     MOVE WS-REUNION-ETQ-FROM TO WS-TP-TEXTO (4)
022200     MOVE 5                   TO WS-TP-LARGO (4)
022300     MOVE WS-REUNION-ETQ-TO   TO WS-TP-TEXTO (5)
022400     MOVE 3                   TO WS-TP-LARGO (5)
022500     CALL 'PGMTAGPR' USING WS-TAGPR-PARM.
022600
022700 1150-DESARMAR-REUNION-F. EXIT.
022800
022900*-----------------------------------------------------------------
023000 2000-PROCESO-I.
023100
023200*    POR DEFECTO SE ASUME VALIDA; CADA VALIDACION SIGUIENTE PUEDE
023300*    VOLVERLA INVALIDA, PERO NUNCA REVERTIR UN RECHAZO PREVIO.
023400     SET WS-REU-ES-VALIDA TO TRUE
023500     PERFORM 1150-DESARMAR-REUNION-I THRU 1150-DESARMAR-REUNION-F
023600
023700*    TITULO, CLIENTE, FECHA Y HORA DESDE SON OBLIGATORIOS; SOLO
023800*    LA HORA HASTA ES OPCIONAL (BUSINESS RULES 1-2).
023900     IF WS-TP-PRESENTE (1) NOT = 'S' OR WS-TP-VALOR (1) = SPACES
024000        OR WS-TP-PRESENTE (2) NOT = 'S' OR WS-TP-VALOR (2) = SPACES
024100        OR WS-TP-PRESENTE (3) NOT = 'S' OR WS-TP-VALOR (3) = SPACES
024200        OR WS-TP-PRESENTE (4) NOT = 'S' OR WS-TP-VALOR (4) = SPACES
024300        DISPLAY WS-MSG-FALTAN
024400        SET WS-REU-NO-ES-VALIDA TO TRUE
024500     END-IF
024600
024700*    LAS VALIDACIONES SIGUIENTES SOLO CORREN SI LA REUNION SIGUE
024800*    VALIDA; NO TIENE SENTIDO VALIDAR LA HORA DE UNA FECHA MALA.
024900     IF WS-REU-ES-VALIDA
025000        PERFORM 2100-VALIDAR-FECHA-I THRU 2100-VALIDAR-FECHA-F
025100     END-IF
025200     IF WS-REU-ES-VALIDA
025300        PERFORM 2200-VALIDAR-DESDE-I THRU 2200-VALIDAR-DESDE-F
025400     END-IF
025500*    LA HORA HASTA SOLO SE VALIDA CUANDO EL LLAMADOR LA TRAJO.
025600*    SOLO SE AGREGA Y REGRABA SI TODAS LAS VALIDACIONES PASARON.
025700     IF WS-REU-ES-VALIDA AND WS-TP-PRESENTE (5) = 'S'
025800           AND WS-TP-VALOR (5) NOT = SPACES
025900        PERFORM 2300-VALIDAR-HASTA-I THRU 2300-VALIDAR-HASTA-F
026000     END-IF
026100*    EL ORDEN DESDE-HASTA SOLO APLICA CUANDO AMBAS HORAS EXISTEN
026200*    (BUSINESS RULE 6).
026300     IF WS-REU-ES-VALIDA AND WS-TP-PRESENTE (5) = 'S'
026400           AND WS-TP-VALOR (5) NOT = SPACES
026500        PERFORM 2400-VALIDAR-ORDEN-I THRU 2400-VALIDAR-ORDEN-F
026600     END-IF
026700
026800     IF WS-REU-ES-VALIDA
026900        PERFORM 3000-AGREGAR-REUNION-I THRU 3000-AGREGAR-REUNION-F
027000        PERFORM 4000-REGRABAR-I       THRU 4000-REGRABAR-F
027100     END-IF.
027200
027300 2000-PROCESO-F. EXIT.
027400
027500*---- VALIDA LA FECHA d/.. VIA LA RUTINA PGMFECVL ----------------
027600 2100-VALIDAR-FECHA-I.
027700
027800*    LA FECHA d/.. SE VALIDA COMPLETA (FORMATO, CALENDARIO Y
027900*    ROUND-TRIP) DELEGANDO A LA SUBRUTINA PGMFECVL.
028000     MOVE 'F'             TO WS-FV-FUNCION
028100     MOVE WS-TP-VALOR (3) (1:10) TO WS-FV-VALOR
028200     CALL 'PGMFECVL' USING LK-FECVL-AREA
028300
028400*    FORMATO MAL ARMADO (NO 10 POSICIONES O SEPARADORES FUERA DE
028500*    LUGAR) SE RECHAZA CON UN MENSAJE FIJO.
028600     IF WS-FV-FORMATO-MAL
028700        DISPLAY WS-MSG-FECHA-FORMATO
028800        SET WS-REU-NO-ES-VALIDA TO TRUE
028900     ELSE
029000        IF WS-FV-VALOR-MAL
029100*    FORMATO CORRECTO PERO FECHA INEXISTENTE (CALENDARIO O
029200*    ROUND-TRIP) LLEVA EL VALOR RECHAZADO EN EL MENSAJE.
029300           STRING 'Invalid date: '          DELIMITED BY SIZE
029400                  WS-TP-VALOR (3) (1:10)     DELIMITED BY SIZE
029500                  '. Please provide a valid date.' DELIMITED BY SIZE
029600             INTO WS-MSG-FECHA-VALOR
029700           END-STRING
029800           DISPLAY WS-MSG-FECHA-VALOR
029900           SET WS-REU-NO-ES-VALIDA TO TRUE
030000        END-IF
030100     END-IF.
030200
030300 2100-VALIDAR-FECHA-F. EXIT.
030400
030500*---- VALIDA from/.. VIA LA RUTINA PGMFECVL ----------------------
030600 2200-VALIDAR-DESDE-I.
030700
030800*    LA HORA from/.. SE VALIDA CON LA MISMA SUBRUTINA, PIDIENDO
030900*    FUNCION 'H' (HORA) EN LUGAR DE 'F' (FECHA).
031000     MOVE 'H'                   TO WS-FV-FUNCION
031100     MOVE WS-TP-VALOR (4) (1:5) TO WS-FV-VALOR
031200     CALL 'PGMFECVL' USING LK-FECVL-AREA
031300
031400     IF WS-FV-FORMATO-MAL
031500        DISPLAY WS-MSG-HORA-FORMATO
031600        SET WS-REU-NO-ES-VALIDA TO TRUE
031700     ELSE
031800        IF WS-FV-VALOR-MAL
031900           STRING 'Invalid time: '          DELIMITED BY SIZE
032000                  WS-TP-VALOR (4) (1:5)      DELIMITED BY SIZE
032100                  '. Please provide a valid time.' DELIMITED BY SIZE
032200             INTO WS-MSG-HORA-VALOR
032300           END-STRING
032400           DISPLAY WS-MSG-HORA-VALOR
032500           SET WS-REU-NO-ES-VALIDA TO TRUE
032600        END-IF
032700     END-IF.
032800
032900 2200-VALIDAR-DESDE-F. EXIT.
033000
033100*---- VALIDA to/.. VIA LA RUTINA PGMFECVL -------------------------
033200 2300-VALIDAR-HASTA-I.
033300
033400*    IDEM PARA LA HORA to/.. CUANDO VINO INFORMADA.
033500     MOVE 'H'                   TO WS-FV-FUNCION
033600     MOVE WS-TP-VALOR (5) (1:5) TO WS-FV-VALOR
033700     CALL 'PGMFECVL' USING LK-FECVL-AREA
033800
033900     IF WS-FV-FORMATO-MAL
034000        DISPLAY WS-MSG-HORA-FORMATO
034100        SET WS-REU-NO-ES-VALIDA TO TRUE
034200     ELSE
034300        IF WS-FV-VALOR-MAL
034400           STRING 'Invalid time: '          DELIMITED BY SIZE
034500                  WS-TP-VALOR (5) (1:5)      DELIMITED BY SIZE
034600                  '. Please provide a valid time.' DELIMITED BY SIZE
034700             INTO WS-MSG-HORA-VALOR
034800           END-STRING
034900           DISPLAY WS-MSG-HORA-VALOR
035000           SET WS-REU-NO-ES-VALIDA TO TRUE
035100        END-IF
035200     END-IF.
035300
035400 2300-VALIDAR-HASTA-F. EXIT.
035500
035600*---- VALIDA QUE LA HORA DESDE SEA ESTRICTAMENTE MENOR A HASTA --
035700 2400-VALIDAR-ORDEN-I.
035800
035900*    LA COMPARACION ES DE TEXTO PERO FUNCIONA PORQUE AMBAS HORAS
036000*    YA VALIDARON FORMATO HH:MM DE ANCHO FIJO.
036100     IF WS-TP-VALOR (4) (1:5) NOT LESS WS-TP-VALOR (5) (1:5)
036200        STRING 'Start time ('                DELIMITED BY SIZE
036300               WS-TP-VALOR (4) (1:5)          DELIMITED BY SIZE
036400               ') must be before end time ('  DELIMITED BY SIZE
036500               WS-TP-VALOR (5) (1:5)          DELIMITED BY SIZE
036600               ')'                             DELIMITED BY SIZE
036700          INTO WS-MSG-ORDEN
036800        END-STRING
036900        DISPLAY WS-MSG-ORDEN
037000        SET WS-REU-NO-ES-VALIDA TO TRUE
037100     END-IF.
037200
037300 2400-VALIDAR-ORDEN-F. EXIT.
037400
037500*---- AGREGA LA REUNION VALIDADA AL FINAL DE LA AGENDA -----------
037600 3000-AGREGAR-REUNION-I.
037700
037800     ADD 1 TO WS-REU-CANT
037900     SET WS-REU-IX TO WS-REU-CANT
038000     MOVE WS-TP-VALOR (1)       TO TREU-TITULO  (WS-REU-IX)
038100     MOVE WS-TP-VALOR (2)       TO TREU-CLIENTE (WS-REU-IX)
038200     MOVE WS-TP-VALOR (3) (1:10) TO TREU-FECHA  (WS-REU-IX)
038300     MOVE WS-TP-VALOR (4) (1:5) TO TREU-DESDE   (WS-REU-IX)
038400     IF WS-TP-PRESENTE (5) = 'S' AND WS-TP-VALOR (5) NOT = SPACES
038500        MOVE WS-TP-VALOR (5) (1:5) TO TREU-HASTA (WS-REU-IX)
038600        SET TREU-TIENE-HASTA (WS-REU-IX) TO TRUE
038700     ELSE
038800        MOVE SPACES TO TREU-HASTA (WS-REU-IX)
038900        SET TREU-SIN-HASTA (WS-REU-IX) TO TRUE
039000     END-IF
039100
039200*    CONFIRMA POR CONSOLA LA REUNION QUE SE ACABA DE AGREGAR.
039300     DISPLAY WS-MSG-CONFIRMA
039400     PERFORM 3100-MOSTRAR-LINEA-I THRU 3100-MOSTRAR-LINEA-F.
039500
039600 3000-AGREGAR-REUNION-F. EXIT.
039700
039800*---- MUESTRA LA LINEA DE DESPLIEGUE DE LA REUNION AGREGADA -----
039900 3100-MOSTRAR-LINEA-I.
040000
040100*    EL DESPLIEGUE VARIA SEGUN SI LA REUNION TRAE HORA HASTA O NO.
040200     IF TREU-TIENE-HASTA (WS-REU-IX)
040300        DISPLAY 'Title: '   TREU-TITULO  (WS-REU-IX)
040400                ', Client: ' TREU-CLIENTE (WS-REU-IX)
040500                ', Date: '   TREU-FECHA   (WS-REU-IX)
040600                ', Time: '   TREU-DESDE   (WS-REU-IX)
040700                ' to '       TREU-HASTA   (WS-REU-IX)
040800     ELSE
040900        DISPLAY 'Title: '   TREU-TITULO  (WS-REU-IX)
041000                ', Client: ' TREU-CLIENTE (WS-REU-IX)
041100                ', Date: '   TREU-FECHA   (WS-REU-IX)
041200                ', Start Time: ' TREU-DESDE (WS-REU-IX)
041300     END-IF.
041400
041500 3100-MOSTRAR-LINEA-F. EXIT.
041600
041700*---- REGRABA LA AGENDA COMPLETA CON LA REUNION YA AGREGADA ------
041800 4000-REGRABAR-I.
041900
042000*    REGRABA LA AGENDA COMPLETA DESDE LA TABLA YA ACTUALIZADA;
042100*    EL ARCHIVO SE TRUNCA AL REABRIRLO EN OUTPUT.
042200     OPEN OUTPUT REUNION
042300     PERFORM 4100-ESCRIBIR-UNA-I THRU 4100-ESCRIBIR-UNA-F
042400        VARYING WS-REU-IX FROM 1 BY 1
042500        UNTIL WS-REU-IX > WS-REU-CANT
042600     CLOSE REUNION.
042700
042800 4000-REGRABAR-F. EXIT.
042900
043000*---- ESCRIBE UN RENGLON "t/.. c/.. d/.. from/.. [to/..]" --------
043100 4100-ESCRIBIR-UNA-I.
043200
043300*    RECORTA TITULO Y CLIENTE ANTES DE ARMAR EL RENGLON, PARA NO
043400*    DEJAR UN RASTRO DE BLANCOS DE RELLENO EN EL ARCHIVO.
043500     MOVE TREU-TITULO  (WS-REU-IX) TO WS-TRIM-CAMPO
043600     PERFORM 4150-CALC-LARGO-I THRU 4150-CALC-LARGO-F
043700     MOVE WS-TRIM-LARGO TO WS-TRIM-L1
043800     MOVE TREU-CLIENTE (WS-REU-IX) TO WS-TRIM-CAMPO
043900     PERFORM 4150-CALC-LARGO-I THRU 4150-CALC-LARGO-F
044000     MOVE WS-TRIM-LARGO TO WS-TRIM-L2
044100
044200     MOVE SPACES TO REG-REUNION
044300*    DOS FORMATOS DE RENGLON SEGUN LA REUNION TRAIGA O NO HORA
044400*    HASTA; EL SEGUNDO OMITE POR COMPLETO LA ETIQUETA to/..
044500     IF TREU-TIENE-HASTA (WS-REU-IX)
044600        STRING 't/'                              DELIMITED BY SIZE
044700               TREU-TITULO  (WS-REU-IX) (1:WS-TRIM-L1) DELIMITED BY SIZE
044800               ' c/'                               DELIMITED BY SIZE
044900               TREU-CLIENTE (WS-REU-IX) (1:WS-TRIM-L2) DELIMITED BY SIZE
045000               ' d/'                               DELIMITED BY SIZE
045100               TREU-FECHA   (WS-REU-IX)             DELIMITED BY SIZE
045200               ' from/'                             DELIMITED BY SIZE
045300               TREU-DESDE   (WS-REU-IX)             DELIMITED BY SIZE
045400               ' to/'                               DELIMITED BY SIZE
045500               TREU-HASTA   (WS-REU-IX)             DELIMITED BY SIZE
045600          INTO REG-REUNION
045700        END-STRING
045800     ELSE
045900        STRING 't/'                              DELIMITED BY SIZE
046000               TREU-TITULO  (WS-REU-IX) (1:WS-TRIM-L1) DELIMITED BY SIZE
046100               ' c/'                               DELIMITED BY SIZE
046200               TREU-CLIENTE (WS-REU-IX) (1:WS-TRIM-L2) DELIMITED BY SIZE
046300               ' d/'                               DELIMITED BY SIZE
046400               TREU-FECHA   (WS-REU-IX)             DELIMITED BY SIZE
046500               ' from/'                             DELIMITED BY SIZE
046600               TREU-DESDE   (WS-REU-IX)             DELIMITED BY SIZE
046700          INTO REG-REUNION
046800        END-STRING
046900     END-IF
047000     WRITE REG-REUNION.
047100
047200 4100-ESCRIBIR-UNA-F. EXIT.
047300
047400*---- CALCULA EL LARGO REAL DE WS-TRIM-CAMPO SIN BLANCOS FINALES -
047500 4150-CALC-LARGO-I.
047600
047700*    RECORRE DESDE EL FINAL DEL CAMPO HACIA ATRAS HASTA HALLAR UN
047800*    BYTE NO BLANCO; EL PARRAFO 4160 ES UN NO-OP USADO SOLO COMO
047900*    BLANCO DEL VARYING.
048000     PERFORM 4160-CALC-UN-PASO-I THRU 4160-CALC-UN-PASO-F
048100        VARYING WS-TRIM-LARGO FROM 50 BY -1
048200        UNTIL WS-TRIM-LARGO = 0
048300           OR WS-TRIM-CAMPO (WS-TRIM-LARGO:1) NOT = SPACE.
048400
048500 4150-CALC-LARGO-F. EXIT.
048600
048700 4160-CALC-UN-PASO-I.
048800 4160-CALC-UN-PASO-F. EXIT.
048900
049000*-----------------------------------------------------------------
049100 9999-FINAL-I.
049200
049300*    TRAZA OPCIONAL (UPSI-0) CON LA CANTIDAD FINAL DE REUNIONES,
049400*    PARA CONFIRMAR POR CONSOLA QUE LA AGENDA QUEDO CONSISTENTE.
049500     IF WS-SW-TRAZA-ON
049600        DISPLAY 'PGMMADD - REUNIONES=' WS-REU-CANT
049700     END-IF.
049800
049900 9999-FINAL-F. EXIT.
