000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMFECVL.
000300 AUTHOR.        R. J. MENDIETA.
000400 INSTALLATION.  FINANCEPROPLUS - SECTOR AGENTES.
000500 DATE-WRITTEN.  1986-08-19.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO SOLAMENTE.
000800******************************************************************
000900*    RUTINA DE VALIDACION DE FECHA (dd-MM-yyyy) Y HORA (HH:mm)   *
001000*    =============================================              *
001100*    - RECIBE POR LINKAGE UN VALOR DE FECHA U HORA EN TEXTO.     *
001200*    - VALIDA LA FORMA (DIGITOS Y SEPARADORES EN POSICION).      *
001300*    - VALIDA QUE SEA UN VALOR CALENDARIO/HORARIO REAL.          *
001400*    - DEVUELVE UN CODIGO DE RETORNO A QUIEN LA INVOCA.          *
001500*    ES INVOCADA POR CALL DINAMICO DESDE PGMMADD.                *
001600******************************************************************
001700*    HISTORIAL DE CAMBIOS                                       *
001800*    --------------------                                       *
001900*    1986-08-19 RJM TCK-1212 ALTA INICIAL DE LA RUTINA           *
002000*    1997-11-02 HCV TCK-1249 AGREGADA VALIDACION DE HORA HH:mm   *
002100*    1998-02-17 RJM TCK-1301 CORRIGE CORTE DE AÑO BISIESTO       *
002200*    1998-09-30 HCV TCK-1360 MENSAJES DE ERROR MAS DESCRIPTIVOS  *
002300*    1999-01-06 RJM TCK-1405 ESQUEMA DE AÑO A 4 DIGITOS (Y2K)    *
002400*    1999-03-22 RJM TCK-1405 PRUEBAS REGRESION Y2K SOBRE FEB/29  *
002500*    2001-07-11 HCV TCK-1560 VALIDACION DE MINUTOS FUERA DE RANGO*
002600*    2004-03-29 RJM TCK-1780 LIMPIEZA DE COMENTARIOS OBSOLETOS   *
002700*    2005-06-14 HCV TCK-1831 BISIESTO POR DIVIDE/RESTO, SACA MOD *
002800*    2006-11-14 RJM TCK-1917 REVISA REDACCION DE COMENTARIOS DE   *
002900*                            LOS PARRAFOS DE VALIDACION DE FECHA *
003000*    2007-03-20 HCV TCK-1918 VALIDA QUE EL SEPARADOR DE HORA SEA  *
003100*                            EXACTAMENTE ":" EN LA POSICION 3     *
003200******************************************************************
003300*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     UPSI-0 ON  STATUS IS WS-SW-TRAZA-ON
003800            OFF STATUS IS WS-SW-TRAZA-OFF.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004200 DATA DIVISION.
004300 FILE SECTION.
004400
004500 WORKING-STORAGE SECTION.
004600*========================*
004700 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
004800
004900 77  WS-SW-TRAZA            PIC X          VALUE 'N'.
005000     88  WS-SW-TRAZA-ON                    VALUE 'S'.
005100     88  WS-SW-TRAZA-OFF                   VALUE 'N'.
005200
005300*---------- DESGLOSE DEL VALOR DE FECHA RECIBIDO --------------
005400 01  WS-FECHA-DESGLOSE.
005500     03  WS-FEC-DD             PIC X(02)    VALUE SPACES.
005600     03  WS-FEC-SEP1           PIC X(01)    VALUE SPACES.
005700     03  WS-FEC-MM             PIC X(02)    VALUE SPACES.
005800     03  WS-FEC-SEP2           PIC X(01)    VALUE SPACES.
005900     03  WS-FEC-AAAA           PIC X(04)    VALUE SPACES.
006000     03  FILLER                PIC X(06)    VALUE SPACES.
006100 01  WS-FECHA-NUMERICA REDEFINES WS-FECHA-DESGLOSE.
006200     03  WS-FECN-DD            PIC 99.
006300     03  FILLER                PIC X.
006400     03  WS-FECN-MM            PIC 99.
006500     03  FILLER                PIC X.
006600     03  WS-FECN-AAAA          PIC 9(04).
006700     03  FILLER                PIC X(06).
006800
006900*---------- DESGLOSE DEL VALOR DE HORA RECIBIDO ----------------
007000 01  WS-HORA-DESGLOSE.
007100     03  WS-HOR-HH             PIC X(02)    VALUE SPACES.
007200     03  WS-HOR-SEP            PIC X(01)    VALUE SPACES.
007300     03  WS-HOR-MI             PIC X(02)    VALUE SPACES.
007400     03  FILLER                PIC X(05)    VALUE SPACES.
007500 01  WS-HORA-NUMERICA REDEFINES WS-HORA-DESGLOSE.
007600     03  WS-HORN-HH            PIC 99.
007700     03  FILLER                PIC X.
007800     03  WS-HORN-MI            PIC 99.
007900     03  FILLER                PIC X(05).
008000
008100*---------- INDICADOR DE AÑO BISIESTO / DIAS DEL MES -----------
008200 77  WS-DIAS-DEL-MES         PIC 99         VALUE ZEROS.
008300 77  WS-IND-BISIESTO         PIC X          VALUE 'N'.
008400     88  WS-ES-BISIESTO                     VALUE 'S'.
008500     88  WS-NO-BISIESTO                     VALUE 'N'.
008600 77  WS-BIS-COCIENTE         PIC 9(06)  COMP    VALUE ZERO.
008700 77  WS-BIS-RESTO-4          PIC 9(04)  COMP    VALUE ZERO.
008800 77  WS-BIS-RESTO-100        PIC 9(04)  COMP    VALUE ZERO.
008900 77  WS-BIS-RESTO-400        PIC 9(04)  COMP    VALUE ZERO.
009000 COPY CPDIASME.
009100
009200 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
009300*-----------------------------------------------------------------
009400 LINKAGE SECTION.
009500*================*
009600 01  LK-FECVL-PARM.
009700     03  LK-FUNCION            PIC X(01).
009800         88  LK-FUN-FECHA                  VALUE 'F'.
009900         88  LK-FUN-HORA                   VALUE 'H'.
010000     03  LK-VALOR-ENTRA        PIC X(10).
010100     03  LK-COD-RETORNO        PIC X(01).
010200         88  LK-COD-VALIDO                 VALUE '0'.
010300         88  LK-COD-FORMATO-MAL            VALUE '1'.
010400         88  LK-COD-VALOR-MAL              VALUE '2'.
010500     03  FILLER                PIC X(10).
010600*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
010700 PROCEDURE DIVISION USING LK-FECVL-PARM.
010800
010900 MAIN-PROGRAM-I.
011000
011100*    SECUENCIA FIJA: INICIALIZA, VALIDA SEGUN LA FUNCION PEDIDA Y
011200*    TERMINA VOLCANDO LA TRAZA OPCIONAL.
011300     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
011400     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F.
011500     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
011600
011700 MAIN-PROGRAM-F. GOBACK.
011800
011900*-----------------------------------------------------------------
012000*    DEJA EL CODIGO DE RETORNO EN "VALIDO" POR DEFECTO; SOLO SE
012100*    CAMBIA MAS ADELANTE SI LA FORMA O EL VALOR RESULTAN INCORRECTOS.
012200 1000-INICIO-I.
012300
012400     SET LK-COD-VALIDO TO TRUE.
012500*    RETURN-CODE EN CERO PARA QUE UN PASO DE JCL QUE ENCADENE ESTA
012600*    RUTINA NO HEREDE UN CODIGO VIEJO DE UNA LLAMADA ANTERIOR.
012700     MOVE ZEROS TO RETURN-CODE.
012800
012900 1000-INICIO-F. EXIT.
013000
013100*-----------------------------------------------------------------
013200*    SEGUN LA FUNCION PEDIDA (F=FECHA, H=HORA) DERIVA AL PARRAFO DE
013300*    VALIDACION CORRESPONDIENTE; CUALQUIER OTRO CODIGO SE RECHAZA.
013400 2000-PROCESO-I.
013500
013600     EVALUATE TRUE
013700        WHEN LK-FUN-FECHA
013800           PERFORM 2100-VALIDAR-FECHA-I THRU 2100-VALIDAR-FECHA-F
013900        WHEN LK-FUN-HORA
014000           PERFORM 2200-VALIDAR-HORA-I  THRU 2200-VALIDAR-HORA-F
014100*           CODIGO DE FUNCION DESCONOCIDO (NI 'F' NI 'H').
014200        WHEN OTHER
014300           SET LK-COD-FORMATO-MAL TO TRUE
014400     END-EVALUATE.
014500
014600 2000-PROCESO-F. EXIT.
014700
014800*---- VALIDA dd-MM-yyyy (FORMA, RANGO Y CALENDARIO REAL) -------
014900*    PASO 1: SUPERPONE WS-FECHA-DESGLOSE SOBRE EL LITERAL RECIBIDO
015000*    PARA SEPARAR DIA/GUION/MES/GUION/AÑO EN CAMPOS INDIVIDUALES.
015100 2100-VALIDAR-FECHA-I.
015200
015300     MOVE LK-VALOR-ENTRA TO WS-FECHA-DESGLOSE.
015400
015500*    PASO 2: LOS SEPARADORES DEBEN SER GUION Y LOS TRES CAMPOS DEBEN
015600*    SER NUMERICOS ANTES DE INTENTAR CUALQUIER CUENTA DE CALENDARIO.
015700     IF WS-FEC-SEP1 NOT = '-' OR WS-FEC-SEP2 NOT = '-'
015800        OR WS-FEC-DD   NOT NUMERIC
015900        OR WS-FEC-MM   NOT NUMERIC
016000        OR WS-FEC-AAAA NOT NUMERIC
016100        SET LK-COD-FORMATO-MAL TO TRUE
016200     ELSE
016300*           LA FORMA ES CORRECTA; FALTA VER SI EL VALOR EXISTE EN
016400*           EL CALENDARIO (MES 1-12, DIA DENTRO DEL MES, BISIESTO).
016500        PERFORM 2150-VALIDAR-CALENDARIO-I
016600           THRU 2150-VALIDAR-CALENDARIO-F
016700     END-IF.
016800
016900 2100-VALIDAR-FECHA-F. EXIT.
017000
017100*---- CORTE DE VALIDACION CALENDARIA (MES/DIA/BISIESTO) --------
017200*    EL MES DEBE CAER EN 1-12 ANTES DE CONSULTAR LA TABLA DE DIAS
017300*    POR MES (CPDIASME), PUES ESA TABLA SE INDEXA POR EL MES.
017400 2150-VALIDAR-CALENDARIO-I.
017500
017600     IF WS-FECN-MM < 1 OR WS-FECN-MM > 12
017700        SET LK-COD-VALOR-MAL TO TRUE
017800     ELSE
017900*           CALCULA SI EL AÑO ES BISIESTO POR DIVIDE/RESTO (ESTA
018000*           RUTINA ES DE 1986, ANTERIOR A LAS FUNCIONES INTRINSECAS).
018100        SET WS-NO-BISIESTO TO TRUE
018200        DIVIDE WS-FECN-AAAA BY 4   GIVING WS-BIS-COCIENTE
018300           REMAINDER WS-BIS-RESTO-4
018400        DIVIDE WS-FECN-AAAA BY 100 GIVING WS-BIS-COCIENTE
018500           REMAINDER WS-BIS-RESTO-100
018600        DIVIDE WS-FECN-AAAA BY 400 GIVING WS-BIS-COCIENTE
018700           REMAINDER WS-BIS-RESTO-400
018800*           BISIESTO: DIVISIBLE ENTRE 4 Y (NO DIVISIBLE ENTRE 100 O
018900*           SI DIVISIBLE ENTRE 400).
019000        IF WS-BIS-RESTO-4 = 0
019100           AND (WS-BIS-RESTO-100 NOT = 0
019200                OR WS-BIS-RESTO-400 = 0)
019300              SET WS-ES-BISIESTO TO TRUE
019400        END-IF
019500*           TOMA EL TOPE DE DIAS DEL MES DESDE LA TABLA Y LO AJUSTA
019600*           A 29 SI EL MES ES FEBRERO DE UN AÑO BISIESTO.
019700        MOVE WS-DIAS-MES (WS-FECN-MM) TO WS-DIAS-DEL-MES
019800        IF WS-FECN-MM = 02 AND WS-ES-BISIESTO
019900           MOVE 29 TO WS-DIAS-DEL-MES
020000        END-IF
020100*           EL DIA DEBE CAER DENTRO DEL TOPE YA AJUSTADO.
020200        IF WS-FECN-DD < 1 OR WS-FECN-DD > WS-DIAS-DEL-MES
020300           SET LK-COD-VALOR-MAL TO TRUE
020400        ELSE
020500           SET LK-COD-VALIDO TO TRUE
020600        END-IF
020700     END-IF.
020800
020900*    SI PASO EL RANGO DE DIA, LA FECHA QUEDA VALIDADA COMO REAL.
021000 2150-VALIDAR-CALENDARIO-F. EXIT.
021100
021200*---- VALIDA HH:mm (FORMA Y RANGO 24 HORAS) --------------------
021300*    DESARMA EL LITERAL HH:mm RECIBIDO Y VALIDA SEPARADOR, FORMA
021400*    NUMERICA Y RANGO (00-23 HORAS, 00-59 MINUTOS).
021500 2200-VALIDAR-HORA-I.
021600
021700*    SOLO SE TOMAN LAS PRIMERAS 5 POSICIONES DEL VALOR (HH:mm); EL
021800*    RESTO DEL CAMPO LK-VALOR-ENTRA (10 BYTES) SE IGNORA.
021900     MOVE LK-VALOR-ENTRA(1:5) TO WS-HORA-DESGLOSE.
022000
022100*    EL SEPARADOR DEBE SER DOS PUNTOS Y AMBOS CAMPOS NUMERICOS.
022200     IF WS-HOR-SEP NOT = ':'
022300        OR WS-HOR-HH NOT NUMERIC
022400        OR WS-HOR-MI NOT NUMERIC
022500        SET LK-COD-FORMATO-MAL TO TRUE
022600     ELSE
022700*           FORMA CORRECTA; FALTA VALIDAR EL RANGO 24 HORAS.
022800        IF WS-HORN-HH > 23 OR WS-HORN-MI > 59
022900           SET LK-COD-VALOR-MAL TO TRUE
023000        ELSE
023100           SET LK-COD-VALIDO TO TRUE
023200        END-IF
023300     END-IF.
023400
023500 2200-VALIDAR-HORA-F. EXIT.
023600
023700*-----------------------------------------------------------------
023800*    SI EL SWITCH DE TRAZA (UPSI-0) ESTA ENCENDIDO, VUELCA POR
023900*    CONSOLA LA FUNCION, EL VALOR RECIBIDO Y EL CODIGO DE RETORNO.
024000 9999-FINAL-I.
024100
024200     IF WS-SW-TRAZA-ON
024300        DISPLAY 'PGMFECVL - FUNCION=' LK-FUNCION
024400                ' VALOR=' LK-VALOR-ENTRA
024500                ' COD-RETORNO=' LK-COD-RETORNO
024600     END-IF.
024700
024800 9999-FINAL-F. EXIT.
