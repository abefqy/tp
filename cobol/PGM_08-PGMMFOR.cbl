000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMMFOR.
000300 AUTHOR.        R. J. MENDIETA.
000400 INSTALLATION.  FINANCEPROPLUS - SECTOR AGENTES.
000500 DATE-WRITTEN.  1987-02-24.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO SOLAMENTE.
000800******************************************************************
000900*    PGMMFOR - COMANDO FORECAST (VENTANA DE 7 DIAS)              *
001000*    ====================================================        *
001100*    - TOMA DE LA TARJETA DE CONTROL (DDPARM) EL SUBTIPO DE       *
001200*      LISTA SOBRE EL QUE SE PIDE EL FORECAST; SOLO "meeting" ES  *
001300*      VALIDO, CUALQUIER OTRO VALOR SE RECHAZA SIN LEER LA AGENDA.*
001400*    - LEE LA AGENDA DE REUNIONES (DDMEET).                      *
001500*    - CALCULA LA FECHA DE HOY (ACCEPT FROM DATE) Y LA VENTANA    *
001600*      [HOY, HOY+7] CONVIRTIENDO AMBAS FECHAS A UN SERIAL DE      *
001700*      DIAS PARA PODER COMPARARLAS SIN ARITMETICA DE CALENDARIO   *
001800*      REPETIDA.                                                  *
001900*    - EMITE EL REPORTE DE REUNIONES DENTRO DE LA VENTANA         *
002000*      (DDMTFOR), RESPETANDO EL ORDEN ORIGINAL DE LA AGENDA.      *
002100******************************************************************
002200*    HISTORIAL DE CAMBIOS                                        *
002300*    --------------------                                        *
002400*    1987-02-24 RJM TCK-1310 ALTA INICIAL DEL PROGRAMA            *
002500*    1999-01-06 HCV TCK-1405 ESQUEMA DE FECHA A 4 DIGITOS (Y2K)   *
002600*    1999-01-06 HCV TCK-1405 VENTANA DE AÑO PARA ACCEPT DATE (YY) *
002700*    2001-11-05 RJM TCK-1575 CORRIGE SERIAL EN CAMBIO DE SIGLO    *
002800*    2003-05-08 HCV TCK-1700 REVISION GENERAL DE COMENTARIOS      *
002900*    2006-11-14 HCV TCK-1845 AGREGA VALIDACION DE SUBTIPO DESDE   *
003000*                            LA TARJETA; SOLO "meeting" ES VALIDO*
003100*    2007-03-20 RJM TCK-1913 CORRIGE LIMITE SUPERIOR DE LA VENTANA*
003200*                            CUANDO HOY+7 CRUZA FIN DE MES        *
003300*    2007-09-14 HCV TCK-1914 ESTANDARIZA EL USO DE FS-xxx EN EL   *
003400*                            OPEN DE LA AGENDA                   *
003500*    2008-02-11 RJM TCK-1915 AGREGA TRAZA POR CONSOLA DEL SERIAL  *
003600*                            DE DIA CALCULADO PARA HOY            *
003700*    2008-08-06 HCV TCK-1916 REVISA REDACCION DE COMENTARIOS DE   *
003800*                            LOS PARRAFOS DE CALCULO DE SERIAL    *
003900******************************************************************
004000*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     UPSI-0 ON  STATUS IS WS-SW-TRAZA-ON
004600            OFF STATUS IS WS-SW-TRAZA-OFF.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000
005100     SELECT REUNION  ASSIGN DDMEET
005200     ORGANIZATION IS LINE SEQUENTIAL
005300     FILE STATUS IS FS-REUNION.
005400
005500     SELECT LISTADO  ASSIGN DDMTFOR
005600     ORGANIZATION IS LINE SEQUENTIAL
005700     FILE STATUS IS FS-LISTADO.
005800
005900     SELECT TARJETA  ASSIGN DDPARM
006000     ORGANIZATION IS LINE SEQUENTIAL
006100     FILE STATUS IS FS-TARJETA.
006200
006300*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006400 DATA DIVISION.
006500 FILE SECTION.
006600
006700 FD  REUNION
006800     RECORDING MODE IS F.
006900 01  REG-REUNION.
007000     03  REG-REUNION-DATO      PIC X(200).
007100     03  FILLER                PIC X(001).
007200
007300 FD  LISTADO
007400     RECORDING MODE IS F.
007500 01  REG-LISTADO.
007600     03  REG-LISTADO-DATO      PIC X(132).
007700     03  FILLER                PIC X(001).
007800
007900 FD  TARJETA
008000     RECORDING MODE IS F.
008100 01  REG-TARJETA.
008200     03  REG-TARJETA-DATO      PIC X(010).
008300     03  FILLER                PIC X(001).
008400
008500 WORKING-STORAGE SECTION.
008600*========================*
008700 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
008800
008900 77  WS-SW-TRAZA           PIC X          VALUE 'N'.
009000     88  WS-SW-TRAZA-ON                   VALUE 'S'.
009100     88  WS-SW-TRAZA-OFF                  VALUE 'N'.
009200
009300 77  FS-REUNION            PIC XX         VALUE SPACES.
009400 77  FS-LISTADO            PIC XX         VALUE SPACES.
009500 77  FS-TARJETA            PIC XX         VALUE SPACES.
009600
009700 77  WS-STATUS-REU         PIC X.
009800     88  WS-FIN-REU                       VALUE 'Y'.
009900     88  WS-NO-FIN-REU                    VALUE 'N'.
010000
010100 77  WS-LINEA-NUM          PIC ZZZ9       VALUE ZERO.
010200*---------- AREA DE RECORTE DE BLANCOS A LA DERECHA -------------
010300 77  WS-TRIM-CAMPO          PIC X(50) VALUE SPACES.
010400 77  WS-TRIM-LARGO          PIC 9(02) COMP  VALUE ZERO.
010500 77  WS-TRIM-L1             PIC 9(02) COMP  VALUE ZERO.
010600 77  WS-TRIM-L2             PIC 9(02) COMP  VALUE ZERO.
010700
010800 COPY CPREUNIO.
010900 COPY CPTAGPAR.
011000 COPY CPDIASME.
011100
011200*---------- FECHA DEL SISTEMA (ACCEPT FROM DATE, AA A 2 DIGITOS) -
011300 01  WS-FECHA-HOY.
011400     03  WS-FH-AA          PIC 99.
011500     03  WS-FH-MM          PIC 99.
011600     03  WS-FH-DD          PIC 99.
011700     03  FILLER            PIC X(01).
011800
011900*---------- AREA DE TRABAJO PARA EL SERIAL DE UNA FECHA ---------
012000 77  WS-SER-AAAA           PIC 9(04)  COMP    VALUE ZERO.
012100 77  WS-SER-MM             PIC 9(02)  COMP    VALUE ZERO.
012200 77  WS-SER-DD             PIC 9(02)  COMP    VALUE ZERO.
012300 77  WS-SER-ANIO-PREV      PIC 9(04)  COMP    VALUE ZERO.
012400 77  WS-SER-Q1             PIC 9(06)  COMP    VALUE ZERO.
012500 77  WS-SER-Q2             PIC 9(06)  COMP    VALUE ZERO.
012600 77  WS-SER-Q3             PIC 9(06)  COMP    VALUE ZERO.
012700 77  WS-SER-R4             PIC 9(04)  COMP    VALUE ZERO.
012800 77  WS-SER-R100           PIC 9(04)  COMP    VALUE ZERO.
012900 77  WS-SER-R400           PIC 9(04)  COMP    VALUE ZERO.
013000 77  WS-SER-BISANTES       PIC 9(06)  COMP    VALUE ZERO.
013100 77  WS-SER-CUMDIAS        PIC 9(04)  COMP    VALUE ZERO.
013200 77  WS-SER-IX             PIC 9(02)  COMP    VALUE ZERO.
013300 77  WS-SER-RESULT         PIC 9(08)  COMP    VALUE ZERO.
013400 77  WS-SER-IND-BISIESTO   PIC X              VALUE 'N'.
013500     88  WS-SER-ES-BISIESTO               VALUE 'S'.
013600     88  WS-SER-NO-ES-BISIESTO            VALUE 'N'.
013700
013800 77  WS-HOY-SERIAL         PIC 9(08)  COMP    VALUE ZERO.
013900 77  WS-LIMITE-SERIAL      PIC 9(08)  COMP    VALUE ZERO.
014000
014100*---------- INDICES DE LAS REUNIONES QUE CAEN EN LA VENTANA -----
014200 01  WS-TABLA-SELECCION.
014300     03  WS-SEL-CANT       PIC S9(4)  COMP    VALUE ZERO.
014400     03  WS-SEL-IX-ORIG OCCURS 300 TIMES INDEXED BY WS-SEL-IX
014500                         PIC S9(5)  COMP      VALUE ZERO.
014600     03  FILLER            PIC X(01).
014700
014800*---------- SUBTIPO PEDIDO EN LA TARJETA DE CONTROL ---------------
014900 01  WS-SUBTIPO-TARJETA.
015000     03  WS-SUBTIPO-TEXTO  PIC X(10)      VALUE SPACES.
015100     03  FILLER            PIC X(01).
015200
015300 77  WS-SW-SUBTIPO         PIC X          VALUE 'S'.
015400     88  WS-SUBTIPO-VALIDO                VALUE 'S'.
015500     88  WS-SUBTIPO-INVALIDO              VALUE 'N'.
015600*---------- MENSAJES FIJOS --------------------------------------
015700 01  WS-MSG-VACIO          PIC X(45) VALUE
015800           'No meetings scheduled in the next 7 days.'.
015900 01  WS-MSG-TITULO         PIC X(30) VALUE
016000                           'Meetings in the next 7 days:'.
016100 01  WS-MSG-SUBTIPO        PIC X(45) VALUE
016200         'Forecast is only available for meetings'.
016300
016400 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
016500*-----------------------------------------------------------------
016600 PROCEDURE DIVISION.
016700
016800 MAIN-PROGRAM-I.
016900
017000*    EL SUBTIPO SE VALIDA ANTES DE TOCAR LA AGENDA: SI NO ES
017100*    "meeting" SE RECHAZA SIN ABRIR EL ARCHIVO DE REUNIONES.
017200     PERFORM 0900-VALIDAR-SUBTIPO-I THRU 0900-VALIDAR-SUBTIPO-F.
017300     IF WS-SUBTIPO-VALIDO
017400        PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
017500        PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
017600        PERFORM 3000-REPORTE-I THRU 3000-REPORTE-F
017700     ELSE
017800        PERFORM 0950-REPORTAR-SUBTIPO-I THRU 0950-REPORTAR-SUBTIPO-F
017900     END-IF
018000     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
018100
018200 MAIN-PROGRAM-F. GOBACK.
018300
018400*---- LEE LA TARJETA DE CONTROL Y VALIDA EL SUBTIPO PEDIDO --------
018500 0900-VALIDAR-SUBTIPO-I.
018600
018700*    LA TARJETA DE CONTROL TRAE EL SUBTIPO DE LISTA SOBRE EL QUE SE
018800*    PIDE EL FORECAST; POR AHORA SOLO "meeting" ES VALIDO.
018900     OPEN INPUT TARJETA
019000     IF FS-TARJETA IS NOT EQUAL '00'
019100        DISPLAY '* ERROR EN OPEN TARJETA = ' FS-TARJETA
019200        MOVE 9999 TO RETURN-CODE
019300        SET WS-SUBTIPO-INVALIDO TO TRUE
019400     ELSE
019500        READ TARJETA INTO WS-SUBTIPO-TEXTO
019600        CLOSE TARJETA
019700*    EL VALOR DEBE SER EXACTAMENTE "meeting" SEGUIDO DE BLANCOS,
019800*    NO UN PREFIJO DE OTRA PALABRA MAS LARGA.
019900        IF WS-SUBTIPO-TEXTO (1:7) = 'meeting'
020000           AND WS-SUBTIPO-TEXTO (8:3) = SPACES
020100           SET WS-SUBTIPO-VALIDO TO TRUE
020200        ELSE
020300           SET WS-SUBTIPO-INVALIDO TO TRUE
020400        END-IF
020500     END-IF.
020600
020700 0900-VALIDAR-SUBTIPO-F. EXIT.
020800
020900*---- EMITE EL RECHAZO DEL FORECAST PARA UN SUBTIPO NO VALIDO -----
021000 0950-REPORTAR-SUBTIPO-I.
021100
021200*    SUBTIPO RECHAZADO: SE EMITE UN UNICO RENGLON DE AVISO Y NO SE
021300*    LLEGA A ABRIR LA AGENDA DE REUNIONES.
021400     OPEN OUTPUT LISTADO
021500     MOVE WS-MSG-SUBTIPO TO REG-LISTADO
021600     WRITE REG-LISTADO.
021700
021800 0950-REPORTAR-SUBTIPO-F. EXIT.
021900
022000*-----------------------------------------------------------------
022100 1000-INICIO-I.
022200
022300*    PONE LOS CONTADORES DE REUNIONES Y DE SELECCIONADAS EN CERO
022400*    ANTES DE CARGAR LA AGENDA.
022500     SET WS-NO-FIN-REU TO TRUE
022600     MOVE ZERO TO WS-REU-CANT
022700     MOVE ZERO TO WS-SEL-CANT
022800
022900     OPEN INPUT  REUNION
023000     IF FS-REUNION IS NOT EQUAL '00'
023100        DISPLAY '* ERROR EN OPEN REUNION = ' FS-REUNION
023200        MOVE 9999 TO RETURN-CODE
023300        SET WS-FIN-REU TO TRUE
023400     END-IF
023500
023600*    CARGA TODA LA AGENDA A TABLA, YA DESARMADA POR CAMPO, PARA
023700*    PODER EVALUAR LA VENTANA DE 7 DIAS SOBRE CADA REUNION.
023800     PERFORM 1100-CARGAR-REUNION-I THRU 1100-CARGAR-REUNION-F
023900        UNTIL WS-FIN-REU
024000     CLOSE REUNION
024100
024200     OPEN OUTPUT LISTADO.
024300
024400 1000-INICIO-F. EXIT.
024500
024600*-----------------------------------------------------------------
024700 1100-CARGAR-REUNION-I.
024800
024900     READ REUNION
025000        AT END SET WS-FIN-REU TO TRUE
025100     END-READ
025200
025300     IF NOT WS-FIN-REU
025400        MOVE REG-REUNION TO TREU-CRUDO (WS-REU-CANT + 1)
025500        ADD 1 TO WS-REU-CANT
025600        MOVE REG-REUNION TO WS-TP-LINEA
025700        PERFORM 1150-DESARMAR-REUNION-I THRU 1150-DESARMAR-REUNION-F
025800        SET WS-REU-IX TO WS-REU-CANT
025900        MOVE WS-TP-VALOR (1)       TO TREU-TITULO  (WS-REU-IX)
026000        MOVE WS-TP-VALOR (2)       TO TREU-CLIENTE (WS-REU-IX)
026100        MOVE WS-TP-VALOR (3) (1:10) TO TREU-FECHA  (WS-REU-IX)
026200        MOVE WS-TP-VALOR (4) (1:5) TO TREU-DESDE   (WS-REU-IX)
026300*    LA HORA DE TERMINO ES OPCIONAL; SE MARCA CON UN 88-LEVEL PARA
026400*    QUE EL REPORTE SEPA SI DEBE MOSTRARLA.
026500        IF WS-TP-PRESENTE (5) = 'S' AND WS-TP-VALOR (5) NOT = SPACES
026600           MOVE WS-TP-VALOR (5) (1:5) TO TREU-HASTA (WS-REU-IX)
026700           SET TREU-TIENE-HASTA (WS-REU-IX) TO TRUE
026800        ELSE
026900           MOVE SPACES TO TREU-HASTA (WS-REU-IX)
027000           SET TREU-SIN-HASTA (WS-REU-IX) TO TRUE
027100        END-IF
027200     END-IF.
027300
027400 1100-CARGAR-REUNION-F. EXIT.
027500
027600*---- DESARMA UN RENGLON "t/.. c/.. d/.. from/.. [to/..]" -------
027700 1150-DESARMAR-REUNION-I.
027800
027900*    ARMA LAS ETIQUETAS t/, c/, d/, from/, to/ Y DELEGA EL DESARMADO
028000*    A LA RUTINA GENERICA PGMTAGPR.
028100     MOVE 5        TO WS-TP-CANT-TAGS
028200     MOVE 't/'     TO WS-TP-TEXTO (1)
028300     MOVE 2        TO WS-TP-LARGO (1)
028400     MOVE 'c/'     TO WS-TP-TEXTO (2)
028500     MOVE 2        TO WS-TP-LARGO (2)
028600     MOVE 'd/'     TO WS-TP-TEXTO (3)
028700     MOVE 2        TO WS-TP-LARGO (3)
028800     MOVE 'from/'  TO WS-TP-TEXTO (4)
028900     MOVE 5        TO WS-TP-LARGO (4)
029000     MOVE 'to/'    TO WS-TP-TEXTO (5)
029100     MOVE 3        TO WS-TP-LARGO (5)
029200     CALL 'PGMTAGPR' USING WS-TAGPR-PARM.
029300
029400 1150-DESARMAR-REUNION-F. EXIT.
029500
029600*-----------------------------------------------------------------
029700 2000-PROCESO-I.
029800
029900*    TOMA LA FECHA DEL SISTEMA (AA A 2 DIGITOS) Y CALCULA EL
030000*    SERIAL DE HOY Y EL DE HOY+7 PARA COMPARAR SIN ARITMETICA DE
030100*    CALENDARIO REPETIDA SOBRE CADA REUNION.
030200     ACCEPT WS-FECHA-HOY FROM DATE
030300
030400*    VENTANA DE SIGLO PARA EL AÑO DE 2 DIGITOS DEL ACCEPT: 00-49 SE
030500*    TOMA COMO 2000-2049, 50-99 COMO 1950-1999 (TCK-1575).
030600     IF WS-FH-AA < 50
030700        COMPUTE WS-SER-AAAA = 2000 + WS-FH-AA
030800     ELSE
030900        COMPUTE WS-SER-AAAA = 1900 + WS-FH-AA
031000     END-IF
031100     MOVE WS-FH-MM TO WS-SER-MM
031200     MOVE WS-FH-DD TO WS-SER-DD
031300     PERFORM 2300-SERIAL-DE-FECHA-I THRU 2300-SERIAL-DE-FECHA-F
031400*    CONVIERTE LA FECHA DE HOY A SU SERIAL ABSOLUTO.
031500     MOVE WS-SER-RESULT TO WS-HOY-SERIAL
031600*    EL LIMITE SUPERIOR DE LA VENTANA ES HOY+7, INCLUSIVE.
031700     COMPUTE WS-LIMITE-SERIAL = WS-HOY-SERIAL + 7
031800
031900*    EVALUA CADA REUNION DE LA AGENDA CONTRA LA VENTANA YA CALCULADA,
032000*    RESPETANDO EL ORDEN ORIGINAL EN QUE FUERON CARGADAS.
032100     PERFORM 2100-EVALUAR-UNA-I THRU 2100-EVALUAR-UNA-F
032200        VARYING WS-REU-IX FROM 1 BY 1
032300        UNTIL WS-REU-IX > WS-REU-CANT.
032400
032500 2000-PROCESO-F. EXIT.
032600
032700*---- PRUEBA SI LA REUNION EN CURSO CAE EN LA VENTANA [HOY,HOY+7] -
032800 2100-EVALUAR-UNA-I.
032900
033000*    CONVIERTE LA FECHA DE LA REUNION A SERIAL PARA COMPARARLA
033100*    CONTRA EL SERIAL DE HOY Y EL LIMITE SUPERIOR DE LA VENTANA.
033200     MOVE TREU-FEC-AAAA (WS-REU-IX) TO WS-SER-AAAA
033300     MOVE TREU-FEC-MM   (WS-REU-IX) TO WS-SER-MM
033400     MOVE TREU-FEC-DD   (WS-REU-IX) TO WS-SER-DD
033500     PERFORM 2300-SERIAL-DE-FECHA-I THRU 2300-SERIAL-DE-FECHA-F
033600
033700*    SOLO QUEDA SELECCIONADA SI CAE ENTRE HOY Y HOY+7, AMBOS
033800*    INCLUSIVE; SE GUARDA EL INDICE ORIGINAL, NO LA REUNION ENTERA,
033900*    PARA NO DUPLICAR LOS DATOS YA CARGADOS.
034000     IF WS-SER-RESULT >= WS-HOY-SERIAL
034100        AND WS-SER-RESULT <= WS-LIMITE-SERIAL
034200        ADD 1 TO WS-SEL-CANT
034300        SET WS-SEL-IX TO WS-SEL-CANT
034400        MOVE WS-REU-IX TO WS-SEL-IX-ORIG (WS-SEL-IX)
034500     END-IF.
034600
034700 2100-EVALUAR-UNA-F. EXIT.
034800
034900*---- CONVIERTE AAAA/MM/DD EN UN SERIAL ABSOLUTO DE DIAS --------
035000*---- (PERMITE COMPARAR DOS FECHAS SIN ARITMETICA DE CALENDARIO --
035100*---- REPETIDA; EL ORIGEN DEL SERIAL ES ARBITRARIO, SOLO IMPORTA -
035200*---- LA DIFERENCIA ENTRE DOS SERIALES).                         -
035300 2300-SERIAL-DE-FECHA-I.
035400
035500*    CUENTA LOS DIAS BISIESTOS DE TODOS LOS AÑOS ANTERIORES AL
035600*    ACTUAL PARA EL ACUMULADO DE 365 DIAS POR AÑO.
035700     SUBTRACT 1 FROM WS-SER-AAAA GIVING WS-SER-ANIO-PREV
035800     DIVIDE WS-SER-ANIO-PREV BY 4   GIVING WS-SER-Q1
035900     DIVIDE WS-SER-ANIO-PREV BY 100 GIVING WS-SER-Q2
036000     DIVIDE WS-SER-ANIO-PREV BY 400 GIVING WS-SER-Q3
036100     COMPUTE WS-SER-BISANTES = WS-SER-Q1 - WS-SER-Q2 + WS-SER-Q3
036200
036300*    DETERMINA SI EL AÑO DE LA FECHA EN CURSO ES BISIESTO, PARA
036400*    SUMAR UN DIA MAS SI EL MES ES POSTERIOR A FEBRERO.
036500     SET WS-SER-NO-ES-BISIESTO TO TRUE
036600     DIVIDE WS-SER-AAAA BY 4   GIVING WS-SER-Q1 REMAINDER WS-SER-R4
036700     DIVIDE WS-SER-AAAA BY 100 GIVING WS-SER-Q2 REMAINDER WS-SER-R100
036800     DIVIDE WS-SER-AAAA BY 400 GIVING WS-SER-Q3 REMAINDER WS-SER-R400
036900     IF WS-SER-R4 = 0
037000        AND (WS-SER-R100 NOT = 0 OR WS-SER-R400 = 0)
037100           SET WS-SER-ES-BISIESTO TO TRUE
037200     END-IF
037300
037400*    ACUMULA LOS DIAS DE CADA MES ANTERIOR AL MES DE LA FECHA.
037500     MOVE ZERO TO WS-SER-CUMDIAS
037600     PERFORM 2350-SUMAR-UN-MES-I THRU 2350-SUMAR-UN-MES-F
037700        VARYING WS-SER-IX FROM 1 BY 1
037800        UNTIL WS-SER-IX >= WS-SER-MM
037900
038000*    EL 29 DE FEBRERO SOLO CUENTA PARA MESES POSTERIORES A FEBRERO.
038100     IF WS-SER-MM > 2 AND WS-SER-ES-BISIESTO
038200        ADD 1 TO WS-SER-CUMDIAS
038300     END-IF
038400
038500*    EL SERIAL FINAL ES 365 DIAS POR AÑO MAS LOS BISIESTOS PREVIOS
038600*    MAS LOS DIAS DE LOS MESES ANTERIORES MAS EL DIA DEL MES.
038700     COMPUTE WS-SER-RESULT = (WS-SER-AAAA * 365) + WS-SER-BISANTES
038800                             + WS-SER-CUMDIAS + WS-SER-DD.
038900
039000 2300-SERIAL-DE-FECHA-F. EXIT.
039100
039200*---- ACUMULA LOS DIAS DE UN MES ANTERIOR AL MES DE LA FECHA -----
039300 2350-SUMAR-UN-MES-I.
039400
039500     ADD WS-DIAS-MES (WS-SER-IX) TO WS-SER-CUMDIAS.
039600
039700 2350-SUMAR-UN-MES-F. EXIT.
039800
039900*-----------------------------------------------------------------
040000 3000-REPORTE-I.
040100
040200*    SI NINGUNA REUNION CAYO EN LA VENTANA, SE EMITE UN UNICO
040300*    RENGLON DE AVISO; SI HUBO ALGUNA, SE EMITE EL TITULO Y LUEGO
040400*    CADA REUNION SELECCIONADA, NUMERADA EN ORDEN DE SELECCION.
040500     IF WS-SEL-CANT = ZERO
040600        MOVE WS-MSG-VACIO TO REG-LISTADO
040700        WRITE REG-LISTADO
040800     ELSE
040900        MOVE WS-MSG-TITULO TO REG-LISTADO
041000        WRITE REG-LISTADO
041100        PERFORM 3100-LISTAR-UNA-I THRU 3100-LISTAR-UNA-F
041200           VARYING WS-SEL-IX FROM 1 BY 1
041300           UNTIL WS-SEL-IX > WS-SEL-CANT
041400     END-IF.
041500
041600 3000-REPORTE-F. EXIT.
041700
041800*---- ESCRIBE LA LINEA NUMERADA DE UNA REUNION SELECCIONADA ------
041900 3100-LISTAR-UNA-I.
042000
042100*    RECUPERA EL INDICE ORIGINAL DE LA AGENDA A PARTIR DEL INDICE
042200*    DE LA TABLA DE SELECCIONADAS.
042300     SET WS-REU-IX TO WS-SEL-IX-ORIG (WS-SEL-IX)
042400     PERFORM 3150-CALC-LARGOS-I THRU 3150-CALC-LARGOS-F
042500     MOVE WS-SEL-IX TO WS-LINEA-NUM
042600     MOVE SPACES TO REG-LISTADO
042700*    CON HORA DE TERMINO SE MUESTRA "Time: desde to hasta"; SIN
042800*    ELLA SE MUESTRA SOLO "Start Time: desde".
042900     IF TREU-TIENE-HASTA (WS-REU-IX)
043000        STRING WS-LINEA-NUM         DELIMITED BY SIZE
043100               '. Title: '          DELIMITED BY SIZE
043200               TREU-TITULO  (WS-REU-IX) (1:WS-TRIM-L1) DELIMITED BY SIZE
043300               ', Client: '         DELIMITED BY SIZE
043400               TREU-CLIENTE (WS-REU-IX) (1:WS-TRIM-L2) DELIMITED BY SIZE
043500               ', Date: '           DELIMITED BY SIZE
043600               TREU-FECHA   (WS-REU-IX)               DELIMITED BY SIZE
043700               ', Time: '           DELIMITED BY SIZE
043800               TREU-DESDE   (WS-REU-IX)               DELIMITED BY SIZE
043900               ' to '               DELIMITED BY SIZE
044000               TREU-HASTA   (WS-REU-IX)               DELIMITED BY SIZE
044100          INTO REG-LISTADO
044200        END-STRING
044300     ELSE
044400        STRING WS-LINEA-NUM         DELIMITED BY SIZE
044500               '. Title: '          DELIMITED BY SIZE
044600               TREU-TITULO  (WS-REU-IX) (1:WS-TRIM-L1) DELIMITED BY SIZE
044700               ', Client: '         DELIMITED BY SIZE
044800               TREU-CLIENTE (WS-REU-IX) (1:WS-TRIM-L2) DELIMITED BY SIZE
044900               ', Date: '           DELIMITED BY SIZE
045000               TREU-FECHA   (WS-REU-IX)               DELIMITED BY SIZE
045100               ', Start Time: '     DELIMITED BY SIZE
045200               TREU-DESDE   (WS-REU-IX)               DELIMITED BY SIZE
045300          INTO REG-LISTADO
045400        END-STRING
045500     END-IF
045600     WRITE REG-LISTADO.
045700
045800 3100-LISTAR-UNA-F. EXIT.
045900
046000*---- CALCULA LOS LARGOS REALES DE TITULO/CLIENTE ----------------
046100 3150-CALC-LARGOS-I.
046200
046300*    CALCULA EL LARGO REAL (SIN BLANCOS A LA DERECHA) DE TITULO Y
046400*    CLIENTE ANTES DE ARMAR LA LINEA DEL REPORTE.
046500     MOVE TREU-TITULO  (WS-REU-IX) TO WS-TRIM-CAMPO
046600     PERFORM 3160-CALC-LARGO-I THRU 3160-CALC-LARGO-F
046700     MOVE WS-TRIM-LARGO TO WS-TRIM-L1
046800     MOVE TREU-CLIENTE (WS-REU-IX) TO WS-TRIM-CAMPO
046900     PERFORM 3160-CALC-LARGO-I THRU 3160-CALC-LARGO-F
047000     MOVE WS-TRIM-LARGO TO WS-TRIM-L2.
047100
047200 3150-CALC-LARGOS-F. EXIT.
047300
047400 3160-CALC-LARGO-I.
047500
047600*    RECORRE DESDE EL FINAL DEL CAMPO HACIA ATRAS HASTA HALLAR UN
047700*    BYTE NO BLANCO; EL PARRAFO 3170 ES UN NO-OP USADO SOLO COMO
047800*    BLANCO DEL VARYING.
047900     PERFORM 3170-CALC-UN-PASO-I THRU 3170-CALC-UN-PASO-F
048000        VARYING WS-TRIM-LARGO FROM 50 BY -1
048100        UNTIL WS-TRIM-LARGO = 0
048200           OR WS-TRIM-CAMPO (WS-TRIM-LARGO:1) NOT = SPACE.
048300
048400 3160-CALC-LARGO-F. EXIT.
048500
048600 3170-CALC-UN-PASO-I.
048700 3170-CALC-UN-PASO-F. EXIT.
048800*-----------------------------------------------------------------
048900 9999-FINAL-I.
049000
049100*    TRAZA OPCIONAL (UPSI-0) CON LA CANTIDAD DE REUNIONES
049200*    SELECCIONADAS, PARA CONFIRMAR POR CONSOLA EL TOTAL EMITIDO.
049300     CLOSE LISTADO
049400     IF WS-SW-TRAZA-ON
049500        DISPLAY 'PGMMFOR - SELECCIONADAS=' WS-SEL-CANT
049600     END-IF.
049700
049800 9999-FINAL-F. EXIT.
