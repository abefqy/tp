000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMMLST.
000300 AUTHOR.        H. CASTRO VIDAL.
000400 INSTALLATION.  FINANCEPROPLUS - SECTOR AGENTES.
000500 DATE-WRITTEN.  1986-09-15.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO SOLAMENTE.
000800******************************************************************
000900*    PGMMLST - LISTADO Y EXPORTACION CSV DE LA AGENDA DE         *
001000*    REUNIONES                                                   *
001100*    ===================================================        *
001200*    - LEE LA AGENDA DE REUNIONES (DDMEET).                      *
001300*    - EMITE EL LISTADO NARRATIVO NUMERADO (DDMTRPT).            *
001400*    - EMITE LA TABLA CSV CON CABECERA (DDMTCSV).                *
001500******************************************************************
001600*    HISTORIAL DE CAMBIOS                                       *
001700*    --------------------                                       *
001800*    1986-09-15 HCV TCK-1225 ALTA INICIAL DEL PROGRAMA           *
001900*    1998-03-11 RJM TCK-1318 AGREGA EXPORTACION CSV              *
002000*    1999-01-06 HCV TCK-1405 ESQUEMA DE FECHA A 4 DIGITOS (Y2K)  *
002100*    2003-05-08 RJM TCK-1700 REVISION GENERAL DE COMENTARIOS     *
002200*    2003-12-09 HCV TCK-1856 AGREGA NUMERACION DE RENGLON AL      *
002300*                            LISTADO NARRATIVO                   *
002400*    2004-04-27 RJM TCK-1867 ESTANDARIZA EL USO DE FS-xxx EN      *
002500*                            TODOS LOS OPEN DEL PROGRAMA          *
002600*    2004-10-22 HCV TCK-1881 CORRIGE RECORTE DE BLANCOS AL        *
002700*                            ARMAR LA TABLA CSV                  *
002800*    2005-04-11 RJM TCK-1894 VALIDA AGENDA VACIA ANTES DE ABRIR   *
002900*                            LOS ARCHIVOS DE SALIDA               *
003000*    2005-11-02 HCV TCK-1909 REVISA REDACCION DE COMENTARIOS DE   *
003100*                            LOS PARRAFOS DE IMPRESION            *
003200*    2006-11-14 RJM TCK-1910 AJUSTA SANGRIA DE LA CABECERA DEL     *
003300*                            LISTADO NARRATIVO                    *
003400******************************************************************
003500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     UPSI-0 ON  STATUS IS WS-SW-TRAZA-ON
004100            OFF STATUS IS WS-SW-TRAZA-OFF.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500
004600     SELECT REUNION  ASSIGN DDMEET
004700     ORGANIZATION IS LINE SEQUENTIAL
004800     FILE STATUS IS FS-REUNION.
004900
005000     SELECT LISTADO  ASSIGN DDMTRPT
005100     ORGANIZATION IS LINE SEQUENTIAL
005200     FILE STATUS IS FS-LISTADO.
005300
005400     SELECT CSVOUT   ASSIGN DDMTCSV
005500     ORGANIZATION IS LINE SEQUENTIAL
005600     FILE STATUS IS FS-CSVOUT.
005700
005800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005900 DATA DIVISION.
006000 FILE SECTION.
006100
006200 FD  REUNION
006300     RECORDING MODE IS F.
006400 01  REG-REUNION.
006500     03  REG-REUNION-DATO      PIC X(200).
006600     03  FILLER                PIC X(001).
006700
006800 FD  LISTADO
006900     RECORDING MODE IS F.
007000 01  REG-LISTADO.
007100     03  REG-LISTADO-DATO      PIC X(132).
007200     03  FILLER                PIC X(001).
007300
007400 FD  CSVOUT
007500     RECORDING MODE IS F.
007600 01  REG-CSVOUT.
007700     03  REG-CSVOUT-DATO       PIC X(132).
007800     03  FILLER                PIC X(001).
007900
008000 WORKING-STORAGE SECTION.
008100*========================*
008200 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
008300
008400 77  WS-SW-TRAZA           PIC X          VALUE 'N'.
008500     88  WS-SW-TRAZA-ON                   VALUE 'S'.
008600     88  WS-SW-TRAZA-OFF                  VALUE 'N'.
008700
008800 77  FS-REUNION            PIC XX         VALUE SPACES.
008900 77  FS-LISTADO            PIC XX         VALUE SPACES.
009000 77  FS-CSVOUT             PIC XX         VALUE SPACES.
009100
009200 77  WS-STATUS-REU         PIC X.
009300     88  WS-FIN-REU                       VALUE 'Y'.
009400     88  WS-NO-FIN-REU                    VALUE 'N'.
009500
009600 77  WS-LINEA-NUM          PIC ZZZ9       VALUE ZERO.
009700*---------- AREA DE RECORTE DE BLANCOS A LA DERECHA -------------
009800 77  WS-TRIM-CAMPO          PIC X(50) VALUE SPACES.
009900 77  WS-TRIM-LARGO          PIC 9(02) COMP  VALUE ZERO.
010000 77  WS-TRIM-L1             PIC 9(02) COMP  VALUE ZERO.
010100 77  WS-TRIM-L2             PIC 9(02) COMP  VALUE ZERO.
010200
010300 COPY CPREUNIO.
010400 COPY CPTAGPAR.
010500
010600*---------- MENSAJES FIJOS --------------------------------------
010700 01  WS-MSG-VACIO          PIC X(22) VALUE
010800                                      'No meetings found.'.
010900 01  WS-LIN-CABECERA-CSV   PIC X(40) VALUE
011000            'Title, Client, Date, Start Time, End Time'.
011100
011200 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
011300*-----------------------------------------------------------------
011400 PROCEDURE DIVISION.
011500
011600 MAIN-PROGRAM-I.
011700
011800*    FLUJO FIJO: CARGA LA AGENDA EN TABLA Y EMITE EL LISTADO
011900*    NARRATIVO NUMERADO Y LA TABLA CSV EN UNA SOLA PASADA.
012000     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
012100     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F.
012200     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
012300
012400 MAIN-PROGRAM-F. GOBACK.
012500
012600*-----------------------------------------------------------------
012700 1000-INICIO-I.
012800
012900*    PONE EL CONTADOR DE REUNIONES EN CERO ANTES DE CARGAR LA TABLA.
013000     SET WS-NO-FIN-REU TO TRUE
013100     MOVE ZERO TO WS-REU-CANT
013200
013300     OPEN INPUT  REUNION
013400     IF FS-REUNION IS NOT EQUAL '00'
013500        DISPLAY '* ERROR EN OPEN REUNION = ' FS-REUNION
013600        MOVE 9999 TO RETURN-CODE
013700        SET WS-FIN-REU TO TRUE
013800     END-IF
013900
014000*    CARGA REUNION POR REUNION HASTA FIN DE ARCHIVO.
014100     PERFORM 1100-CARGAR-REUNION-I THRU 1100-CARGAR-REUNION-F
014200        UNTIL WS-FIN-REU
014300     CLOSE REUNION
014400
014500*    LOS DOS ARCHIVOS DE SALIDA SE ABREN RECIEN AQUI, DESPUES DE
014600*    CERRAR LA AGENDA, PARA NO TENER LOS TRES ARCHIVOS A LA VEZ.
014700     OPEN OUTPUT LISTADO
014800     OPEN OUTPUT CSVOUT.
014900
015000 1000-INICIO-F. EXIT.
015100
015200*-----------------------------------------------------------------
015300 1100-CARGAR-REUNION-I.
015400
015500*    DESARMA CADA RENGLON Y LO DEJA EN LA TABLA YA SEPARADO POR
015600*    CAMPO, LISTO PARA LOS DOS REPORTES.
015700     READ REUNION
015800        AT END SET WS-FIN-REU TO TRUE
015900     END-READ
016000
016100     IF NOT WS-FIN-REU
016200        MOVE REG-REUNION TO WS-TP-LINEA
016300        PERFORM 1150-DESARMAR-REUNION-I THRU 1150-DESARMAR-REUNION-F
016400        ADD 1 TO WS-REU-CANT
016500        SET WS-REU-IX TO WS-REU-CANT
016600        MOVE WS-TP-VALOR (1)       TO TREU-TITULO  (WS-REU-IX)
016700        MOVE WS-TP-VALOR (2)       TO TREU-CLIENTE (WS-REU-IX)
016800        MOVE WS-TP-VALOR (3) (1:10) TO TREU-FECHA  (WS-REU-IX)
016900        MOVE WS-TP-VALOR (4) (1:5) TO TREU-DESDE   (WS-REU-IX)
017000*    LA HORA DE TERMINO ES OPCIONAL; SE MARCA CON UN 88-LEVEL PARA
017100*    QUE LOS DOS PARRAFOS DE IMPRESION SEPAN SI DEBEN MOSTRARLA.
017200        IF WS-TP-PRESENTE (5) = 'S' AND WS-TP-VALOR (5) NOT = SPACES
017300           MOVE WS-TP-VALOR (5) (1:5) TO TREU-HASTA (WS-REU-IX)
017400           SET TREU-TIENE-HASTA (WS-REU-IX) TO TRUE
017500        ELSE
017600           MOVE SPACES TO TREU-HASTA (WS-REU-IX)
017700           SET TREU-SIN-HASTA (WS-REU-IX) TO TRUE
017800        END-IF
017900     END-IF.
018000
018100 1100-CARGAR-REUNION-F. EXIT.
018200
018300*---- DESARMA UN RENGLON "t/.. c/.. d/.. from/.. [to/..]" -------
018400 1150-DESARMAR-REUNION-I.
018500
018600*    ARMA LAS ETIQUETAS t/, c/, d/, from/, to/ Y DELEGA EL DESARMADO
018700*    A LA RUTINA GENERICA PGMTAGPR.
018800     MOVE 5        TO WS-TP-CANT-TAGS
018900     MOVE 't/'     TO WS-TP-TEXTO (1)
019000     MOVE 2        TO WS-TP-LARGO (1)
019100     MOVE 'c/'     TO WS-TP-TEXTO (2)
019200     MOVE 2        TO WS-TP-LARGO (2)
019300     MOVE 'd/'     TO WS-TP-TEXTO (3)
019400     MOVE 2        TO WS-TP-LARGO (3)
019500     MOVE 'from/'  TO WS-TP-TEXTO (4)
019600     MOVE 5        TO WS-TP-LARGO (4)
019700     MOVE 'to/'    TO WS-TP-TEXTO (5)
019800     MOVE 3        TO WS-TP-LARGO (5)
019900     CALL 'PGMTAGPR' USING WS-TAGPR-PARM.
020000
020100 1150-DESARMAR-REUNION-F. EXIT.
020200
020300*-----------------------------------------------------------------
020400 2000-PROCESO-I.
020500
020600*    AGENDA VACIA: EL LISTADO NARRATIVO LLEVA UNA LINEA DE AVISO;
020700*    LA TABLA CSV SIGUE EMITIENDOSE IGUAL, CON SOLO LA CABECERA.
020800     IF WS-REU-CANT = ZERO
020900        MOVE WS-MSG-VACIO TO REG-LISTADO
021000        WRITE REG-LISTADO
021100     ELSE
021200*    UNA LINEA NUMERADA POR REUNION, EN EL ORDEN ORIGINAL DE LA
021300*    AGENDA (NO SE REORDENA POR FECHA NI POR NINGUN OTRO CRITERIO).
021400        PERFORM 2100-LISTAR-UNO-I THRU 2100-LISTAR-UNO-F
021500           VARYING WS-REU-IX FROM 1 BY 1
021600           UNTIL WS-REU-IX > WS-REU-CANT
021700     END-IF
021800
021900*    LA TABLA CSV SIEMPRE LLEVA CABECERA FIJA, HAYA O NO REUNIONES.
022000     MOVE WS-LIN-CABECERA-CSV TO REG-CSVOUT
022100     WRITE REG-CSVOUT
022200     PERFORM 2200-CSV-UNO-I THRU 2200-CSV-UNO-F
022300        VARYING WS-REU-IX FROM 1 BY 1
022400        UNTIL WS-REU-IX > WS-REU-CANT.
022500
022600 2000-PROCESO-F. EXIT.
022700
022800*---- ESCRIBE UNA LINEA DEL LISTADO NARRATIVO NUMERADO ----------
022900 2100-LISTAR-UNO-I.
023000
023100*    RECORTA LOS BLANCOS DE RELLENO DE TITULO Y CLIENTE ANTES DE
023200*    ARMAR LA LINEA, PARA NO DEJAR UN RASTRO DE ESPACIOS DE SOBRA.
023300     PERFORM 2050-CALC-LARGOS-I THRU 2050-CALC-LARGOS-F
023400     MOVE WS-REU-IX TO WS-LINEA-NUM
023500     MOVE SPACES TO REG-LISTADO
023600*    CON HORA DE TERMINO SE MUESTRA "Time: desde to hasta"; SIN
023700*    ELLA SE MUESTRA SOLO "Start Time: desde".
023800     IF TREU-TIENE-HASTA (WS-REU-IX)
023900        STRING WS-LINEA-NUM         DELIMITED BY SIZE
024000               '. Title: '          DELIMITED BY SIZE
024100               TREU-TITULO  (WS-REU-IX) (1:WS-TRIM-L1) DELIMITED BY SIZE
024200               ', Client: '         DELIMITED BY SIZE
024300               TREU-CLIENTE (WS-REU-IX) (1:WS-TRIM-L2) DELIMITED BY SIZE
024400               ', Date: '           DELIMITED BY SIZE
024500               TREU-FECHA   (WS-REU-IX)               DELIMITED BY SIZE
024600               ', Time: '           DELIMITED BY SIZE
024700               TREU-DESDE   (WS-REU-IX)               DELIMITED BY SIZE
024800               ' to '               DELIMITED BY SIZE
024900               TREU-HASTA   (WS-REU-IX)               DELIMITED BY SIZE
025000          INTO REG-LISTADO
025100        END-STRING
025200     ELSE
025300        STRING WS-LINEA-NUM         DELIMITED BY SIZE
025400               '. Title: '          DELIMITED BY SIZE
025500               TREU-TITULO  (WS-REU-IX) (1:WS-TRIM-L1) DELIMITED BY SIZE
025600               ', Client: '         DELIMITED BY SIZE
025700               TREU-CLIENTE (WS-REU-IX) (1:WS-TRIM-L2) DELIMITED BY SIZE
025800               ', Date: '           DELIMITED BY SIZE
025900               TREU-FECHA   (WS-REU-IX)               DELIMITED BY SIZE
026000               ', Start Time: '     DELIMITED BY SIZE
026100               TREU-DESDE   (WS-REU-IX)               DELIMITED BY SIZE
026200          INTO REG-LISTADO
026300        END-STRING
026400     END-IF
026500     WRITE REG-LISTADO.
026600
026700 2100-LISTAR-UNO-F. EXIT.
026800
026900*---- ESCRIBE UNA LINEA DE LA TABLA CSV --------------------------
027000 2200-CSV-UNO-I.
027100
027200*    MISMO RECORTE QUE EN EL LISTADO NARRATIVO, PARA QUE LA TABLA
027300*    CSV NO LLEVE BLANCOS DE RELLENO EN LAS COLUMNAS DE TEXTO.
027400     PERFORM 2050-CALC-LARGOS-I THRU 2050-CALC-LARGOS-F
027500     MOVE SPACES TO REG-CSVOUT
027600*    LA COLUMNA "HASTA" SE DEJA VACIA CUANDO LA REUNION NO TIENE
027700*    HORA DE TERMINO, EN VEZ DE OMITIR LA COMA DE SEPARACION.
027800     IF TREU-TIENE-HASTA (WS-REU-IX)
027900        STRING TREU-TITULO  (WS-REU-IX) (1:WS-TRIM-L1) DELIMITED BY SIZE
028000               ', '                      DELIMITED BY SIZE
028100               TREU-CLIENTE (WS-REU-IX) (1:WS-TRIM-L2) DELIMITED BY SIZE
028200               ', '                      DELIMITED BY SIZE
028300               TREU-FECHA   (WS-REU-IX)               DELIMITED BY SIZE
028400               ', '                      DELIMITED BY SIZE
028500               TREU-DESDE   (WS-REU-IX)               DELIMITED BY SIZE
028600               ', '                      DELIMITED BY SIZE
028700               TREU-HASTA   (WS-REU-IX)               DELIMITED BY SIZE
028800          INTO REG-CSVOUT
028900        END-STRING
029000     ELSE
029100        STRING TREU-TITULO  (WS-REU-IX) (1:WS-TRIM-L1) DELIMITED BY SIZE
029200               ', '                      DELIMITED BY SIZE
029300               TREU-CLIENTE (WS-REU-IX) (1:WS-TRIM-L2) DELIMITED BY SIZE
029400               ', '                      DELIMITED BY SIZE
029500               TREU-FECHA   (WS-REU-IX)               DELIMITED BY SIZE
029600               ', '                      DELIMITED BY SIZE
029700               TREU-DESDE   (WS-REU-IX)               DELIMITED BY SIZE
029800               ', '                      DELIMITED BY SIZE
029900          INTO REG-CSVOUT
030000        END-STRING
030100     END-IF
030200     WRITE REG-CSVOUT.
030300
030400 2200-CSV-UNO-F. EXIT.
030500
030600*---- CALCULA LOS LARGOS REALES DE TITULO/CLIENTE ----------------
030700 2050-CALC-LARGOS-I.
030800
030900*    CALCULA POR SEPARADO EL LARGO REAL (SIN BLANCOS A LA DERECHA)
031000*    DE TITULO Y CLIENTE, QUE SON LOS UNICOS CAMPOS DE TEXTO LIBRE.
031100     MOVE TREU-TITULO  (WS-REU-IX) TO WS-TRIM-CAMPO
031200     PERFORM 2060-CALC-LARGO-I THRU 2060-CALC-LARGO-F
031300     MOVE WS-TRIM-LARGO TO WS-TRIM-L1
031400     MOVE TREU-CLIENTE (WS-REU-IX) TO WS-TRIM-CAMPO
031500     PERFORM 2060-CALC-LARGO-I THRU 2060-CALC-LARGO-F
031600     MOVE WS-TRIM-LARGO TO WS-TRIM-L2.
031700
031800 2050-CALC-LARGOS-F. EXIT.
031900
032000 2060-CALC-LARGO-I.
032100
032200*    RECORRE DESDE EL FINAL DEL CAMPO HACIA ATRAS HASTA HALLAR UN
032300*    BYTE NO BLANCO; EL PARRAFO 2070 ES UN NO-OP USADO SOLO COMO
032400*    BLANCO DEL VARYING.
032500     PERFORM 2070-CALC-UN-PASO-I THRU 2070-CALC-UN-PASO-F
032600        VARYING WS-TRIM-LARGO FROM 50 BY -1
032700        UNTIL WS-TRIM-LARGO = 0
032800           OR WS-TRIM-CAMPO (WS-TRIM-LARGO:1) NOT = SPACE.
032900
033000 2060-CALC-LARGO-F. EXIT.
033100
033200 2070-CALC-UN-PASO-I.
033300 2070-CALC-UN-PASO-F. EXIT.
033400*-----------------------------------------------------------------
033500 9999-FINAL-I.
033600
033700*    TRAZA OPCIONAL (UPSI-0) CON LA CANTIDAD DE REUNIONES LISTADAS,
033800*    PARA CONFIRMAR POR CONSOLA QUE SE EMITIO EL TOTAL ESPERADO.
033900     CLOSE LISTADO CSVOUT
034000     IF WS-SW-TRAZA-ON
034100        DISPLAY 'PGMMLST - REUNIONES=' WS-REU-CANT
034200     END-IF.
034300
034400 9999-FINAL-F. EXIT.
