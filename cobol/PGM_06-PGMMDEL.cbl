000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMMDEL.
000300 AUTHOR.        R. J. MENDIETA.
000400 INSTALLATION.  FINANCEPROPLUS - SECTOR AGENTES.
000500 DATE-WRITTEN.  1986-09-02.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO SOLAMENTE.
000800******************************************************************
000900*    PGMMDEL - COMANDO DELETE DE LA AGENDA DE REUNIONES           *
001000*    ======================================================      *
001100*    - LEE LA AGENDA ACTUAL (DDMEET) COMPLETA A UNA TABLA.        *
001200*    - TOMA DE LA TARJETA DE CONTROL (DDPARM) EL INDICE 1-BASE    *
001300*      DE LA REUNION A BORRAR.                                    *
001400*    - VALIDA EL INDICE, ELIMINA LA REUNION Y DESPLAZA LAS        *
001500*      RESTANTES UN LUGAR HACIA ARRIBA.                           *
001600*    - REGRABA LA AGENDA SIN LA REUNION BORRADA.                  *
001700******************************************************************
001800*    HISTORIAL DE CAMBIOS                                        *
001900*    --------------------                                        *
002000*    1986-09-02 RJM TCK-1220 ALTA INICIAL DEL PROGRAMA            *
002100*    1998-04-14 HCV TCK-1330 CORRIGE DESPLAZAMIENTO TABLA VACIA   *
002200*    1999-01-06 RJM TCK-1405 ESQUEMA DE FECHA A 4 DIGITOS (Y2K)   *
002300*    2003-10-21 HCV TCK-1735 MENSAJE DE LISTA VACIA COMO AVISO    *
002400*    2003-12-05 RJM TCK-1855 AGREGA SWITCH UPSI-0 PARA TRAZA      *
002500*                            DE DEPURACION POR CONSOLA            *
002600*    2004-04-23 HCV TCK-1866 VALIDA QUE EL INDICE NO QUEDE FUERA  *
002700*                            DE RANGO TRAS EL DESPLAZAMIENTO      *
002800*    2004-10-18 RJM TCK-1880 ESTANDARIZA EL USO DE FS-xxx EN      *
002900*                            TODOS LOS OPEN DEL PROGRAMA          *
003000*    2005-04-05 HCV TCK-1893 CORRIGE ANCHO DE LOS MENSAJES DE     *
003100*                            INDICE NO NUMERICO/FUERA DE RANGO   *
003200*                            QUE SE TRUNCABAN CONTRA SU LITERAL  *
003300*    2005-10-27 RJM TCK-1907 REVISA REDACCION DE COMENTARIOS DE  *
003400*                            LOS PARRAFOS DE CARGA DE LA AGENDA  *
003500*    2006-11-14 HCV TCK-1908 AMPLIA LA VISTA CRUDA DEL ELEMENTO   *
003600*                            DE AGENDA QUE TRUNCABA UNA REUNION   *
003700*                            CON HASTA AL MAXIMO DE LARGO         *
003800******************************************************************
003900*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     UPSI-0 ON  STATUS IS WS-SW-TRAZA-ON
004500            OFF STATUS IS WS-SW-TRAZA-OFF.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900
005000     SELECT REUNION  ASSIGN DDMEET
005100     ORGANIZATION IS LINE SEQUENTIAL
005200     FILE STATUS IS FS-REUNION.
005300
005400     SELECT TARJETA  ASSIGN DDPARM
005500     ORGANIZATION IS LINE SEQUENTIAL
005600     FILE STATUS IS FS-TARJETA.
005700
005800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005900 DATA DIVISION.
006000 FILE SECTION.
006100
006200 FD  REUNION
006300     RECORDING MODE IS F.
006400 01  REG-REUNION.
006500     03  REG-REUNION-DATO      PIC X(200).
006600     03  FILLER                PIC X(001).
006700
006800 FD  TARJETA
006900     RECORDING MODE IS F.
007000 01  REG-TARJETA.
007100     03  REG-TARJETA-DATO      PIC X(010).
007200     03  FILLER                PIC X(001).
007300
007400 WORKING-STORAGE SECTION.
007500*========================*
007600 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
007700
007800 77  WS-SW-TRAZA           PIC X          VALUE 'N'.
007900     88  WS-SW-TRAZA-ON                   VALUE 'S'.
008000     88  WS-SW-TRAZA-OFF                  VALUE 'N'.
008100
008200 77  FS-REUNION            PIC XX         VALUE SPACES.
008300 77  FS-TARJETA            PIC XX         VALUE SPACES.
008400
008500 77  WS-STATUS-REU         PIC X.
008600     88  WS-FIN-REU                       VALUE 'Y'.
008700     88  WS-NO-FIN-REU                    VALUE 'N'.
008800
008900 COPY CPREUNIO.
009000 COPY CPTAGPAR.
009100
009200*---------- AREA DE VALIDACION DEL INDICE DE LA TARJETA ---------
009300 01  WS-INDICE-TEXTO.
009400     03  WS-IND-SIGNO      PIC X(01)      VALUE SPACE.
009500     03  WS-IND-DIGITOS    PIC X(09)      VALUE SPACES.
009600     03  FILLER            PIC X(01).
009700 01  WS-INDICE-NUMERICO REDEFINES WS-INDICE-TEXTO.
009800     03  FILLER            PIC X(01).
009900     03  WS-IND-VALOR      PIC 9(09).
010000     03  FILLER            PIC X(01).
010100
010200 77  WS-INDICE-BASE0        PIC S9(5) COMP   VALUE ZERO.
010300 77  WS-IX-BORRAR           PIC S9(5) COMP   VALUE ZERO.
010400
010500 77  WS-IND-VALIDO          PIC X      VALUE 'N'.
010600     88  WS-IND-ES-VALIDO                  VALUE 'S'.
010700     88  WS-IND-NO-VALIDO                  VALUE 'N'.
010800
010900*---------- MENSAJES FIJOS --------------------------------------
011000 01  WS-MSG-VACIA           PIC X(25) VALUE
011100                                      'No meetings to delete.'.
011200 01  WS-MSG-NO-NUMERICO     PIC X(62) VALUE
011300     'Invalid input. Please provide a valid meeting index to dele
011400-    'te.'.
011500 01  WS-MSG-FUERA-RANGO     PIC X(62) VALUE
011600     'Invalid index. Please provide a valid meeting index to del
011700-    'ete.'.
011800 01  WS-MSG-CONFIRMA        PIC X(30) VALUE
011900                              'Meeting deleted successfully:'.
012000
012100 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
012200*-----------------------------------------------------------------
012300 PROCEDURE DIVISION.
012400
012500 MAIN-PROGRAM-I.
012600
012700*    FLUJO FIJO: CARGA LA AGENDA EN TABLA, TOMA EL INDICE A BORRAR
012800*    DE LA TARJETA DE CONTROL Y, SI ES VALIDO, BORRA Y REGRABA.
012900     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
013000     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F.
013100     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
013200
013300 MAIN-PROGRAM-F. GOBACK.
013400
013500*-----------------------------------------------------------------
013600 1000-INICIO-I.
013700
013800*    PONE EL CONTADOR DE REUNIONES EN CERO ANTES DE CARGAR LA TABLA.
013900     SET WS-NO-FIN-REU TO TRUE
014000     MOVE ZERO TO WS-REU-CANT
014100
014200     OPEN INPUT REUNION
014300     IF FS-REUNION IS NOT EQUAL '00'
014400        DISPLAY '* ERROR EN OPEN REUNION = ' FS-REUNION
014500        MOVE 9999 TO RETURN-CODE
014600        SET WS-FIN-REU TO TRUE
014700     END-IF
014800
014900*    CARGA LA AGENDA COMPLETA A TABLA; EL BORRADO TRABAJA SOBRE LA
015000*    TABLA Y SOLO SE REGRABA EL ARCHIVO AL FINAL.
015100     PERFORM 1100-CARGAR-REUNION-I THRU 1100-CARGAR-REUNION-F
015200        UNTIL WS-FIN-REU
015300     CLOSE REUNION
015400
015500*    LA TARJETA DE CONTROL TRAE UNICAMENTE EL INDICE 1-BASE A BORRAR.
015600     OPEN INPUT TARJETA
015700     IF FS-TARJETA IS NOT EQUAL '00'
015800        DISPLAY '* ERROR EN OPEN TARJETA = ' FS-TARJETA
015900        MOVE 9999 TO RETURN-CODE
016000     ELSE
016100        READ TARJETA INTO WS-INDICE-TEXTO
016200        CLOSE TARJETA
016300     END-IF.
016400
016500 1000-INICIO-F. EXIT.
016600
016700*-----------------------------------------------------------------
016800 1100-CARGAR-REUNION-I.
016900
017000*    CADA RENGLON CRUDO SE GUARDA TAL CUAL EN LA TABLA; SOLO SE
017100*    DESARMA CUANDO HACE FALTA MOSTRAR LA REUNION QUE SE BORRA.
017200     READ REUNION
017300        AT END SET WS-FIN-REU TO TRUE
017400     END-READ
017500
017600     IF NOT WS-FIN-REU
017700        MOVE REG-REUNION TO TREU-CRUDO (WS-REU-CANT + 1)
017800        ADD 1 TO WS-REU-CANT
017900     END-IF.
018000
018100 1100-CARGAR-REUNION-F. EXIT.
018200
018300*-----------------------------------------------------------------
018400 2000-PROCESO-I.
018500
018600*    SIN REUNIONES NO HAY NADA QUE BORRAR.
018700     IF WS-REU-CANT = 0
018800        DISPLAY WS-MSG-VACIA
018900     ELSE
019000*    EL INDICE DEBE SER NUMERICO Y CAER DENTRO DE LA CANTIDAD ACTUAL
019100*    DE REUNIONES ANTES DE TOCAR LA TABLA.
019200        PERFORM 2100-VALIDAR-INDICE-I THRU 2100-VALIDAR-INDICE-F
019300*    SOLO SE BORRA Y REGRABA SI EL INDICE RESULTO VALIDO.
019400        IF WS-IND-ES-VALIDO
019500           PERFORM 3000-BORRAR-REUNION-I THRU 3000-BORRAR-REUNION-F
019600           PERFORM 4000-REGRABAR-I      THRU 4000-REGRABAR-F
019700        END-IF
019800     END-IF.
019900
020000 2000-PROCESO-F. EXIT.
020100
020200*---- VALIDA EL INDICE 1-BASE RECIBIDO DE LA TARJETA DE CONTROL --
020300 2100-VALIDAR-INDICE-I.
020400
020500*    POR DEFECTO EL INDICE SE DA POR INVALIDO; SOLO SE ACEPTA SI
020600*    PASA LAS DOS VALIDACIONES SIGUIENTES.
020700     SET WS-IND-NO-VALIDO TO TRUE
020800
020900*    EL CAMPO DEBE SER TODO DIGITOS ANTES DE CONVERTIRLO A NUMERO.
021000     IF WS-IND-DIGITOS IS NOT NUMERIC
021100        DISPLAY WS-MSG-NO-NUMERICO
021200     ELSE
021300        MOVE WS-IND-VALOR TO WS-INDICE-BASE0
021400        SUBTRACT 1 FROM WS-INDICE-BASE0
021500        IF WS-INDICE-BASE0 < ZERO
021600           OR WS-INDICE-BASE0 >= WS-REU-CANT
021700           DISPLAY WS-MSG-FUERA-RANGO
021800        ELSE
021900*    RANGO CORRECTO: SE RESTABLECE A 1-BASE PARA INDEXAR LA TABLA.
022000           MOVE WS-INDICE-BASE0 TO WS-IX-BORRAR
022100           ADD 1 TO WS-IX-BORRAR
022200           SET WS-IND-ES-VALIDO TO TRUE
022300        END-IF
022400     END-IF.
022500
022600 2100-VALIDAR-INDICE-F. EXIT.
022700
022800*---- QUITA LA REUNION Y DESPLAZA LAS SIGUIENTES HACIA ARRIBA ----
022900 3000-BORRAR-REUNION-I.
023000
023100*    DESARMA EL RENGLON CRUDO DE LA REUNION A BORRAR SOLO PARA
023200*    MOSTRARLA POR CONSOLA ANTES DE QUITARLA DE LA TABLA.
023300     MOVE TREU-CRUDO (WS-IX-BORRAR) TO WS-TP-LINEA
023400     PERFORM 1150-DESARMAR-REUNION-I THRU 1150-DESARMAR-REUNION-F
023500     DISPLAY WS-MSG-CONFIRMA
023600     PERFORM 3100-MOSTRAR-BORRADA-I THRU 3100-MOSTRAR-BORRADA-F
023700
023800*    DESPLAZA CADA ELEMENTO POSTERIOR UN LUGAR HACIA ARRIBA PARA
023900*    CERRAR EL HUECO DEJADO POR LA REUNION BORRADA.
024000     PERFORM 3200-DESPLAZAR-UNA-I THRU 3200-DESPLAZAR-UNA-F
024100        VARYING WS-REU-IX FROM WS-IX-BORRAR BY 1
024200        UNTIL WS-REU-IX >= WS-REU-CANT
024300
024400*    LA CANTIDAD BAJA EN UNO UNA VEZ CERRADO EL HUECO.
024500     SUBTRACT 1 FROM WS-REU-CANT.
024600
024700 3000-BORRAR-REUNION-F. EXIT.
024800
024900*---- DESARMA EL RENGLON CRUDO DE LA REUNION YA BORRADA ----------
025000 1150-DESARMAR-REUNION-I.
025100
025200*    ARMA LAS ETIQUETAS t/, c/, d/, from/, to/ Y DELEGA EL DESARMADO
025300*    A LA RUTINA GENERICA PGMTAGPR.
025400     MOVE 5                   TO WS-TP-CANT-TAGS
025500     MOVE 't/'                TO WS-TP-TEXTO (1)
025600     MOVE 2                   TO WS-TP-LARGO (1)
025700     MOVE 'c/'                TO WS-TP-TEXTO (2)
025800     MOVE 2                   TO WS-TP-LARGO (2)
025900     MOVE 'd/'                TO WS-TP-TEXTO (3)
026000     MOVE 2                   TO WS-TP-LARGO (3)
026100     MOVE 'from/'             TO WS-TP-TEXTO (4)
026200     MOVE 5                   TO WS-TP-LARGO (4)
026300     MOVE 'to/'               TO WS-TP-TEXTO (5)
026400     MOVE 3                   TO WS-TP-LARGO (5)
026500     CALL 'PGMTAGPR' USING WS-TAGPR-PARM.
026600
026700 1150-DESARMAR-REUNION-F. EXIT.
026800
026900*---- MUESTRA LA LINEA DE DESPLIEGUE DE LA REUNION BORRADA -------
027000 3100-MOSTRAR-BORRADA-I.
027100
027200*    MUESTRA LA HORA DE TERMINO SOLO SI VINO EN LA REUNION BORRADA.
027300     IF WS-TP-PRESENTE (5) = 'S' AND WS-TP-VALOR (5) NOT = SPACES
027400        DISPLAY 'Title: '    WS-TP-VALOR (1)
027500                ', Client: ' WS-TP-VALOR (2)
027600                ', Date: '   WS-TP-VALOR (3) (1:10)
027700                ', Time: '   WS-TP-VALOR (4) (1:5)
027800                ' to '       WS-TP-VALOR (5) (1:5)
027900     ELSE
028000        DISPLAY 'Title: '    WS-TP-VALOR (1)
028100                ', Client: ' WS-TP-VALOR (2)
028200                ', Date: '   WS-TP-VALOR (3) (1:10)
028300                ', Start Time: ' WS-TP-VALOR (4) (1:5)
028400     END-IF.
028500
028600 3100-MOSTRAR-BORRADA-F. EXIT.
028700
028800*---- DESPLAZA UN ELEMENTO DE LA TABLA UN LUGAR HACIA ARRIBA -----
028900 3200-DESPLAZAR-UNA-I.
029000
029100*    COPIA EL SIGUIENTE ELEMENTO SOBRE EL ACTUAL; REPETIDO DESDE EL
029200*    INDICE BORRADO HASTA EL PENULTIMO CIERRA EL HUECO SIN DEJAR
029300*    BASURA AL FINAL DE LA TABLA.
029400     MOVE TREU-CRUDO (WS-REU-IX + 1) TO TREU-CRUDO (WS-REU-IX).
029500
029600 3200-DESPLAZAR-UNA-F. EXIT.
029700
029800*---- REGRABA LA AGENDA COMPLETA YA SIN LA REUNION BORRADA -------
029900 4000-REGRABAR-I.
030000
030100*    REGRABA TODA LA AGENDA DESDE LA TABLA YA SIN LA REUNION BORRADA;
030200*    EL ARCHIVO SE TRUNCA AL REABRIRLO EN OUTPUT.
030300     OPEN OUTPUT REUNION
030400     PERFORM 4100-ESCRIBIR-UNA-I THRU 4100-ESCRIBIR-UNA-F
030500        VARYING WS-REU-IX FROM 1 BY 1
030600        UNTIL WS-REU-IX > WS-REU-CANT
030700     CLOSE REUNION.
030800
030900 4000-REGRABAR-F. EXIT.
031000
031100*---- ESCRIBE UN RENGLON CRUDO TAL CUAL QUEDO EN LA TABLA ---------
031200 4100-ESCRIBIR-UNA-I.
031300
031400*    CADA RENGLON SE ESCRIBE TAL CUAL QUEDO EN LA TABLA, SIN
031500*    VOLVER A ARMARLO DESDE LOS CAMPOS DESARMADOS.
031600     MOVE TREU-CRUDO (WS-REU-IX) TO REG-REUNION
031700     WRITE REG-REUNION.
031800
031900 4100-ESCRIBIR-UNA-F. EXIT.
032000
032100*-----------------------------------------------------------------
032200 9999-FINAL-I.
032300
032400*    TRAZA OPCIONAL (UPSI-0) CON LA CANTIDAD FINAL DE REUNIONES,
032500*    PARA CONFIRMAR POR CONSOLA QUE LA AGENDA QUEDO CONSISTENTE.
032600     IF WS-SW-TRAZA-ON
032700        DISPLAY 'PGMMDEL - REUNIONES=' WS-REU-CANT
032800     END-IF.
032900
033000 9999-FINAL-F. EXIT.
