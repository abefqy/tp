000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMCRES.
000300 AUTHOR.        H. CASTRO VIDAL.
000400 INSTALLATION.  FINANCEPROPLUS - SECTOR AGENTES.
000500 DATE-WRITTEN.  1985-04-09.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO SOLAMENTE.
000800******************************************************************
000900*    PGMCRES - COMANDO RESTORE                                  *
001000*    ==========================                                 *
001100*    - LEE EL ROSTER DE ARCHIVADOS (DDARCLI) Y EL DE ACTIVOS    *
001200*      (DDACTIV).                                               *
001300*    - TOMA DE LA TARJETA DE CONTROL (DDPARM) EL INDICE (BASE 1)*
001400*      DEL CLIENTE ARCHIVADO A RESTAURAR.                       *
001500*    - SACA ESE CLIENTE DEL ROSTER ARCHIVADO Y LO AGREGA AL     *
001600*      FINAL DEL ROSTER ACTIVO.                                 *
001700*    - REGRABA AMBOS ARCHIVOS Y EMITE LA CONFIRMACION.           *
001800******************************************************************
001900*    HISTORIAL DE CAMBIOS                                       *
002000*    --------------------                                       *
002100*    1985-04-09 RJM TCK-1145 ALTA INICIAL DEL PROGRAMA           *
002200*    1997-02-11 HCV TCK-1208 AGREGADA VALIDACION DE INDICE       *
002300*    1999-01-06 RJM TCK-1405 ESQUEMA DE FECHA A 4 DIGITOS (Y2K)  *
002400*    2000-10-19 HCV TCK-1498 MENSAJE "NO ARCHIVED CLIENTS..."    *
002500*    2003-05-08 RJM TCK-1700 REVISION GENERAL DE COMENTARIOS     *
002600*    2003-11-14 RJM TCK-1851 AGREGA SWITCH UPSI-0 PARA TRAZA     *
002700*                            DE DEPURACION POR CONSOLA           *
002800*    2004-04-02 HCV TCK-1862 VALIDA ROSTER ARCHIVADO VACIO ANTES*
002900*                            DE ABRIR LA TARJETA DE CONTROL      *
003000*    2004-09-27 RJM TCK-1876 CORRIGE REGRABADO DEL ARCHIVO       *
003100*                            ACTIVO QUE OMITIA EL ULTIMO CLIENTE*
003200*    2005-03-15 HCV TCK-1889 AJUSTA ANCHO DE MENSAJES DE ERROR   *
003300*                            DE INDICE                           *
003400*    2005-10-06 RJM TCK-1903 ESTANDARIZA EL USO DE FS-xxx EN     *
003500*                            TODOS LOS OPEN DEL PROGRAMA         *
003600******************************************************************
003700*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS NUMERICO-NRIC  IS '0' THRU '9'
004300     UPSI-0 ON  STATUS IS WS-SW-TRAZA-ON
004400            OFF STATUS IS WS-SW-TRAZA-OFF.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800
004900     SELECT ACTIVOS  ASSIGN DDACTIV
005000     ORGANIZATION IS LINE SEQUENTIAL
005100     FILE STATUS IS FS-ACTIVOS.
005200
005300     SELECT ARCHIVO  ASSIGN DDARCLI
005400     ORGANIZATION IS LINE SEQUENTIAL
005500     FILE STATUS IS FS-ARCHIVO.
005600
005700     SELECT TARJETA  ASSIGN DDPARM
005800     ORGANIZATION IS LINE SEQUENTIAL
005900     FILE STATUS IS FS-TARJETA.
006000
006100*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006200 DATA DIVISION.
006300 FILE SECTION.
006400
006500 FD  ACTIVOS
006600     RECORDING MODE IS F.
006700 01  REG-ACTIVOS.
006800     03  REG-ACTIVOS-DATO      PIC X(200).
006900     03  FILLER                PIC X(001).
007000
007100 FD  ARCHIVO
007200     RECORDING MODE IS F.
007300 01  REG-ARCHIVO.
007400     03  REG-ARCHIVO-DATO      PIC X(200).
007500     03  FILLER                PIC X(001).
007600
007700 FD  TARJETA
007800     RECORDING MODE IS F.
007900 01  REG-TARJETA.
008000     03  REG-TARJETA-DATO      PIC X(010).
008100     03  FILLER                PIC X(001).
008200
008300 WORKING-STORAGE SECTION.
008400*========================*
008500 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
008600
008700 77  WS-SW-TRAZA           PIC X          VALUE 'N'.
008800     88  WS-SW-TRAZA-ON                   VALUE 'S'.
008900     88  WS-SW-TRAZA-OFF                  VALUE 'N'.
009000
009100*---------- STATUS ARCHIVOS -------------------------------------
009200 77  FS-ACTIVOS            PIC XX         VALUE SPACES.
009300 77  FS-ARCHIVO            PIC XX         VALUE SPACES.
009400 77  FS-TARJETA            PIC XX         VALUE SPACES.
009500
009600 77  WS-STATUS-ACT         PIC X.
009700     88  WS-FIN-ACT                       VALUE 'Y'.
009800     88  WS-NO-FIN-ACT                    VALUE 'N'.
009900
010000 77  WS-STATUS-ARC         PIC X.
010100     88  WS-FIN-ARC                       VALUE 'Y'.
010200     88  WS-NO-FIN-ARC                    VALUE 'N'.
010300
010400*---------- INDICE PEDIDO / VALIDACION --------------------------
010500 01  WS-INDICE-TEXTO.
010600     03  WS-IND-SIGNO      PIC X(01)      VALUE SPACE.
010700     03  WS-IND-DIGITOS    PIC X(09)      VALUE SPACES.
010800     03  FILLER            PIC X(01).
010900 01  WS-INDICE-NUMERICO REDEFINES WS-INDICE-TEXTO.
011000     03  FILLER            PIC X(01).
011100     03  WS-IND-VALOR      PIC 9(09).
011200     03  FILLER            PIC X(01).
011300
011400 77  WS-INDICE-BASE0        PIC S9(5) COMP   VALUE ZERO.
011500 77  WS-IND-VALIDO          PIC X            VALUE 'N'.
011600     88  WS-IND-ES-VALIDO                    VALUE 'S'.
011700     88  WS-IND-NO-VALIDO                    VALUE 'N'.
011800 77  WS-IND-ERROR-TEXTO     PIC X(02)         VALUE SPACES.
011900     88  WS-IND-ERR-FORMATO                  VALUE 'FO'.
012000     88  WS-IND-ERR-RANGO                    VALUE 'RA'.
012100
012200 COPY CPCLIENT.
012300 COPY CPARCHIV.
012400 COPY CPTAGPAR.
012500*---------- LITERALES DE ETIQUETA DEL RENGLON DE CLIENTE --------
012600 01  WS-CLIENTE-ETQ-N       PIC X(06) VALUE 'n/'.
012700 01  WS-CLIENTE-ETQ-C       PIC X(06) VALUE 'c/'.
012800 01  WS-CLIENTE-ETQ-ID      PIC X(06) VALUE 'id/'.
012900*---------- AREA DE RECORTE DE BLANCOS A LA DERECHA -------------
013000 77  WS-TRIM-CAMPO          PIC X(50) VALUE SPACES.
013100 77  WS-TRIM-LARGO          PIC 9(02) COMP  VALUE ZERO.
013200 77  WS-TRIM-L1             PIC 9(02) COMP  VALUE ZERO.
013300 77  WS-TRIM-L2             PIC 9(02) COMP  VALUE ZERO.
013400 77  WS-TRIM-L3             PIC 9(02) COMP  VALUE ZERO.
013500
013600*---------- MENSAJES FIJOS --------------------------------------
013700 01  WS-MSG-VACIO          PIC X(40) VALUE
013800                          'No archived clients to restore.'.
013900 01  WS-MSG-CONFIRMA       PIC X(47) VALUE
014000              'Successfully restored client from archive.'.
014100 01  WS-MSG-FORMATO        PIC X(64) VALUE
014200     'Invalid input. Please provide a valid archived client index.'.
014300 01  WS-MSG-RANGO          PIC X(64) VALUE
014400     'Invalid index. Please provide a valid archived client index.'.
014500
014600 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
014700*-----------------------------------------------------------------
014800 PROCEDURE DIVISION.
014900
015000 MAIN-PROGRAM-I.
015100
015200*    FLUJO FIJO: CARGA AMBOS ROSTERS EN TABLA, TOMA EL INDICE A
015300*    RESTAURAR DE LA TARJETA DE CONTROL Y, SI ES VALIDO, MUEVE EL
015400*    CLIENTE DE ARCHIVADO A ACTIVO Y REGRABA LOS DOS ARCHIVOS.
015500     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
015600     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F.
015700     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
015800
015900 MAIN-PROGRAM-F. GOBACK.
016000
016100*-----------------------------------------------------------------
016200 1000-INICIO-I.
016300
016400*    PONE AMBOS CONTADORES EN CERO ANTES DE CARGAR LOS DOS ROSTERS.
016500     SET WS-NO-FIN-ACT TO TRUE
016600     SET WS-NO-FIN-ARC TO TRUE
016700     MOVE ZERO TO WS-ACT-CANT WS-ARC-CANT
016800
016900     OPEN INPUT  ACTIVOS
017000     IF FS-ACTIVOS IS NOT EQUAL '00'
017100        DISPLAY '* ERROR EN OPEN ACTIVOS = ' FS-ACTIVOS
017200        MOVE 9999 TO RETURN-CODE
017300        SET WS-FIN-ACT TO TRUE
017400     END-IF
017500
017600*    EL ROSTER ACTIVO Y EL ARCHIVADO SE CARGAN POR SEPARADO, CADA
017700*    UNO A SU PROPIA TABLA DE TRABAJO.
017800     OPEN INPUT  ARCHIVO
017900     IF FS-ARCHIVO IS NOT EQUAL '00'
018000        DISPLAY '* ERROR EN OPEN ARCHIVO = ' FS-ARCHIVO
018100        MOVE 9999 TO RETURN-CODE
018200        SET WS-FIN-ARC TO TRUE
018300     END-IF
018400
018500*    CARGA PRIMERO EL ROSTER ACTIVO Y LUEGO EL ARCHIVADO, CADA UNO
018600*    HASTA SU PROPIO FIN DE ARCHIVO.
018700     PERFORM 1100-CARGAR-ACTIVOS-I THRU 1100-CARGAR-ACTIVOS-F
018800        UNTIL WS-FIN-ACT
018900     PERFORM 1200-CARGAR-ARCHIVO-I THRU 1200-CARGAR-ARCHIVO-F
019000        UNTIL WS-FIN-ARC
019100
019200     CLOSE ACTIVOS ARCHIVO
019300
019400*    LA TARJETA DE CONTROL TRAE UNICAMENTE EL INDICE 1-BASE DEL
019500*    CLIENTE ARCHIVADO A RESTAURAR.
019600     OPEN INPUT TARJETA
019700     IF FS-TARJETA IS NOT EQUAL '00'
019800        DISPLAY '* ERROR EN OPEN TARJETA = ' FS-TARJETA
019900        MOVE 9999 TO RETURN-CODE
020000     ELSE
020100        READ TARJETA INTO WS-INDICE-TEXTO
020200        CLOSE TARJETA
020300     END-IF.
020400
020500 1000-INICIO-F. EXIT.
020600
020700*-----------------------------------------------------------------
020800 1100-CARGAR-ACTIVOS-I.
020900
021000*    CADA RENGLON DEL ROSTER ACTIVO SE DESARMA Y SE AGREGA A LA
021100*    TABLA DE TRABAJO, MARCADO CON SU 88-LEVEL DE ESTADO.
021200     READ ACTIVOS
021300        AT END SET WS-FIN-ACT TO TRUE
021400     END-READ
021500
021600     IF NOT WS-FIN-ACT
021700        MOVE REG-ACTIVOS TO WS-TP-LINEA
021800        PERFORM 1150-DESARMAR-CLIENTE-I THRU 1150-DESARMAR-CLIENTE-F
021900*    COPIA LOS DATOS DEL CLIENTE AL FINAL DE LA TABLA DE ACTIVOS,
022000*    MARCANDOLO NUEVAMENTE COMO ACTIVO.
022100        ADD 1 TO WS-ACT-CANT
022200        SET WS-ACT-IX TO WS-ACT-CANT
022300        MOVE WS-TP-VALOR (1) TO TACT-NOMBRE   (WS-ACT-IX)
022400        MOVE WS-TP-VALOR (2) TO TACT-CONTACTO (WS-ACT-IX)
022500        MOVE WS-TP-VALOR (3) TO TACT-NRIC     (WS-ACT-IX)
022600        SET TACT-EST-ACTIVO (WS-ACT-IX) TO TRUE
022700     END-IF.
022800
022900 1100-CARGAR-ACTIVOS-F. EXIT.
023000
023100*---- DESARMA EL RENGLON "n/.. c/.. id/.." RECIEN LEIDO ---------
023200 1150-DESARMAR-CLIENTE-I.
023300
023400*    ARMA LAS ETIQUETAS n/, c/, id/ Y DELEGA EL DESARMADO A LA
023500*    RUTINA GENERICA PGMTAGPR (BUSINESS RULE 1); LA MISMA RUTINA
023600*    SIRVE PARA DESARMAR TANTO EL ROSTER ACTIVO COMO EL ARCHIVADO.
023700     MOVE 3                  TO WS-TP-CANT-TAGS
023800     MOVE WS-CLIENTE-ETQ-N   TO WS-TP-TEXTO (1)
023900     MOVE 2                  TO WS-TP-LARGO (1)
024000     MOVE WS-CLIENTE-ETQ-C   TO WS-TP-TEXTO (2)
024100     MOVE 2                  TO WS-TP-LARGO (2)
024200     MOVE WS-CLIENTE-ETQ-ID  TO WS-TP-TEXTO (3)
024300     MOVE 3                  TO WS-TP-LARGO (3)
024400     CALL 'PGMTAGPR' USING WS-TAGPR-PARM.
024500
024600 1150-DESARMAR-CLIENTE-F. EXIT.
024700*-----------------------------------------------------------------
024800 1200-CARGAR-ARCHIVO-I.
024900
025000*    MISMO DESARMADO QUE EL ROSTER ACTIVO, PERO HACIA LA TABLA DE
025100*    ARCHIVADOS Y MARCADO COMO "ARCHIVADO".
025200     READ ARCHIVO
025300        AT END SET WS-FIN-ARC TO TRUE
025400     END-READ
025500
025600     IF NOT WS-FIN-ARC
025700        MOVE REG-ARCHIVO TO WS-TP-LINEA
025800        PERFORM 1150-DESARMAR-CLIENTE-I THRU 1150-DESARMAR-CLIENTE-F
025900        ADD 1 TO WS-ARC-CANT
026000        SET WS-ARC-IX TO WS-ARC-CANT
026100        MOVE WS-TP-VALOR (1) TO TARC-NOMBRE   (WS-ARC-IX)
026200        MOVE WS-TP-VALOR (2) TO TARC-CONTACTO (WS-ARC-IX)
026300        MOVE WS-TP-VALOR (3) TO TARC-NRIC     (WS-ARC-IX)
026400        SET TARC-EST-ARCHIVADO (WS-ARC-IX) TO TRUE
026500     END-IF.
026600
026700 1200-CARGAR-ARCHIVO-F. EXIT.
026800
026900*-----------------------------------------------------------------
027000 2000-PROCESO-I.
027100
027200*    SIN CLIENTES ARCHIVADOS NO HAY NADA QUE RESTAURAR.
027300     IF WS-ARC-CANT = ZERO
027400        DISPLAY WS-MSG-VACIO
027500     ELSE
027600*    EL INDICE DEBE SER NUMERICO Y CAER DENTRO DE LA CANTIDAD ACTUAL
027700*    DE ARCHIVADOS ANTES DE MOVER NADA DE UNA TABLA A LA OTRA.
027800        PERFORM 2100-VALIDAR-INDICE-I THRU 2100-VALIDAR-INDICE-F
027900*    SOLO SE MUEVE Y REGRABA SI EL INDICE RESULTO VALIDO.
028000        IF WS-IND-ES-VALIDO
028100           PERFORM 2200-MOVER-CLIENTE-I THRU 2200-MOVER-CLIENTE-F
028200           PERFORM 3000-REGRABAR-I      THRU 3000-REGRABAR-F
028300        END-IF
028400     END-IF.
028500
028600 2000-PROCESO-F. EXIT.
028700
028800*---- VALIDA EL INDICE DE LA TARJETA DE CONTROL -----------------
028900 2100-VALIDAR-INDICE-I.
029000
029100*    POR DEFECTO EL INDICE SE DA POR INVALIDO; SOLO SE ACEPTA SI
029200*    PASA LAS DOS VALIDACIONES SIGUIENTES.
029300     SET WS-IND-NO-VALIDO TO TRUE
029400
029500*    EL CAMPO DEBE SER TODO DIGITOS ANTES DE CONVERTIRLO A NUMERO.
029600     IF WS-IND-DIGITOS IS NOT NUMERIC
029700        SET WS-IND-ERR-FORMATO TO TRUE
029800        DISPLAY WS-MSG-FORMATO
029900     ELSE
030000        MOVE WS-IND-VALOR TO WS-INDICE-BASE0
030100        SUBTRACT 1 FROM WS-INDICE-BASE0
030200        IF WS-INDICE-BASE0 < ZERO
030300           OR WS-INDICE-BASE0 >= WS-ARC-CANT
030400           SET WS-IND-ERR-RANGO TO TRUE
030500           DISPLAY WS-MSG-RANGO
030600        ELSE
030700           SET WS-IND-ES-VALIDO TO TRUE
030800        END-IF
030900     END-IF.
031000
031100 2100-VALIDAR-INDICE-F. EXIT.
031200
031300*---- RETIRA EL CLIENTE DEL ARCHIVADO Y LO RESTAURA -------------
031400 2200-MOVER-CLIENTE-I.
031500
031600*    RESTABLECE EL INDICE A 1-BASE PARA LOCALIZAR EL CLIENTE EN LA
031700*    TABLA DE ARCHIVADOS.
031800     ADD 1 TO WS-INDICE-BASE0
031900     SET WS-ARC-IX TO WS-INDICE-BASE0
032000
032100     ADD 1 TO WS-ACT-CANT
032200     SET WS-ACT-IX TO WS-ACT-CANT
032300     MOVE TARC-NOMBRE   (WS-ARC-IX) TO TACT-NOMBRE   (WS-ACT-IX)
032400     MOVE TARC-CONTACTO (WS-ARC-IX) TO TACT-CONTACTO (WS-ACT-IX)
032500     MOVE TARC-NRIC     (WS-ARC-IX) TO TACT-NRIC     (WS-ACT-IX)
032600     SET  TACT-EST-ACTIVO (WS-ACT-IX) TO TRUE
032700     MOVE WS-ARC-IX TO WS-INDICE-BASE0
032800
032900*    CONFIRMA POR CONSOLA EL CLIENTE QUE SE ACABA DE RESTAURAR.
033000     DISPLAY WS-MSG-CONFIRMA
033100
033200*    DESPLAZA HACIA ARRIBA LOS ELEMENTOS SIGUIENTES DEL ARCHIVO
033300     PERFORM 2300-DESPLAZAR-I THRU 2300-DESPLAZAR-F
033400        VARYING WS-ARC-IX FROM WS-INDICE-BASE0 BY 1
033500        UNTIL WS-ARC-IX >= WS-ARC-CANT
033600
033700*    LA CANTIDAD DE ARCHIVADOS BAJA EN UNO UNA VEZ CERRADO EL HUECO
033800*    DEJADO POR EL CLIENTE YA RESTAURADO.
033900     SUBTRACT 1 FROM WS-ARC-CANT.
034000
034100 2200-MOVER-CLIENTE-F. EXIT.
034200
034300*-----------------------------------------------------------------
034400 2300-DESPLAZAR-I.
034500
034600*    DESPLAZA EL SIGUIENTE ELEMENTO UN LUGAR HACIA ARRIBA PARA
034700*    CERRAR EL HUECO DEJADO POR EL CLIENTE YA RESTAURADO.
034800     MOVE WS-ARC-ELEMENTO (WS-ARC-IX + 1) TO
034900          WS-ARC-ELEMENTO (WS-ARC-IX).
035000
035100 2300-DESPLAZAR-F. EXIT.
035200
035300*---- REGRABA AMBOS ARCHIVOS CON EL ESTADO ACTUALIZADO ---------
035400 3000-REGRABAR-I.
035500
035600*    REGRABA LOS DOS ARCHIVOS COMPLETOS DESDE LAS TABLAS YA
035700*    ACTUALIZADAS; CADA UNO SE TRUNCA AL REABRIRLO EN OUTPUT.
035800     OPEN OUTPUT ACTIVOS
035900     PERFORM 3100-ESCRIBIR-ACTIVO-I THRU 3100-ESCRIBIR-ACTIVO-F
036000        VARYING WS-ACT-IX FROM 1 BY 1
036100        UNTIL WS-ACT-IX > WS-ACT-CANT
036200     CLOSE ACTIVOS
036300
036400*    IDEM PARA EL ARCHIVO DE CLIENTES ARCHIVADOS, YA SIN EL CLIENTE
036500*    QUE SE ACABA DE RESTAURAR.
036600     OPEN OUTPUT ARCHIVO
036700     PERFORM 3200-ESCRIBIR-ARCHIVO-I THRU 3200-ESCRIBIR-ARCHIVO-F
036800        VARYING WS-ARC-IX FROM 1 BY 1
036900        UNTIL WS-ARC-IX > WS-ARC-CANT
037000     CLOSE ARCHIVO.
037100
037200 3000-REGRABAR-F. EXIT.
037300
037400*-----------------------------------------------------------------
037500 3100-ESCRIBIR-ACTIVO-I.
037600
037700*    RECORTA NOMBRE/CONTACTO/NRIC ANTES DE ARMAR EL RENGLON, PARA
037800*    NO DEJAR UN RASTRO DE BLANCOS DE RELLENO EN EL ARCHIVO.
037900     MOVE TACT-NOMBRE (WS-ACT-IX)   TO WS-TRIM-CAMPO
038000     PERFORM 3050-CALC-LARGO-I THRU 3050-CALC-LARGO-F
038100     MOVE WS-TRIM-LARGO TO WS-TRIM-L1
038200     MOVE TACT-CONTACTO (WS-ACT-IX) TO WS-TRIM-CAMPO
038300     PERFORM 3050-CALC-LARGO-I THRU 3050-CALC-LARGO-F
038400     MOVE WS-TRIM-LARGO TO WS-TRIM-L2
038500     MOVE TACT-NRIC (WS-ACT-IX)     TO WS-TRIM-CAMPO
038600     PERFORM 3050-CALC-LARGO-I THRU 3050-CALC-LARGO-F
038700     MOVE WS-TRIM-LARGO TO WS-TRIM-L3
038800     MOVE SPACES TO REG-ACTIVOS
038900     STRING 'n/'                                   DELIMITED BY SIZE
039000            TACT-NOMBRE (WS-ACT-IX) (1:WS-TRIM-L1)  DELIMITED BY SIZE
039100            ' c/'                                   DELIMITED BY SIZE
039200            TACT-CONTACTO (WS-ACT-IX) (1:WS-TRIM-L2) DELIMITED BY SIZE
039300            ' id/'                                  DELIMITED BY SIZE
039400            TACT-NRIC (WS-ACT-IX) (1:WS-TRIM-L3)    DELIMITED BY SIZE
039500       INTO REG-ACTIVOS
039600     END-STRING
039700     WRITE REG-ACTIVOS.
039800
039900 3100-ESCRIBIR-ACTIVO-F. EXIT.
040000*---- CALCULA EL LARGO REAL DE WS-TRIM-CAMPO SIN BLANCOS FINALES -
040100 3050-CALC-LARGO-I.
040200
040300*    RECORRE DESDE EL FINAL DEL CAMPO HACIA ATRAS HASTA HALLAR UN
040400*    BYTE NO BLANCO; EL PARRAFO 3060 ES UN NO-OP USADO SOLO COMO
040500*    BLANCO DEL VARYING.
040600     PERFORM 3060-CALC-UN-PASO-I THRU 3060-CALC-UN-PASO-F
040700        VARYING WS-TRIM-LARGO FROM 50 BY -1
040800        UNTIL WS-TRIM-LARGO = 0
040900           OR WS-TRIM-CAMPO (WS-TRIM-LARGO:1) NOT = SPACE.
041000
041100 3050-CALC-LARGO-F. EXIT.
041200
041300 3060-CALC-UN-PASO-I.
041400 3060-CALC-UN-PASO-F. EXIT.
041500*-----------------------------------------------------------------
041600 3200-ESCRIBIR-ARCHIVO-I.
041700
041800*    MISMO RECORTE Y ARMADO DE RENGLON QUE EN EL ROSTER ACTIVO,
041900*    PERO HACIA EL ARCHIVO DE CLIENTES ARCHIVADOS.
042000     MOVE TARC-NOMBRE (WS-ARC-IX)   TO WS-TRIM-CAMPO
042100     PERFORM 3050-CALC-LARGO-I THRU 3050-CALC-LARGO-F
042200     MOVE WS-TRIM-LARGO TO WS-TRIM-L1
042300     MOVE TARC-CONTACTO (WS-ARC-IX) TO WS-TRIM-CAMPO
042400     PERFORM 3050-CALC-LARGO-I THRU 3050-CALC-LARGO-F
042500     MOVE WS-TRIM-LARGO TO WS-TRIM-L2
042600     MOVE TARC-NRIC (WS-ARC-IX)     TO WS-TRIM-CAMPO
042700     PERFORM 3050-CALC-LARGO-I THRU 3050-CALC-LARGO-F
042800     MOVE WS-TRIM-LARGO TO WS-TRIM-L3
042900     MOVE SPACES TO REG-ARCHIVO
043000     STRING 'n/'                                   DELIMITED BY SIZE
043100            TARC-NOMBRE (WS-ARC-IX) (1:WS-TRIM-L1)  DELIMITED BY SIZE
043200            ' c/'                                   DELIMITED BY SIZE
043300            TARC-CONTACTO (WS-ARC-IX) (1:WS-TRIM-L2) DELIMITED BY SIZE
043400            ' id/'                                  DELIMITED BY SIZE
043500            TARC-NRIC (WS-ARC-IX) (1:WS-TRIM-L3)    DELIMITED BY SIZE
043600       INTO REG-ARCHIVO
043700     END-STRING
043800     WRITE REG-ARCHIVO.
043900
044000 3200-ESCRIBIR-ARCHIVO-F. EXIT.
044100
044200*-----------------------------------------------------------------
044300 9999-FINAL-I.
044400
044500*    TRAZA OPCIONAL (UPSI-0) CON LAS CANTIDADES FINALES DE ACTIVOS
044600*    Y ARCHIVADOS, PARA CONFIRMAR QUE CUADRAN.
044700     IF WS-SW-TRAZA-ON
044800        DISPLAY 'PGMCRES - ACTIVOS=' WS-ACT-CANT
044900                ' ARCHIVADOS=' WS-ARC-CANT
045000     END-IF.
045100
045200 9999-FINAL-F. EXIT.
