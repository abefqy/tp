000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMCLST.
000300 AUTHOR.        H. CASTRO VIDAL.
000400 INSTALLATION.  FINANCEPROPLUS - SECTOR AGENTES.
000500 DATE-WRITTEN.  1985-04-23.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO SOLAMENTE.
000800******************************************************************
000900*    PGMCLST - LISTADO Y EXPORTACION CSV DE CLIENTES ARCHIVADOS  *
001000*    ===================================================        *
001100*    - LEE EL ROSTER DE ARCHIVADOS (DDARCLI).                    *
001200*    - EMITE EL LISTADO NARRATIVO NUMERADO (DDARCRPT).           *
001300*    - EMITE LA TABLA CSV CON CABECERA (DDARCCSV).               *
001400*    - SI LA TARJETA DE CONTROL (DDPARM) PIDE UNA OPERACION DE    *
001500*      "add" O "delete" SOBRE EL ROSTER ARCHIVADO, SE RECHAZA SIN*
001600*      TOCAR EL ROSTER; LA UNICA VIA DE ALTA/BAJA SON LOS         *
001700*      COMANDOS ARCHIVE (PGMCARC) Y RESTORE (PGMCRES).           *
001800******************************************************************
001900*    HISTORIAL DE CAMBIOS                                       *
002000*    --------------------                                       *
002100*    1985-04-23 RJM TCK-1148 ALTA INICIAL DEL PROGRAMA           *
002200*    1997-03-02 HCV TCK-1215 AGREGA EXPORTACION CSV              *
002300*    1999-01-06 RJM TCK-1405 ESQUEMA DE FECHA A 4 DIGITOS (Y2K)  *
002400*    2003-05-08 RJM TCK-1700 REVISION GENERAL DE COMENTARIOS     *
002500*    2003-11-28 HCV TCK-1853 AGREGA SWITCH UPSI-0 PARA TRAZA     *
002600*                            DE DEPURACION POR CONSOLA           *
002700*    2004-04-16 RJM TCK-1864 VALIDA ROSTER ARCHIVADO VACIO ANTES*
002800*                            DE ARMAR EL CSV                    *
002900*    2004-10-11 HCV TCK-1878 ESTANDARIZA EL USO DE FS-xxx EN     *
003000*                            TODOS LOS OPEN DEL PROGRAMA         *
003100*    2005-03-29 RJM TCK-1891 AJUSTA EL RECORTE DE BLANCOS EN LAS *
003200*                            COLUMNAS DEL CSV                    *
003300*    2005-10-20 HCV TCK-1905 CORRIGE ANCHO DECLARADO DE LA       *
003400*                            CABECERA DEL CSV                    *
003500*    2006-11-14 RJM TCK-1846 BLOQUEA ALTA/BAJA DIRECTA SOBRE EL  *
003600*                            ROSTER ARCHIVADO DESDE LA TARJETA   *
003700******************************************************************
003800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     UPSI-0 ON  STATUS IS WS-SW-TRAZA-ON
004400            OFF STATUS IS WS-SW-TRAZA-OFF.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800
004900     SELECT ARCHIVO  ASSIGN DDARCLI
005000     ORGANIZATION IS LINE SEQUENTIAL
005100     FILE STATUS IS FS-ARCHIVO.
005200
005300     SELECT LISTADO  ASSIGN DDARCRPT
005400     ORGANIZATION IS LINE SEQUENTIAL
005500     FILE STATUS IS FS-LISTADO.
005600
005700     SELECT CSVOUT   ASSIGN DDARCCSV
005800     ORGANIZATION IS LINE SEQUENTIAL
005900     FILE STATUS IS FS-CSVOUT.
006000
006100     SELECT TARJETA  ASSIGN DDPARM
006200     ORGANIZATION IS LINE SEQUENTIAL
006300     FILE STATUS IS FS-TARJETA.
006400
006500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006600 DATA DIVISION.
006700 FILE SECTION.
006800
006900 FD  ARCHIVO
007000     RECORDING MODE IS F.
007100 01  REG-ARCHIVO.
007200     03  REG-ARCHIVO-DATO      PIC X(200).
007300     03  FILLER                PIC X(001).
007400
007500 FD  LISTADO
007600     RECORDING MODE IS F.
007700 01  REG-LISTADO.
007800     03  REG-LISTADO-DATO      PIC X(132).
007900     03  FILLER                PIC X(001).
008000
008100 FD  CSVOUT
008200     RECORDING MODE IS F.
008300 01  REG-CSVOUT.
008400     03  REG-CSVOUT-DATO       PIC X(132).
008500     03  FILLER                PIC X(001).
008600 FD  TARJETA
008700     RECORDING MODE IS F.
008800 01  REG-TARJETA.
008900     03  REG-TARJETA-DATO      PIC X(010).
009000     03  FILLER                PIC X(001).
009100
009200 WORKING-STORAGE SECTION.
009300*========================*
009400 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
009500
009600 77  WS-SW-TRAZA           PIC X          VALUE 'N'.
009700     88  WS-SW-TRAZA-ON                   VALUE 'S'.
009800     88  WS-SW-TRAZA-OFF                  VALUE 'N'.
009900
010000 77  FS-ARCHIVO            PIC XX         VALUE SPACES.
010100 77  FS-LISTADO            PIC XX         VALUE SPACES.
010200 77  FS-CSVOUT             PIC XX         VALUE SPACES.
010300 77  FS-TARJETA            PIC XX         VALUE SPACES.
010400
010500 77  WS-STATUS-ARC         PIC X.
010600     88  WS-FIN-ARC                       VALUE 'Y'.
010700     88  WS-NO-FIN-ARC                    VALUE 'N'.
010800
010900 77  WS-LINEA-NUM          PIC ZZZ9       VALUE ZERO.
011000*---------- AREA DE RECORTE DE BLANCOS A LA DERECHA -------------
011100 01  WS-TRIM-CAMPO-AREA.
011200     03  WS-TRIM-CAMPO      PIC X(50) VALUE SPACES.
011300     03  FILLER             PIC X(01).
011400 01  WS-TRIM-CAMPO-TABLA REDEFINES WS-TRIM-CAMPO-AREA.
011500     03  WS-TRIM-CAR OCCURS 50 TIMES  PIC X(01).
011600     03  FILLER             PIC X(01).
011700 77  WS-TRIM-LARGO          PIC 9(02) COMP  VALUE ZERO.
011800 77  WS-TRIM-L1             PIC 9(02) COMP  VALUE ZERO.
011900 77  WS-TRIM-L2             PIC 9(02) COMP  VALUE ZERO.
012000 77  WS-TRIM-L3             PIC 9(02) COMP  VALUE ZERO.
012100
012200 COPY CPARCHIV.
012300 COPY CPTAGPAR.
012400*---------- LITERALES DE ETIQUETA DEL RENGLON DE CLIENTE --------
012500 01  WS-CLIENTE-ETQ-N       PIC X(06) VALUE 'n/'.
012600 01  WS-CLIENTE-ETQ-C       PIC X(06) VALUE 'c/'.
012700 01  WS-CLIENTE-ETQ-ID      PIC X(06) VALUE 'id/'.
012800
012900*---------- MENSAJES FIJOS --------------------------------------
013000 01  WS-MSG-VACIO          PIC X(30) VALUE
013100                                'No archived clients found.'.
013200 01  WS-MSG-TITULO         PIC X(30) VALUE
013300                            'Here are the archived clients:'.
013400 01  WS-LIN-CABECERA-CSV   PIC X(30) VALUE
013500                            'Name, Contact, NRIC, Policies'.
013600
013700*---------- OPERACION PEDIDA EN LA TARJETA DE CONTROL -----------
013800 01  WS-OPER-TARJETA.
013900     03  WS-OPER-TEXTO     PIC X(10)      VALUE SPACES.
014000     03  FILLER            PIC X(01).
014100
014200 77  WS-SW-OPERACION       PIC X          VALUE 'S'.
014300     88  WS-OPER-PERMITIDA                VALUE 'S'.
014400     88  WS-OPER-BLOQUEADA                VALUE 'N'.
014500
014600 01  WS-MSG-NO-ADD         PIC X(45) VALUE
014700         'Cannot add items directly to archived list'.
014800 01  WS-MSG-NO-DEL         PIC X(30) VALUE
014900         'Use restore command instead'.
015000
015100 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
015200*-----------------------------------------------------------------
015300 PROCEDURE DIVISION.
015400
015500 MAIN-PROGRAM-I.
015600
015700*    FLUJO FIJO: PRIMERO VALIDA QUE LA TARJETA NO PIDA UN add/delete
015800*    DIRECTO SOBRE EL ROSTER ARCHIVADO; SI LA OPERACION ES VALIDA
015900*    LISTA Y EXPORTA A CSV, SI NO, RECHAZA CON MENSAJE.
016000     PERFORM 0900-VALIDAR-OPERACION-I THRU 0900-VALIDAR-OPERACION-F.
016100     IF WS-OPER-PERMITIDA
016200        PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
016300        PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
016400     ELSE
016500        PERFORM 0950-RECHAZAR-OPERACION-I THRU 0950-RECHAZAR-OPERACION-F
016600     END-IF
016700     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
016800
016900 MAIN-PROGRAM-F. GOBACK.
017000
017100*-----------------------------------------------------------------
017200*---- LEE LA TARJETA DE CONTROL Y VALIDA LA OPERACION PEDIDA ------
017300*---- SOLO SE RECHAZAN "add" Y "delete" SOBRE EL ROSTER ARCHIVADO-
017400 0900-VALIDAR-OPERACION-I.
017500
017600*    POR DEFECTO SE ASUME PERMITIDA; SOLO SE BLOQUEA SI LA TARJETA
017700*    TRAE EXACTAMENTE "add" O "delete" SIN ARGUMENTOS ADICIONALES.
017800     SET WS-OPER-PERMITIDA TO TRUE
017900     OPEN INPUT TARJETA
018000     IF FS-TARJETA IS EQUAL '00'
018100        READ TARJETA INTO WS-OPER-TEXTO
018200        CLOSE TARJETA
018300*    "add" A SECAS (SIN NINGUN OTRO TEXTO) ES UN INTENTO DE ALTA
018400*    DIRECTA SOBRE EL ARCHIVADO Y SE RECHAZA (BUSINESS RULE 18).
018500        IF WS-OPER-TEXTO (1:3) = 'add'
018600           AND WS-OPER-TEXTO (4:8) = SPACES
018700           SET WS-OPER-BLOQUEADA TO TRUE
018800        END-IF
018900*    IDEM PARA "delete" A SECAS (BUSINESS RULE 19).
019000        IF WS-OPER-TEXTO (1:6) = 'delete'
019100           AND WS-OPER-TEXTO (7:5) = SPACES
019200           SET WS-OPER-BLOQUEADA TO TRUE
019300        END-IF
019400     END-IF.
019500
019600 0900-VALIDAR-OPERACION-F. EXIT.
019700
019800*---- RECHAZA LA ALTA/BAJA DIRECTA SOBRE EL ROSTER ARCHIVADO ------
019900 0950-RECHAZAR-OPERACION-I.
020000
020100*    AUN RECHAZANDO LA OPERACION SE DEJAN AMBOS REPORTES ABIERTOS
020200*    CON SU CABECERA, PARA QUE EL JOB NO FALLE POR ARCHIVO VACIO.
020300     OPEN OUTPUT LISTADO
020400     OPEN OUTPUT CSVOUT
020500     IF WS-OPER-TEXTO (1:3) = 'add'
020600        MOVE WS-MSG-NO-ADD TO REG-LISTADO
020700     ELSE
020800        MOVE WS-MSG-NO-DEL TO REG-LISTADO
020900     END-IF
021000     WRITE REG-LISTADO
021100*    EL CSV SIEMPRE LLEVA SU CABECERA, HAYA O NO CLIENTES PARA
021200*    LISTAR DEBAJO.
021300     MOVE WS-LIN-CABECERA-CSV TO REG-CSVOUT
021400     WRITE REG-CSVOUT.
021500
021600 0950-RECHAZAR-OPERACION-F. EXIT.
021700
021800*-----------------------------------------------------------------
021900 1000-INICIO-I.
022000
022100*    SOLO SE CARGA EL ROSTER ARCHIVADO; ESTE PROGRAMA NUNCA TOCA
022200*    EL ROSTER ACTIVO.
022300     SET WS-NO-FIN-ARC TO TRUE
022400     MOVE ZERO TO WS-ARC-CANT
022500
022600     OPEN INPUT  ARCHIVO
022700     IF FS-ARCHIVO IS NOT EQUAL '00'
022800        DISPLAY '* ERROR EN OPEN ARCHIVO = ' FS-ARCHIVO
022900        MOVE 9999 TO RETURN-CODE
023000        SET WS-FIN-ARC TO TRUE
023100     END-IF
023200
023300*    CARGA TODO EL ROSTER ARCHIVADO A LA TABLA DE TRABAJO ANTES DE
023400*    ABRIR LOS REPORTES DE SALIDA.
023500     PERFORM 1100-CARGAR-ARCHIVO-I THRU 1100-CARGAR-ARCHIVO-F
023600        UNTIL WS-FIN-ARC
023700     CLOSE ARCHIVO
023800
023900     OPEN OUTPUT LISTADO
024000     OPEN OUTPUT CSVOUT.
024100
024200 1000-INICIO-F. EXIT.
024300
024400*-----------------------------------------------------------------
024500 1100-CARGAR-ARCHIVO-I.
024600
024700*    CADA RENGLON SE DESARMA Y SE AGREGA A LA TABLA DE TRABAJO,
024800*    MARCADO CON SU 88-LEVEL DE ESTADO.
024900     READ ARCHIVO
025000        AT END SET WS-FIN-ARC TO TRUE
025100     END-READ
025200
025300     IF NOT WS-FIN-ARC
025400        MOVE REG-ARCHIVO TO WS-TP-LINEA
025500        PERFORM 1150-DESARMAR-CLIENTE-I THRU 1150-DESARMAR-CLIENTE-F
025600        ADD 1 TO WS-ARC-CANT
025700        SET WS-ARC-IX TO WS-ARC-CANT
025800        MOVE WS-TP-VALOR (1) TO TARC-NOMBRE   (WS-ARC-IX)
025900        MOVE WS-TP-VALOR (2) TO TARC-CONTACTO (WS-ARC-IX)
026000        MOVE WS-TP-VALOR (3) TO TARC-NRIC     (WS-ARC-IX)
026100        SET TARC-EST-ARCHIVADO (WS-ARC-IX) TO TRUE
026200     END-IF.
026300
026400 1100-CARGAR-ARCHIVO-F. EXIT.
026500
026600*---- DESARMA EL RENGLON "n/.. c/.. id/.." RECIEN LEIDO ---------
026700 1150-DESARMAR-CLIENTE-I.
026800
026900*    ARMA LAS ETIQUETAS n/, c/, id/ Y DELEGA EL DESARMADO A LA
027000*    RUTINA GENERICA PGMTAGPR (BUSINESS RULE 1).
027100     MOVE 3                  TO WS-TP-CANT-TAGS
027200     MOVE WS-CLIENTE-ETQ-N   TO WS-TP-TEXTO (1)
027300     MOVE 2                  TO WS-TP-LARGO (1)
027400     MOVE WS-CLIENTE-ETQ-C   TO WS-TP-TEXTO (2)
027500     MOVE 2                  TO WS-TP-LARGO (2)
027600     MOVE WS-CLIENTE-ETQ-ID  TO WS-TP-TEXTO (3)
027700     MOVE 3                  TO WS-TP-LARGO (3)
027800     CALL 'PGMTAGPR' USING WS-TAGPR-PARM.
027900
028000 1150-DESARMAR-CLIENTE-F. EXIT.
028100
028200*-----------------------------------------------------------------
028300 2000-PROCESO-I.
028400
028500*    ROSTER ARCHIVADO VACIO: EL LISTADO NARRATIVO LLEVA SOLO EL
028600*    AVISO, PERO EL CSV SIGUE LLEVANDO SU CABECERA.
028700     IF WS-ARC-CANT = ZERO
028800        MOVE WS-MSG-VACIO TO REG-LISTADO
028900        WRITE REG-LISTADO
029000     ELSE
029100*    TITULO DEL LISTADO ANTES DE LA PRIMERA LINEA NUMERADA.
029200        MOVE WS-MSG-TITULO TO REG-LISTADO
029300        WRITE REG-LISTADO
029400*    UNA LINEA NUMERADA POR CADA CLIENTE ARCHIVADO.
029500        PERFORM 2100-LISTAR-UNO-I THRU 2100-LISTAR-UNO-F
029600           VARYING WS-ARC-IX FROM 1 BY 1
029700           UNTIL WS-ARC-IX > WS-ARC-CANT
029800     END-IF
029900
030000     MOVE WS-LIN-CABECERA-CSV TO REG-CSVOUT
030100     WRITE REG-CSVOUT
030200     PERFORM 2200-CSV-UNO-I THRU 2200-CSV-UNO-F
030300        VARYING WS-ARC-IX FROM 1 BY 1
030400        UNTIL WS-ARC-IX > WS-ARC-CANT.
030500
030600 2000-PROCESO-F. EXIT.
030700
030800*---- ESCRIBE UNA LINEA DEL LISTADO NARRATIVO NUMERADO ----------
030900 2100-LISTAR-UNO-I.
031000
031100*    RECORTA NOMBRE/CONTACTO/NRIC Y ARMA EL RENGLON NUMERADO
031200*    "n. Name: ... Contact: ... NRIC: ...".
031300     PERFORM 2050-CALC-LARGOS-I THRU 2050-CALC-LARGOS-F
031400     MOVE WS-ARC-IX TO WS-LINEA-NUM
031500     MOVE SPACES TO REG-LISTADO
031600     STRING WS-LINEA-NUM         DELIMITED BY SIZE
031700            '. Name: '           DELIMITED BY SIZE
031800            TARC-NOMBRE (WS-ARC-IX) (1:WS-TRIM-L1) DELIMITED BY SIZE
031900            ', Contact: '        DELIMITED BY SIZE
032000            TARC-CONTACTO (WS-ARC-IX) (1:WS-TRIM-L2) DELIMITED BY SIZE
032100            ', NRIC: '           DELIMITED BY SIZE
032200            TARC-NRIC (WS-ARC-IX) (1:WS-TRIM-L3) DELIMITED BY SIZE
032300       INTO REG-LISTADO
032400     END-STRING
032500     WRITE REG-LISTADO.
032600
032700 2100-LISTAR-UNO-F. EXIT.
032800
032900*---- ESCRIBE UNA LINEA DE LA TABLA CSV --------------------------
033000 2200-CSV-UNO-I.
033100
033200*    MISMO RECORTE, PERO ARMANDO EL RENGLON CSV SEPARADO POR COMAS.
033300     PERFORM 2050-CALC-LARGOS-I THRU 2050-CALC-LARGOS-F
033400     MOVE SPACES TO REG-CSVOUT
033500     STRING TARC-NOMBRE (WS-ARC-IX) (1:WS-TRIM-L1)   DELIMITED BY SIZE
033600            ', '                        DELIMITED BY SIZE
033700            TARC-CONTACTO (WS-ARC-IX) (1:WS-TRIM-L2) DELIMITED BY SIZE
033800            ', '                        DELIMITED BY SIZE
033900            TARC-NRIC (WS-ARC-IX) (1:WS-TRIM-L3)     DELIMITED BY SIZE
034000            ', '                        DELIMITED BY SIZE
034100       INTO REG-CSVOUT
034200     END-STRING
034300     WRITE REG-CSVOUT.
034400
034500 2200-CSV-UNO-F. EXIT.
034600
034700*---- CALCULA LOS LARGOS REALES DE NOMBRE/CONTACTO/NRIC ----------
034800 2050-CALC-LARGOS-I.
034900
035000*    CALCULA EL LARGO SIN BLANCOS FINALES DE LOS TRES CAMPOS,
035100*    USADO TANTO POR EL LISTADO COMO POR EL CSV.
035200     MOVE TARC-NOMBRE (WS-ARC-IX)   TO WS-TRIM-CAMPO
035300     PERFORM 2060-CALC-LARGO-I THRU 2060-CALC-LARGO-F
035400     MOVE WS-TRIM-LARGO TO WS-TRIM-L1
035500     MOVE TARC-CONTACTO (WS-ARC-IX) TO WS-TRIM-CAMPO
035600     PERFORM 2060-CALC-LARGO-I THRU 2060-CALC-LARGO-F
035700     MOVE WS-TRIM-LARGO TO WS-TRIM-L2
035800     MOVE TARC-NRIC (WS-ARC-IX)     TO WS-TRIM-CAMPO
035900     PERFORM 2060-CALC-LARGO-I THRU 2060-CALC-LARGO-F
036000     MOVE WS-TRIM-LARGO TO WS-TRIM-L3.
036100
036200 2050-CALC-LARGOS-F. EXIT.
036300
036400 2060-CALC-LARGO-I.
036500
036600*    RECORRE DESDE EL FINAL DEL CAMPO HACIA ATRAS HASTA HALLAR UN
036700*    BYTE NO BLANCO; EL PARRAFO 2070 ES UN NO-OP USADO SOLO COMO
036800*    BLANCO DEL VARYING.
036900     PERFORM 2070-CALC-UN-PASO-I THRU 2070-CALC-UN-PASO-F
037000        VARYING WS-TRIM-LARGO FROM 50 BY -1
037100        UNTIL WS-TRIM-LARGO = 0
037200           OR WS-TRIM-CAMPO (WS-TRIM-LARGO:1) NOT = SPACE.
037300
037400 2060-CALC-LARGO-F. EXIT.
037500
037600 2070-CALC-UN-PASO-I.
037700 2070-CALC-UN-PASO-F. EXIT.
037800
037900*-----------------------------------------------------------------
038000 9999-FINAL-I.
038100
038200*    CIERRA AMBOS REPORTES DE SALIDA, SE HAYA O NO RECHAZADO LA
038300*    OPERACION.
038400     CLOSE LISTADO CSVOUT
038500     IF WS-SW-TRAZA-ON
038600        DISPLAY 'PGMCLST - ARCHIVADOS=' WS-ARC-CANT
038700     END-IF.
038800
038900 9999-FINAL-F. EXIT.
