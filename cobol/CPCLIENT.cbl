000100******************************************************************
000200*    CPCLIENT                                                    *
000300*    LAYOUT TABLA DE TRABAJO - ROSTER DE CLIENTES ACTIVOS        *
000400*    USADA POR PGMCARC / PGMCRES / PGMCBUS                       *
000500*    LARGO ELEMENTO DE TABLA = 94 BYTES                          *
000600******************************************************************
000700*    1996-04-02 RJM TCK-1144 ALTA INICIAL DE LA TABLA            *
000800*    1998-11-09 HCV TCK-1377 INDICADOR Y FECHA DE MOVIMIENTO     *
000900*    2001-02-14 RJM TCK-1588 VISTA CRUDA PARA COPIAS EN BLOQUE   *
001000******************************************************************
001100 01  WS-TABLA-ACTIVOS.
001200     03  WS-ACT-CANT           PIC S9(4)  COMP       VALUE ZERO.
001300     03  WS-ACT-ELEMENTO OCCURS 500 TIMES
001400                         INDEXED BY WS-ACT-IX.
001500         05  TACT-NOMBRE       PIC X(50)             VALUE SPACES.
001600         05  TACT-CONTACTO     PIC X(20)             VALUE SPACES.
001700         05  TACT-NRIC         PIC X(09)             VALUE SPACES.
001800         05  TACT-ESTADO       PIC X(01)             VALUE 'A'.
001900             88  TACT-EST-ACTIVO              VALUE 'A'.
002000         05  TACT-FEC-MOVIM    PIC 9(08)             VALUE ZEROES.
002100         05  TACT-FEC-MOVIM-R  REDEFINES TACT-FEC-MOVIM.
002200             07  TACT-FM-AAAA  PIC 9(04).
002300             07  TACT-FM-MM    PIC 9(02).
002400             07  TACT-FM-DD    PIC 9(02).
002500         05  FILLER            PIC X(07)             VALUE SPACES.
002600     03  WS-ACT-ELEMENTO-CRUDO REDEFINES WS-ACT-ELEMENTO
002700                         OCCURS 500 TIMES.
002800         05  TACT-CRUDO        PIC X(94).
002900     03  FILLER                PIC X(04)             VALUE SPACES.
003000*-----------------------------------------------------------------
003100*    BUFFER DE PARSEO DE UNA LINEA DE STORAGE "n/.. c/.. id/.."
003200 01  WS-CLIENTE-LINEA-CAMPOS.
003300     03  WSL-NOMBRE            PIC X(50)             VALUE SPACES.
003400     03  WSL-CONTACTO          PIC X(20)             VALUE SPACES.
003500     03  WSL-NRIC              PIC X(09)             VALUE SPACES.
003600     03  FILLER                PIC X(05)             VALUE SPACES.
003700 01  WS-CLIENTE-LINEA-CRUDA REDEFINES WS-CLIENTE-LINEA-CAMPOS.
003710     03  WSL-CRUDO             PIC X(83).
003720     03  FILLER                PIC X(01).
003900*-----------------------------------------------------------------
